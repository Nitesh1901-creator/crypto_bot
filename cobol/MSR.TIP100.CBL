000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. MSR-CYCLE-DRIVER.
000300       AUTHOR. R B WALSH.
000400       INSTALLATION. SIGNAL DESK SYSTEMS.
000500       DATE-WRITTEN. 07/14/91.
000600       DATE-COMPILED.
000700       SECURITY. DESK-INTERNAL USE ONLY -- NOT FOR REDISTRIBUTION.
000800************************************************************
000900*  MSR.TIP100 -- MARKET-SIGNAL BATCH RULE ENGINE, ONE CYCLE.
001000*  WALKS THE WATCHLIST, UPDATES EACH SYMBOL'S CANDLE
001100*  HISTORY, RECOMPUTES INDICATORS, RUNS EXIT THEN ENTRY
001200*  PROCESSING, AND REWRITES THE POSITION MASTER AND THE
001300*  STRATEGY-B CHECKPOINT AT CYCLE END.  OTHERS ARE CALLED.
001400*  RUN AS ITS OWN JCL STEP, ONCE PER BATCH WINDOW -- THIS
001500*  PROGRAM HOLDS NO STATE ACROSS TWO SEPARATE EXECUTIONS
001600*  EXCEPT WHAT IT WRITES BACK TO THE POSITION MASTER AND
001700*  CHECKPOINT FILES.
001800************************************************************
001900*  CHANGE LOG
002000*  ----------
002100*  07/14/91  RBW  ORIGINAL PROGRAM -- WHOLE CYCLE IN ONE
002200*                 MODULE, FIXED-NOTIONAL SIZING ONLY.
002300*  02/02/93  RBW  SPLIT STRATEGY A AND THE TRAILING-STOP
002400*                 RATCHET OUT TO STR.TIP300.
002500*  11/18/94  DKC  SPLIT THE BREAKOUT-RETEST STATE MACHINE
002600*                 INTO STR.TIP300'S 3200 PARAGRAPHS -- ADDED
002700*                 THE CHECKPOINT RESTORE/REWRITE STEPS HERE.
002800*  04/09/95  DKC  SPLIT THE EMA/ATR/SUPERTREND/RANGE MATH
002900*                 OUT TO IND.TIP200.
003000*  09/03/96  LMF  SPLIT THE DAILY-LOSS GATE AND SIZING OUT
003100*                 TO RSK.TIP400.  ADDED THE DAILY-PNL CALL
003200*                 AT CYCLE END.
003300*  01/11/99  PQR  Y2K REVIEW -- SWITCHED THE SYSTEM-DATE
003400*                 ACCEPT TO THE 4-DIGIT-YEAR FORM AND
003500*                 REBUILT ALL TIMESTAMP CONSTRUCTION ON IT.
003600*  06/27/03  LMF  POSITION MASTER TABLE WIDENED TO 1000
003700*                 ROWS.  CANDLE HISTORY MOVED TO THE
003800*                 SPLIT-OUT CDH.TIP68 MEMBER.  SD-0715.
003900*  03/14/07  GKT  WATCHLIST TABLE WIDENED FROM 100 TO 200
004000*                 SYMBOLS TO COVER THE DESK'S EXPANDED
004100*                 CRYPTO COVERAGE LIST.  SD-0802.
004200*  10/02/09  PQR  CORRECTED 0510 TO KEY OFF PST-EXIT-DATE
004300*                 RATHER THAN THE FULL EXIT TIMESTAMP --
004400*                 A LATE-NIGHT CLOSE WAS MISSING THE DAILY
004500*                 LOSS ROLLUP UNDER A STRING COMPARE.
004600*                 SD-0849.
004700*  05/19/11  GKT  ADDED THE TRADE-ID SEQUENCE SEED AT 0155
004800*                 SO A RESTART MID-CYCLE NEVER REUSES A
004900*                 TRADE NUMBER ALREADY ON FILE.  SD-0901.
005000*  06/27/03  LMF  POSITION MASTER TABLE WIDENED TO 1000
005100*                 ROWS.  CANDLE HISTORY MOVED TO THE
005200*                 SPLIT-OUT CDH.TIP68 MEMBER.  SD-0715.
005300************************************************************
005400*  NO PRINTED REPORT OF ITS OWN -- THE TOP-OF-FORM CHANNEL
005500*  IS DECLARED PURELY BY SHOP CONVENTION, CARRIED FORWARD
005600*  FROM THE TEMPLATE EVERY PROGRAM IN THIS SUITE STARTS FROM.
005700       ENVIRONMENT DIVISION.
005800       CONFIGURATION SECTION.
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM.
006100       INPUT-OUTPUT SECTION.
006200*  SEVEN OF THE EIGHT SPEC FILES ARE OWNED HERE -- THE EIGHTH,
006300*  DAILY-PNL, BELONGS ENTIRELY TO PNL.TIP600, CALLED AT THE
006400*  VERY END OF 0000-MSR-MAIN.
006500       FILE-CONTROL.
006600*  READ ONCE AT STEP 2, CLOSED IMMEDIATELY AFTER -- THE
006700*  WORKING TABLE BUILT FROM IT IS WHAT THE REST OF THE CYCLE
006800*  ACTUALLY USES.
006900           SELECT WLC-FILE ASSIGN TO "WLCFILE".
007000*  HELD OPEN FOR THE WHOLE WATCHLIST PASS -- THE FEED IS
007100*  GROUPED BY SYMBOL AND WALKED ONCE, NEVER REOPENED PER
007200*  SYMBOL.
007300           SELECT CDL-FILE ASSIGN TO "CDLFILE".
007400*  LOADED WHOLE AT STEP 3B, MUTATED IN MEMORY ALL CYCLE,
007500*  REWRITTEN WHOLE AT STEP 5 -- NEVER KEPT OPEN IN BETWEEN.
007600           SELECT POS-FILE ASSIGN TO "POSFILE".
007700*  EXTEND-OPENED FOR THE PASS -- EVERY TRADE EVER TAKEN
007800*  STAYS ON THIS FILE, THIS CYCLE'S ROWS SIMPLY APPEND.
007900           SELECT TRD-FILE ASSIGN TO "TRDFILE".
008000           SELECT SIG-FILE ASSIGN TO "SIGFILE".
008100*  LOADED WHOLE AT STEP 3, REWRITTEN WHOLE AT STEP 5 -- SAME
008200*  LOAD/MUTATE/REWRITE PATTERN AS THE POSITION MASTER.
008300           SELECT STB-FILE ASSIGN TO "STBFILE".
008400*  EXTEND-OPENED LIKE TRD-FILE/SIG-FILE -- AN EMPTY CYCLE
008500*  ADDS NOTHING TO IT, A TROUBLED ONE APPENDS ONE ROW PER
008600*  CALL TO 9900-LOG-ERROR.
008700           SELECT ERL-FILE ASSIGN TO "ERLFILE".
008800       DATA DIVISION.
008900       FILE SECTION.
009000       FD  WLC-FILE.
009100*  WATCHLIST FEED -- ONE ROW PER INSTRUMENT THE DESK WANTS
009200*  THIS PROGRAM TO TRADE, ENABLED OR NOT.
009300       COPY WLC.TIP60.
009400       FD  CDL-FILE.
009500*  CANDLE FEED -- ONE ROW PER BAR, GROUPED AND ASCENDING BY
009600*  CLOSE TIME WITHIN EACH SYMBOL.
009700       COPY CDL.TIP61.
009800       FD  POS-FILE.
009900*  POSITION MASTER -- ONE ROW PER POSITION EVER OPENED,
010000*  OPEN OR CLOSED.
010100       COPY POS.TIP62.
010200       FD  TRD-FILE.
010300*  TRADE JOURNAL -- ONE ROW PER FILL, WRITTEN BY EXE.TIP500
010400*  THROUGH THE CALL, NEVER WRITTEN DIRECTLY BY THIS PROGRAM.
010500       COPY TRD.TIP63.
010600       FD  SIG-FILE.
010700*  SIGNAL JOURNAL -- ONE ROW PER ENTRY OR EXIT SIGNAL ACTED
010800*  ON, WRITTEN DIRECTLY BY THIS PROGRAM.
010900       COPY SIG.TIP64.
011000       FD  STB-FILE.
011100*  STRATEGY-B CHECKPOINT -- ONE ROW PER WATCHED SYMBOL'S
011200*  SAVED WAIT-STATE.
011300       COPY STB.TIP66.
011400       FD  ERL-FILE.
011500*  ERROR LOG -- ONE ROW PER CALL TO 9900-LOG-ERROR, APPENDED
011600*  ONLY, NEVER READ BACK.
011700       COPY ERL.TIP67.
011800       WORKING-STORAGE SECTION.
011900************************************************************
012000*  CDH.TIP68 HOLDS ONE SYMBOL'S CANDLE HISTORY AT A TIME --
012100*  RESET AND REBUILT FRESH FOR EACH WATCHLIST ENTRY.
012200************************************************************
012300       COPY CDH.TIP68.
012400************************************************************
012500*  WATCHLIST TABLE -- ONE ROW PER ENABLED INSTRUMENT, LOADED
012600*  FRESH EACH CYCLE IN FILE ORDER.  WTB- PREFIX KEEPS THIS
012700*  DISTINCT FROM THE WLC-FILE READ BUFFER ABOVE.
012800************************************************************
012900       01  W-WLC-TABLE.
013000           05  W-WLC-COUNT              PIC 9(05) COMP.
013100           05  FILLER                   PIC X(04).
013200           05  WTB-ENTRY OCCURS 200 TIMES
013300                       INDEXED BY W-WLC-IDX.
013400*  EVERY WTB- FIELD BELOW IS A STRAIGHT COPY OF ITS WLC-
013500*  COUNTERPART FROM THE WATCHLIST RECORD, CAPTURED ONCE AT
013600*  0210-FILTER-ENABLED AND HELD HERE READ-ONLY ALL CYCLE.
013700               10  WTB-SYMBOL                 PIC X(12).
013800               10  WTB-ENABLED-CD              PIC X(01).
013900*  REFERENCE ONLY -- NOT USED IN ANY SIZING MATH IN THIS
014000*  SUITE, CARRIED FOR A FUTURE MARGIN-AWARE RISK CHECK.
014100               10  WTB-LEVERAGE               PIC 9(03).
014200               10  WTB-QTY-MODE               PIC X(07).
014300                   88  WTB-QTY-MODE-FIXED         VALUE 'FIXED  '.
014400                   88  WTB-QTY-MODE-PERCENT       VALUE 'PERCENT'.
014500*  FIXED-DOLLAR OR PERCENT-OF-EQUITY TARGET, DEPENDING ON
014600*  THE QTY-MODE 88-LEVELS ABOVE -- RSK.TIP400 INTERPRETS IT.
014700               10  WTB-QTY-VALUE              PIC S9(07)V9(04).
014800               10  WTB-EMA-PERIOD              PIC 9(04).
014900               10  WTB-ST-PERIOD               PIC 9(04).
015000*  SUPERTREND MULTIPLIER -- WIDENS OR NARROWS THE BAND IND.
015100*  TIP200 DRAWS AROUND THE ATR-SCALED MIDLINE.
015200*  ATR / PCT / SUPERTREND -- STR.TIP300'S 3400 PARAGRAPH
015300*  TESTS THIS SAME STRING VALUE-FOR-VALUE.
015400               10  WTB-ST-MULT                 PIC S9(03)V9(04).
015500*  ATR / PCT / SUPERTREND -- STR.TIP300'S 3400 PARAGRAPH
015600*  TESTS THIS SAME STRING VALUE-FOR-VALUE.
015700               10  WTB-TRAIL-MODE              PIC X(10).
015800               10  WTB-TRAIL-ATR-MULT          PIC S9(03)V9(04).
015900               10  WTB-TRAIL-PCT               PIC S9(01)V9(06).
016000*  A SYMBOL CAN RUN EITHER STRATEGY, BOTH, OR NEITHER -- 1420
016100*  TESTS THESE TWO FLAGS BEFORE ROUTING TO STR.TIP300.
016200               10  WTB-USE-STRAT-A-CD          PIC X(01).
016300               10  WTB-USE-STRAT-B-CD          PIC X(01).
016400               10  WTB-RANGE-WINDOW             PIC 9(04).
016500               10  WTB-MAX-RANGE-WIDTH-PCT     PIC S9(01)V9(06).
016600*  STRATEGY B'S PATIENCE LIMIT -- HOW LONG A WAIT STATE CAN
016700*  SIT BEFORE 3220-CHECK-TIMEOUT GIVES UP ON IT.
016800               10  WTB-RETEST-MAX-BARS         PIC 9(04).
016900               10  FILLER                      PIC X(20).
017000************************************************************
017100*  STRATEGY-B CHECKPOINT TABLE -- PARALLEL TO THE WATCHLIST
017200*  TABLE, ONE ROW PER WATCHED SYMBOL.  RESTORED AT STEP 3,
017300*  LIVE FOR THE WHOLE CYCLE, REWRITTEN AT STEP 5.
017400************************************************************
017500       01  W-STB-TABLE.
017600           05  FILLER                   PIC X(04).
017700           05  STT-ENTRY OCCURS 200 TIMES
017800                       INDEXED BY W-STB-IDX.
017900*  PARALLEL TO W-WLC-TABLE, SAME SUBSCRIPT -- ROW N OF THIS
018000*  TABLE ALWAYS DESCRIBES THE SAME SYMBOL AS ROW N OF THE
018100*  WATCHLIST TABLE, NEVER RESORTED INDEPENDENTLY OF IT.
018200*  KEPT ON THE CHECKPOINT ROW ITSELF, NOT JUST IMPLIED BY
018300*  SUBSCRIPT POSITION, SO 0320'S MATCH LOOP HAS SOMETHING TO
018400*  COMPARE AGAINST THE WATCHLIST TABLE.
018500               10  STT-SYMBOL                 PIC X(12).
018600               10  STT-B-STATE                PIC X(18).
018700               10  STT-B-LEVEL                PIC S9(07)V9(04).
018800*  THE BAR-COUNT AT WHICH THE CURRENT WAIT STATE WAS ARMED --
018900*  COMPARED AGAINST THE CURRENT BAR-COUNT BY STR.TIP300'S
019000*  TIMEOUT CHECK.
019100               10  STT-B-STARTED-AT           PIC 9(09).
019200               10  FILLER                     PIC X(10).
019300************************************************************
019400*  POSITION MASTER TABLE -- EVERY POSITION EVER OPENED, OPEN
019500*  OR CLOSED.  LOADED WHOLE AT CYCLE START, MUTATED DURING
019600*  THE WATCHLIST PASS, REWRITTEN WHOLE AT CYCLE END.
019700************************************************************
019800       01  W-POS-TABLE.
019900           05  W-POS-COUNT              PIC 9(05) COMP.
020000           05  FILLER                   PIC X(06).
020100           05  PST-ENTRY OCCURS 1000 TIMES
020200                       INDEXED BY W-POS-IDX.
020300*  EVERY FIELD ON THIS ROW MIRRORS THE POSITION RECORD'S OWN
020400*  LAYOUT FIELD FOR FIELD -- 0420 COPIES IN, 1610 COPIES
020500*  BACK OUT, NEITHER SIDE EVER RESHAPES THE DATA.
020600*  ASSIGNED BY EXE-EXECUTION-ENGINE FROM W-NEXT-POSITION-SEQ
020700*  AT OPEN TIME -- NEVER REASSIGNED ACROSS THE POSITION'S
020800*  LIFE.
020900               10  PST-POSITION-ID             PIC X(12).
021000               10  PST-SYMBOL                  PIC X(12).
021100               10  PST-SIDE                    PIC X(05).
021200                   88  PST-SIDE-LONG                VALUE 'LONG '.
021300                   88  PST-SIDE-SHORT               VALUE 'SHORT'.
021400               10  PST-QTY                     PIC S9(09)V9(06).
021500               10  PST-ENTRY-TIME               PIC X(19).
021600               10  PST-ENTRY-PRICE              PIC S9(07)V9(04).
021700               10  PST-EXIT-TIME                PIC X(19).
021800               10  PST-EXIT-TIME-PARTS REDEFINES PST-EXIT-TIME.
021900                   15  PST-EXIT-DATE                PIC X(10).
022000                   15  FILLER                       PIC X(01).
022100                   15  PST-EXIT-CLOCK               PIC X(08).
022200*  REDEFINES ABOVE SPLITS THE EXIT TIMESTAMP INTO A DATE
022300*  PORTION ALONE -- 0510'S DAILY-LOSS SCAN AND 1330'S
022400*  SAME-DAY ROLLUP BOTH KEY OFF PST-EXIT-DATE, NOT THE FULL
022500*  TIMESTAMP.
022600               10  PST-EXIT-PRICE               PIC S9(07)V9(04).
022700               10  PST-STATUS                   PIC X(06).
022800                   88  PST-STATUS-OPEN             VALUE 'OPEN  '.
022900                   88  PST-STATUS-CLOSED           VALUE 'CLOSED'.
023000*  WHICHEVER OF THE TWO STRATEGY-CD VALUES OPENED THE
023100*  POSITION -- STR.TIP300'S EXIT-RULE CALL AT 1320 ROUTES ON
023200*  THIS SAME FIELD SO THE RIGHT EXIT LOGIC ALWAYS FIRES.
023300               10  PST-STRATEGY                 PIC X(16).
023400               10  PST-STOP-LOSS                PIC S9(07)V9(04).
023500               10  PST-TRAILING-STOP            PIC S9(07)V9(04).
023600               10  PST-TRAIL-MODE               PIC X(10).
023700*  FEES AND SLIPPAGE BELOW ARE FILLED IN BY EXE-EXECUTION-
023800*  ENGINE AT OPEN AND AGAIN AT CLOSE -- THIS ROW HOLDS
023900*  WHICHEVER SIDE'S COST IS KNOWN SO FAR.
024000               10  PST-TOTAL-FEES               PIC S9(09)V9(04).
024100               10  PST-TOTAL-SLIPPAGE           PIC S9(09)V9(04).
024200               10  PST-GROSS-PNL                PIC S9(09)V9(04).
024300               10  PST-NET-PNL                  PIC S9(09)V9(04).
024400*  WIDER THAN THE PER-TRADE DOLLAR FIELDS ABOVE -- A HEAVILY
024500*  LEVERAGED POSITION'S NOTIONAL CAN RUN WELL PAST WHAT THE
024600*  SAME POSITION'S RAW P&L EVER WOULD.
024700               10  PST-ENTRY-NOTIONAL           PIC S9(11)V9(04).
024800               10  PST-EXIT-NOTIONAL            PIC S9(11)V9(04).
024900               10  PST-AVG-NOTIONAL             PIC S9(11)V9(04).
025000               10  PST-GROSS-RET-PCT            PIC S9(05)V9(04).
025100               10  PST-NET-RET-PCT              PIC S9(05)V9(04).
025200*  SPACE UNTIL THE POSITION IS CLOSED -- STR.TIP300'S EXIT-
025300*  REASON CODE IS COPIED HERE ONLY BY 1330.
025400               10  PST-EXIT-REASON              PIC X(10).
025500               10  FILLER                       PIC X(15).
025600************************************************************
025700*  DESK CONFIG CONSTANTS -- FIXED FOR NOW.  0100-LOAD-
025800*  CONFIG-CONSTANTS IS LEFT AS THE HOOK FOR A PARM CARD IF
025900*  DESK OPS EVER WANTS ONE.
026000************************************************************
026100       01  W-CONFIG-CONSTANTS.
026200           05  W-CFG-FEE-BPS              PIC S9(03)V9(04)
026300                                           VALUE 0.0150.
026400           05  W-CFG-SLIPPAGE-BPS         PIC S9(03)V9(04)
026500                                           VALUE 0.0150.
026600*  GLOBAL ACROSS THE WHOLE WATCHLIST, NOT PER SYMBOL -- A
026700*  DESK RUNNING TEN SYMBOLS CAN STILL ONLY EVER HAVE THREE
026800*  POSITIONS OPEN AT ONCE, WHICHEVER SYMBOLS THEY ARE ON.
026900           05  W-CFG-MAX-OPEN-POSITIONS   PIC 9(05) COMP VALUE 3.
027000*  RISK CIRCUIT BREAKER -- ONCE TODAY'S REALIZED LOSSES HIT
027100*  THIS CEILING, RSK.TIP400'S GATE DENIES EVERY NEW ENTRY
027200*  FOR THE REMAINDER OF THE DAY.
027300           05  W-CFG-MAX-DAILY-LOSS       PIC S9(11)V9(04)
027400                                           VALUE 100.00.
027500           05  W-CFG-MIN-ORDER-NOTIONAL   PIC S9(11)V9(04)
027600                                           VALUE 5.50.
027700*  STATIC FOR NOW -- A REAL EQUITY CURVE WOULD FEED THIS
027800*  FROM THE PRIOR CYCLE'S CLOSING BALANCE, BUT THE DESK HAS
027900*  NOT ASKED FOR THAT YET.
028000           05  W-CFG-EQUITY               PIC S9(11)V9(04)
028100                                           VALUE 1000.00.
028200           05  FILLER                     PIC X(08).
028300************************************************************
028400*  RUN TOTALS, COUNTERS AND EOF SWITCHES.
028500************************************************************
028600       01  W-RUN-COUNTERS.
028700*  RESET TO ZERO AND RECOMPUTED FRESH EVERY CYCLE BY 0500 --
028800*  NEVER CARRIED FORWARD FROM A PRIOR CYCLE'S RUN.
028900           05  W-DAILY-LOSS-ACCUM         PIC S9(11)V9(04).
029000           05  W-OPEN-POSITION-COUNT      PIC 9(05) COMP.
029100*  SEEDED FROM THE POSITION COUNT AT LOAD TIME SO A NEWLY
029200*  OPENED POSITION'S ID NEVER COLLIDES WITH AN EXISTING ONE.
029300           05  W-NEXT-POSITION-SEQ        PIC 9(09) COMP.
029400           05  W-ORDER-QTY                PIC S9(09)V9(06).
029500           05  W-ORDER-NOTIONAL           PIC S9(11)V9(04).
029600*  REUSED BY BOTH THE EXIT PATH (1310) AND THE ENTRY PATH
029700*  (ALSO 1310) -- NEVER MEANINGFUL OUTSIDE THE PARAGRAPH
029800*  THAT JUST SET IT.
029900           05  W-FOUND-POS-IDX            PIC 9(05) COMP.
030000           05  FILLER                     PIC X(08).
030100       01  W-FILE-SWITCHES.
030200           05  W-CDL-EOF-SW               PIC X(01).
030300               88  W-CDL-AT-EOF               VALUE 'Y'.
030400           05  W-STB-EOF-SW               PIC X(01).
030500               88  W-STB-AT-EOF                VALUE 'Y'.
030600           05  W-TRD-EOF-SW               PIC X(01).
030700               88  W-TRD-AT-EOF                VALUE 'Y'.
030800           05  W-POS-EOF-SW               PIC X(01).
030900               88  W-POS-AT-EOF                VALUE 'Y'.
031000*  NOT AN EOF SWITCH LIKE ITS NEIGHBORS -- SET BY 1310'S
031100*  LINEAR SEARCH TO SAY WHETHER THIS SYMBOL CARRIES AN OPEN
031200*  POSITION RIGHT NOW.
031300           05  W-POS-FOUND-CD             PIC X(01).
031400           05  FILLER                     PIC X(04).
031500************************************************************
031600*  W00- SHARED SCRATCH.  EACH VIEW BELONGS TO ONE PARAGRAPH
031700*  AND IS NEVER LIVE WHEN ANOTHER VIEW IS IN USE.
031800************************************************************
031900*  SAME SHARED-SCRATCH CONVENTION AS EVERY OTHER PROGRAM IN
032000*  THE SUITE -- ONE RAW BYTE STRING, REDEFINED INTO WHICHEVER
032100*  VIEW THE CURRENT PARAGRAPH ACTUALLY NEEDS.
032200       01  W00-CALC-WORK.
032300*  WIDE ENOUGH TO COVER THE LARGER OF THE TWO REDEFINED
032400*  VIEWS BELOW WITH ROOM TO SPARE.
032500           05  W00-CALC-WORK-BYTES        PIC X(12).
032600       01  W00-ABS-VIEW REDEFINES W00-CALC-WORK.
032700           05  W00-ABS-LOSS               PIC S9(09)V9(04).
032800           05  FILLER                     PIC X(04).
032900*  ONE-OFF SUBSCRIPT ARITHMETIC (CDH-BAR-COUNT MINUS ONE,
033000*  W-POS-COUNT PLUS ONE) THAT NEEDS A COMP HOLDING AREA
033100*  RATHER THAN BEING COMPUTED DIRECTLY INTO THE SUBSCRIPT.
033200       01  W00-SEQ-VIEW REDEFINES W00-CALC-WORK.
033300           05  W00-TEMP-SEQ               PIC 9(09) COMP.
033400           05  FILLER                     PIC X(08).
033500************************************************************
033600*  SYSTEM DATE/TIME -- BUILT ONCE PER CYCLE FOR TIMESTAMPS,
033700*  THE EXIT-DATE BUCKET KEY, AND THE TRADE/SIGNAL TIMESTAMP.
033800*  4-DIGIT-YEAR FORM PER THE 1999 Y2K REVIEW.
033900************************************************************
034000       01  W-RAW-DATE.
034100*  RAW ACCEPT TARGET -- NEVER MOVED TO AN OUTPUT RECORD
034200*  DIRECTLY, ONLY USED TO BUILD W-TODAY-DATE BELOW.
034300           05  W-RAW-YYYY                 PIC 9(04).
034400           05  W-RAW-MM                   PIC 9(02).
034500           05  W-RAW-DD                   PIC 9(02).
034600       01  W-RAW-TIME.
034700           05  W-RAW-HH                   PIC 9(02).
034800           05  W-RAW-MI                   PIC 9(02).
034900           05  W-RAW-SS                   PIC 9(02).
035000           05  W-RAW-HS                   PIC 9(02).
035100*  DASH-SEPARATED DISPLAY FORM -- MATCHES THE EXIT-DATE
035200*  FORMAT STAMPED ON A POSITION RECORD BY EXE.TIP500, SO
035300*  0510'S SAME-DAY COMPARE IS A STRAIGHT EQUALITY TEST.
035400       01  W-TODAY-DATE.
035500*  DASHES ARE LITERAL FILLER-WITH-VALUE, NOT MOVED IN --
035600*  THEY NEVER CHANGE ONCE THE PROGRAM STARTS.
035700           05  W-TD-YYYY                  PIC X(04).
035800           05  FILLER                     PIC X(01) VALUE '-'.
035900           05  W-TD-MM                    PIC X(02).
036000           05  FILLER                     PIC X(01) VALUE '-'.
036100           05  W-TD-DD                    PIC X(02).
036200*  DATE, SPACE, THEN COLON-SEPARATED TIME -- THE SAME
036300*  TIMESTAMP FORM THE TRADE AND SIGNAL RECORDS CARRY.
036400*  FULL DATE-TIME STAMP, BUILT FROM W-TODAY-DATE PLUS THE
036500*  CLOCK PORTION BELOW -- STAMPED ONTO EVERY TRADE AND
036600*  SIGNAL ROW WRITTEN THIS CYCLE.
036700       01  W-NOW-TIMESTAMP.
036800           05  W-NOW-DATE                 PIC X(10).
036900           05  FILLER                     PIC X(01) VALUE SPACE.
037000           05  W-NOW-HH                   PIC X(02).
037100           05  FILLER                     PIC X(01) VALUE ':'.
037200           05  W-NOW-MI                   PIC X(02).
037300           05  FILLER                     PIC X(01) VALUE ':'.
037400           05  W-NOW-SS                   PIC X(02).
037500************************************************************
037600*  CALL PARAMETER AREAS -- ONE PER CALLED SUBPROGRAM, LAID
037700*  OUT TO MATCH EACH ONE'S OWN LK-xxx-PARM-AREA EXACTLY.
037800************************************************************
037900*  LAID OUT TO MATCH IND.TIP200'S OWN LK-IND-PARM-AREA FIELD
038000*  FOR FIELD -- A MISMATCH HERE WOULD MISALIGN EVERY VALUE
038100*  PASSED ACROSS THE CALL.
038200       01  W-IND-PARM-AREA.
038300*  ALL FIVE INPUT FIELDS COME STRAIGHT FROM THE WATCHLIST
038400*  ROW FOR THIS SYMBOL -- IND-INDICATOR-CALC HAS NO DEFAULTS
038500*  OF ITS OWN, EVERY PARAMETER MUST BE SUPPLIED EACH CALL.
038600           05  W-IND-EMA-PERIOD           PIC 9(04).
038700           05  W-IND-ST-PERIOD             PIC 9(04).
038800           05  W-IND-ST-MULT               PIC S9(03)V9(04).
038900           05  W-IND-RANGE-WINDOW          PIC 9(04).
039000           05  W-IND-MAX-RANGE-WIDTH-PCT   PIC S9(01)V9(06).
039100*  THE RANGE-BREAKOUT WINDOW'S HIGH/LOW, RETURNED ONLY WHEN
039200*  THE VALID-CD BELOW COMES BACK 'Y' -- STR.TIP300'S
039300*  BREAKOUT STRATEGY WILL NOT TRUST A STALE VALUE FROM A
039400*  PRIOR CALL OTHERWISE.
039500           05  W-IND-RANGE-HIGH            PIC S9(07)V9(04).
039600           05  W-IND-RANGE-LOW             PIC S9(07)V9(04).
039700           05  W-IND-RANGE-VALID-CD        PIC X(01).
039800           05  W-IND-ERROR-CD              PIC X(01).
039900*  SAME CONVENTION -- MATCHES STR.TIP300'S LK-STR-PARM-AREA.
040000       01  W-STR-PARM-AREA.
040100           05  W-STR-FUNCTION-CD           PIC X(01).
040200               88  W-STR-FUNC-EXIT             VALUE 'X'.
040300               88  W-STR-FUNC-ENTRY            VALUE 'R'.
040400*  THE CURRENT BAR'S OHLC AND INDICATOR VALUES, PASSED DOWN
040500*  SO STR.TIP300 NEVER NEEDS ITS OWN COPY OF THE CANDLE
040600*  HISTORY TABLE.
040700           05  W-STR-CURR-HIGH             PIC S9(07)V9(04).
040800           05  W-STR-CURR-LOW              PIC S9(07)V9(04).
040900           05  W-STR-CURR-CLOSE            PIC S9(07)V9(04).
041000           05  W-STR-CURR-EMA              PIC S9(07)V9(04).
041100           05  W-STR-CURR-ATR              PIC S9(07)V9(04).
041200           05  W-STR-CURR-ST-VALUE         PIC S9(07)V9(04).
041300           05  W-STR-CURR-ST-DIR           PIC S9(01).
041400*  THE PRIOR BAR'S EMA/SUPERTREND -- NEEDED BY STRATEGY A TO
041500*  DETECT A CROSSOVER, WHICH BY DEFINITION CANNOT BE SEEN
041600*  FROM THE CURRENT BAR ALONE.
041700           05  W-STR-PREV-EMA              PIC S9(07)V9(04).
041800           05  W-STR-PREV-ST-VALUE         PIC S9(07)V9(04).
041900           05  W-STR-PREV-ST-DIR           PIC S9(01).
042000*  THE RANGE FIELDS MIRROR W-IND-PARM-AREA'S OWN RANGE
042100*  OUTPUT -- SIMPLY RELAYED THROUGH HERE SINCE STRATEGY B'S
042200*  BREAKOUT RULE NEEDS THEM AND HAS NO DIRECT CALL TO IND.
042300*  TIP200 OF ITS OWN.
042400           05  W-STR-BAR-COUNT             PIC 9(09) COMP.
042500           05  W-STR-RANGE-VALID-CD        PIC X(01).
042600           05  W-STR-RANGE-HIGH            PIC S9(07)V9(04).
042700           05  W-STR-RANGE-LOW             PIC S9(07)V9(04).
042800*  RETURNED SIGNAL -- SPACE MEANS NO SIGNAL, OTHERWISE ONE OF
042900*  THE ENTER_LONG/ENTER_SHORT VALUES 1420 TESTS FOR.
043000           05  W-STR-SIGNAL-CD             PIC X(11).
043100           05  W-STR-STRATEGY-CD           PIC X(16).
043200*  THE LAST THREE FIELDS ARE FUNCTION-SPECIFIC OUTPUT --
043300*  ENTRY-STOP-LOSS ONLY MEANS SOMETHING AFTER A FUNCTION R
043400*  CALL, EXIT-REASON AND EXIT-FIRED ONLY AFTER A FUNCTION X
043500*  CALL.
043600           05  W-STR-ENTRY-STOP-LOSS       PIC S9(07)V9(04).
043700           05  W-STR-EXIT-REASON-CD        PIC X(10).
043800           05  W-STR-EXIT-FIRED-CD         PIC X(01).
043900           05  W-STR-ERROR-CD              PIC X(01).
044000*  SAME CONVENTION -- MATCHES RSK.TIP400'S LK-RSK-PARM-AREA.
044100       01  W-RSK-PARM-AREA.
044200           05  W-RSK-FUNCTION-CD           PIC X(01).
044300               88  W-RSK-FUNC-SIZE             VALUE 'S'.
044400               88  W-RSK-FUNC-GATE             VALUE 'G'.
044500*  FUNCTION S INPUT -- FUNCTION G IGNORES THIS FIELD ENTIRELY,
044600*  THE GATE CHECK NEVER LOOKS AT PRICE.
044700           05  W-RSK-PRICE                 PIC S9(07)V9(04).
044800           05  W-RSK-EQUITY                PIC S9(11)V9(04).
044900           05  W-RSK-QTY                   PIC S9(09)V9(06).
045000           05  W-RSK-OPEN-POSITION-COUNT   PIC 9(05) COMP.
045100           05  W-RSK-MAX-OPEN-POSITIONS    PIC 9(05) COMP.
045200           05  W-RSK-DAILY-LOSS-ACCUM      PIC S9(11)V9(04).
045300           05  W-RSK-MAX-DAILY-LOSS        PIC S9(11)V9(04).
045400*  FUNCTION G OUTPUT ONLY -- FUNCTION S NEVER SETS THIS FIELD,
045500*  SINCE SIZING IS ONLY EVER CALLED AFTER THE GATE ALREADY
045600*  SAID YES.
045700           05  W-RSK-RISK-DENY-CD          PIC X(01).
045800           05  W-RSK-ERROR-CD              PIC X(01).
045900*  SAME CONVENTION -- MATCHES EXE.TIP500'S LK-EXE-PARM-AREA.
046000       01  W-EXE-PARM-AREA.
046100           05  W-EXE-FUNCTION-CD           PIC X(01).
046200               88  W-EXE-FUNC-OPEN             VALUE 'O'.
046300               88  W-EXE-FUNC-CLOSE            VALUE 'C'.
046400*  FUNCTION O INPUT ONLY -- A CLOSE ALWAYS CLOSES WHATEVER
046500*  SIDE THE POSITION WAS ALREADY ON, SO FUNCTION C IGNORES
046600*  THIS FIELD.
046700           05  W-EXE-SIDE-CD                PIC X(05).
046800           05  W-EXE-QTY                    PIC S9(09)V9(06).
046900           05  W-EXE-PRICE                  PIC S9(07)V9(04).
047000           05  W-EXE-TIMESTAMP              PIC X(19).
047100           05  W-EXE-FEE-BPS                PIC S9(03)V9(04).
047200           05  W-EXE-SLIPPAGE-BPS           PIC S9(03)V9(04).
047300*  OPEN-SIDE FIELDS BELOW -- MEANINGLESS ON A CLOSE CALL AND
047400*  LEFT WHATEVER THEY HELD FROM THE LAST OPEN CALL.
047500           05  W-EXE-STOP-LOSS              PIC S9(07)V9(04).
047600           05  W-EXE-TRAIL-MODE             PIC X(10).
047700           05  W-EXE-STRATEGY-CD            PIC X(16).
047800           05  W-EXE-EXIT-REASON-CD         PIC X(10).
047900*  BOTH IDS ARE RETURNED BY THE CALL, NEVER SENT IN --
048000*  EXE-EXECUTION-ENGINE ASSIGNS THEM FROM THE SEQUENCE
048100*  FIELDS BELOW AND HANDS THEM BACK FOR THE CALLER TO STAMP
048200*  ONTO ITS OWN RECORDS.
048300           05  W-EXE-POSITION-ID            PIC X(12).
048400           05  W-EXE-TRADE-ID               PIC X(12).
048500*  BOTH SIDES OF THE CALL -- THE CALLER SEEDS THESE ON THE
048600*  WAY IN, THE ENGINE RETURNS THEM ADVANCED ON THE WAY OUT.
048700           05  W-EXE-NEXT-POSITION-SEQ      PIC 9(09) COMP.
048800           05  W-EXE-NEXT-TRADE-SEQ         PIC 9(09) COMP.
048900           05  W-EXE-ERROR-CD               PIC X(01).
049000*  SAME CONVENTION -- MATCHES PNL.TIP600'S LK-PNL-PARM-AREA,
049100*  WHICH IS JUST THE ONE ERROR-CODE FIELD.
049200*  NO FIELDS OF ITS OWN -- PNL-DAILY-SUMMARY TAKES NO CALL
049300*  PARAMETERS BEYOND THIS PLACEHOLDER, IT READS POS-FILE
049400*  DIRECTLY FOR ITSELF.
049500       01  W-PNL-PARM-AREA.
049600           05  W-PNL-ERROR-CD              PIC X(01).
049700       PROCEDURE DIVISION.
049800************************************************************
049900*  0000-MSR-MAIN -- THE FIVE DRIVER STEPS, IN ORDER.
050000************************************************************
050100*  THIS PARAGRAPH RUNS EXACTLY ONCE PER JCL STEP -- A DESK
050200*  WANTING MULTIPLE CYCLES IN ONE RUN SCHEDULES MULTIPLE
050300*  STEPS, THIS PROGRAM HAS NO NOTION OF AN INTERNAL LOOP
050400*  AROUND ITS OWN DRIVER.
050500       0000-MSR-MAIN.
050600*  STEPS 1 THROUGH 3B ARE ALL ONE-TIME SETUP -- NONE OF THEM
050700*  TOUCH AN INDIVIDUAL SYMBOL, THAT ONLY BEGINS AT STEP 4
050800*  BELOW WHEN THE WATCHLIST LOOP STARTS.
050900           PERFORM 0100-LOAD-CONFIG-CONSTANTS THRU 0100-EXIT.
051000           PERFORM 0150-OPEN-RUNTIME-FILES THRU 0150-EXIT.
051100           PERFORM 0200-LOAD-WATCHLIST THRU 0200-EXIT.
051200           PERFORM 0300-RESTORE-CHECKPOINT THRU 0300-EXIT.
051300           PERFORM 0400-LOAD-POSITION-MASTER THRU 0400-EXIT.
051400           PERFORM 0500-CALC-DAILY-LOSS-ACCUM THRU 0500-EXIT.
051500           PERFORM 1000-PROCESS-WATCHLIST-LOOP THRU 1000-EXIT
051600               VARYING W-WLC-IDX FROM 1 BY 1
051700               UNTIL W-WLC-IDX > W-WLC-COUNT.
051800*  STEP 5 AND THE TWO CLOSING ACTIONS BELOW ARE THE MIRROR
051900*  OF STEPS 1 THROUGH 3B -- ONE-TIME TEARDOWN AFTER EVERY
052000*  SYMBOL HAS HAD ITS TURN.
052100           PERFORM 1600-REWRITE-POSITION-MASTER THRU 1600-EXIT.
052200           PERFORM 9100-WRITE-CHECKPOINT THRU 9100-EXIT.
052300           PERFORM 9200-CLOSE-RUNTIME-FILES THRU 9200-EXIT.
052400*  CALLED LAST, AFTER POS-FILE IS ALREADY CLOSED -- PNL.TIP600
052500*  OPENS ITS OWN INDEPENDENT READ OF THE SAME FILE AND WOULD
052600*  CONFLICT IF MSR'S OWN HANDLE WERE STILL OPEN.
052700           CALL 'PNL-DAILY-SUMMARY' USING W-PNL-PARM-AREA.
052800           STOP RUN.
052900************************************************************
053000*  0100-LOAD-CONFIG-CONSTANTS -- STEP 1.  W-CONFIG-CONSTANTS
053100*  CARRIES ITS OWN VALUE CLAUSES; THIS PARAGRAPH IS THE HOOK
053200*  FOR A PARM CARD IF ONE IS EVER ADDED.
053300************************************************************
053400       0100-LOAD-CONFIG-CONSTANTS.
053500*  4-DIGIT-YEAR FORM PER THE 01/11/99 Y2K REVIEW -- THE
053600*  ORIGINAL 1991 VERSION OF THIS PARAGRAPH ACCEPTED A
053700*  2-DIGIT YEAR, WHICH WOULD HAVE SORTED 2000 BEFORE 1999
053800*  IN ANY DATE COMPARE A LATER PROGRAM MIGHT DO.
053900           ACCEPT W-RAW-DATE FROM DATE YYYYMMDD.
054000           MOVE W-RAW-YYYY TO W-TD-YYYY.
054100           MOVE W-RAW-MM TO W-TD-MM.
054200           MOVE W-RAW-DD TO W-TD-DD.
054300*  THE DASH-SEPARATED DATE IS BUILT ONCE HERE AND REUSED AS
054400*  THE LEADING PORTION OF THE FULL TIMESTAMP BELOW.
054500           MOVE W-TODAY-DATE TO W-NOW-DATE.
054600           ACCEPT W-RAW-TIME FROM TIME.
054700*  HUNDREDTHS OF A SECOND ARE ACCEPTED INTO W-RAW-HS BUT
054800*  NEVER CARRIED INTO W-NOW-TIMESTAMP -- NO FIELD ON ANY
054900*  OUTPUT RECORD IN THIS SUITE NEEDS SUB-SECOND PRECISION.
055000           MOVE W-RAW-HH TO W-NOW-HH.
055100           MOVE W-RAW-MI TO W-NOW-MI.
055200           MOVE W-RAW-SS TO W-NOW-SS.
055300*  OPERATOR CONSOLE MARKER -- LETS WHOEVER IS WATCHING THE
055400*  BATCH WINDOW CONFIRM THE CYCLE ACTUALLY STARTED AND SEE
055500*  WHICH BUSINESS DATE IT IS RUNNING UNDER.
055600           DISPLAY 'MSR0100 CYCLE START ' W-TODAY-DATE.
055700       0100-EXIT.
055800           EXIT.
055900************************************************************
056000*  0150-OPEN-RUNTIME-FILES -- OPENS THE FILES THAT STAY OPEN
056100*  FOR THE WHOLE WATCHLIST PASS.  POSITIONS AND THE
056200*  CHECKPOINT FILE ARE HANDLED BY THEIR OWN LOAD/REWRITE
056300*  STEPS.
056400************************************************************
056500       0150-OPEN-RUNTIME-FILES.
056600*  MUST HAPPEN BEFORE TRD-FILE IS OPENED EXTEND BELOW -- THE
056700*  COUNT STEP OPENS IT INPUT FIRST, READS IT TO EOF, THEN
056800*  CLOSES IT AGAIN.
056900           PERFORM 0155-COUNT-EXISTING-TRADES THRU 0155-EXIT.
057000           OPEN INPUT CDL-FILE.
057100           MOVE 'N' TO W-CDL-EOF-SW.
057200           READ CDL-FILE
057300               AT END MOVE 'Y' TO W-CDL-EOF-SW.
057400*  THE CANDLE FEED IS THE ONLY ONE OF THE THREE THAT IS READ
057500*  DURING THE PASS -- TRD/SIG/ERL ARE APPEND-ONLY JOURNALS
057600*  THIS CYCLE ADDS TO, NEVER READS BACK FROM.
057700           OPEN EXTEND TRD-FILE.
057800           OPEN EXTEND SIG-FILE.
057900           OPEN EXTEND ERL-FILE.
058000       0150-EXIT.
058100           EXIT.
058200************************************************************
058300*  0155-COUNT-EXISTING-TRADES -- SEEDS THE TRADE-ID SEQUENCE
058400*  FROM THE NUMBER OF TRADES ALREADY ON FILE SO IDS STAY
058500*  UNIQUE ACROSS CYCLES.
058600************************************************************
058700       0155-COUNT-EXISTING-TRADES.
058800*  COUNTING RECORDS RATHER THAN TRUSTING A STORED HIGH-WATER
058900*  MARK -- SIMPLE, AND CORRECT EVEN IF A PRIOR CYCLE CRASHED
059000*  BEFORE WRITING ONE.
059100           MOVE ZERO TO W-EXE-NEXT-TRADE-SEQ.
059200           OPEN INPUT TRD-FILE.
059300           MOVE 'N' TO W-TRD-EOF-SW.
059400           READ TRD-FILE
059500               AT END MOVE 'Y' TO W-TRD-EOF-SW.
059600           PERFORM 0156-COUNT-TRADE-LOOP THRU 0156-EXIT
059700               UNTIL W-TRD-AT-EOF.
059800           CLOSE TRD-FILE.
059900       0155-EXIT.
060000           EXIT.
060100*  COUNTS, NEVER READS A FIELD OF THE RECORD ITSELF -- THE
060200*  TRADE COUNT IS ALL THIS PARAGRAPH NEEDS.
060300       0156-COUNT-TRADE-LOOP.
060400           ADD 1 TO W-EXE-NEXT-TRADE-SEQ.
060500           READ TRD-FILE
060600               AT END MOVE 'Y' TO W-TRD-EOF-SW.
060700       0156-EXIT.
060800           EXIT.
060900************************************************************
061000*  0200-LOAD-WATCHLIST -- STEP 2.  KEEPS ENABLED ROWS ONLY,
061100*  IN FILE ORDER.  AN EMPTY EFFECTIVE WATCHLIST IS FATAL.
061200************************************************************
061300       0200-LOAD-WATCHLIST.
061400*  READ-PROCESS-READ LOOP STRUCTURE -- ONE RECORD IS ALWAYS
061500*  IN HAND BEFORE THE LOOP BODY RUNS, CONSISTENT WITH EVERY
061600*  OTHER FILE READ IN THIS PROGRAM.
061700           MOVE ZERO TO W-WLC-COUNT.
061800           OPEN INPUT WLC-FILE.
061900           READ WLC-FILE
062000               AT END GO TO 0205-WLC-DONE.
062100       0201-WLC-READ-LOOP.
062200           PERFORM 0210-FILTER-ENABLED THRU 0210-EXIT.
062300           READ WLC-FILE
062400               AT END GO TO 0205-WLC-DONE.
062500           GO TO 0201-WLC-READ-LOOP.
062600*  WLC-FILE IS CLOSED IMMEDIATELY ONCE THE TABLE IS BUILT --
062700*  NOTHING LATER IN THE CYCLE EVER REOPENS IT.
062800       0205-WLC-DONE.
062900           CLOSE WLC-FILE.
063000           PERFORM 0220-CHECK-EMPTY-FATAL THRU 0220-EXIT.
063100       0200-EXIT.
063200           EXIT.
063300************************************************************
063400*  0210-FILTER-ENABLED -- COPIES AN ENABLED WATCHLIST ROW
063500*  INTO THE WORKING TABLE.  DISABLED ROWS ARE DROPPED HERE.
063600************************************************************
063700       0210-FILTER-ENABLED.
063800*  A DISABLED ROW IS SIMPLY NEVER COPIED -- IT NEVER OCCUPIES
063900*  A WORKING-TABLE SLOT, SO NO OTHER PARAGRAPH IN THIS
064000*  PROGRAM EVER SEES IT AGAIN THIS CYCLE.
064100           IF WLC-ENABLED-YES
064200               ADD 1 TO W-WLC-COUNT
064300               MOVE WLC-SYMBOL TO WTB-SYMBOL(W-WLC-COUNT)
064400               MOVE WLC-ENABLED-CD TO WTB-ENABLED-CD(W-WLC-COUNT)
064500               MOVE WLC-LEVERAGE TO WTB-LEVERAGE(W-WLC-COUNT)
064600               MOVE WLC-QTY-MODE TO WTB-QTY-MODE(W-WLC-COUNT)
064700*  FROM HERE DOWN, EVERY WLC- FIELD MAPS STRAIGHT ACROSS TO
064800*  ITS WTB- COUNTERPART WITH NO TRANSFORMATION -- SEE THE
064900*  W-WLC-TABLE LAYOUT COMMENTS ABOVE FOR WHAT EACH ONE MEANS.
065000               MOVE WLC-QTY-VALUE TO WTB-QTY-VALUE(W-WLC-COUNT)
065100               MOVE WLC-EMA-PERIOD TO WTB-EMA-PERIOD(W-WLC-COUNT)
065200               MOVE WLC-ST-PERIOD TO WTB-ST-PERIOD(W-WLC-COUNT)
065300               MOVE WLC-ST-MULT TO WTB-ST-MULT(W-WLC-COUNT)
065400               MOVE WLC-TRAIL-MODE TO WTB-TRAIL-MODE(W-WLC-COUNT)
065500               MOVE WLC-TRAIL-ATR-MULT TO
065600                   WTB-TRAIL-ATR-MULT(W-WLC-COUNT)
065700               MOVE WLC-TRAIL-PCT TO WTB-TRAIL-PCT(W-WLC-COUNT)
065800               MOVE WLC-USE-STRAT-A-CD TO
065900                   WTB-USE-STRAT-A-CD(W-WLC-COUNT)
066000               MOVE WLC-USE-STRAT-B-CD TO
066100                   WTB-USE-STRAT-B-CD(W-WLC-COUNT)
066200               MOVE WLC-RANGE-WINDOW TO
066300                   WTB-RANGE-WINDOW(W-WLC-COUNT)
066400               MOVE WLC-MAX-RANGE-WIDTH-PCT TO
066500                   WTB-MAX-RANGE-WIDTH-PCT(W-WLC-COUNT)
066600               MOVE WLC-RETEST-MAX-BARS TO
066700                   WTB-RETEST-MAX-BARS(W-WLC-COUNT).
066800       0210-EXIT.
066900           EXIT.
067000************************************************************
067100*  0220-CHECK-EMPTY-FATAL -- STEP 2'S FATAL GUARD.
067200************************************************************
067300       0220-CHECK-EMPTY-FATAL.
067400*  AN EMPTY EFFECTIVE WATCHLIST MEANS EVERY ROW ON THE FILE
067500*  WAS DISABLED -- NOT THE SAME AS AN EMPTY FILE, BUT BOTH
067600*  END THE SAME WAY HERE, SINCE THE REST OF THE CYCLE HAS
067700*  NOTHING TO PROCESS EITHER WAY.
067800           IF W-WLC-COUNT = ZERO
067900               MOVE 'EMPTY EFFECTIVE WATCHLIST -- NO ENABLED ROWS'
068000                   TO ERL-MESSAGE
068100               PERFORM 9900-LOG-ERROR THRU 9900-EXIT
068200               CLOSE ERL-FILE
068300               MOVE 1 TO RETURN-CODE
068400               STOP RUN.
068500       0220-EXIT.
068600           EXIT.
068700************************************************************
068800*  0300-RESTORE-CHECKPOINT -- STEP 3.  DEFAULTS EVERY
068900*  WATCHED SYMBOL TO IDLE, THEN OVERLAYS WHATEVER THE
069000*  CHECKPOINT FILE ACTUALLY HAS ON RECORD FOR IT.
069100************************************************************
069200       0300-RESTORE-CHECKPOINT.
069300*  EVERY SLOT DEFAULTS TO IDLE FIRST -- A SYMBOL NEW TO THE
069400*  WATCHLIST THIS CYCLE HAS NO CHECKPOINT ROW TO OVERLAY IT
069500*  WITH, SO IT SIMPLY KEEPS THIS DEFAULT.
069600           PERFORM 0310-INIT-CHECKPOINT-DEFAULT THRU 0310-EXIT
069700               VARYING W-WLC-IDX FROM 1 BY 1
069800               UNTIL W-WLC-IDX > W-WLC-COUNT.
069900           OPEN INPUT STB-FILE.
070000           MOVE 'N' TO W-STB-EOF-SW.
070100           READ STB-FILE
070200               AT END MOVE 'Y' TO W-STB-EOF-SW.
070300           PERFORM 0320-MATCH-CHECKPOINT-LOOP THRU 0320-EXIT
070400               UNTIL W-STB-AT-EOF.
070500           CLOSE STB-FILE.
070600       0300-EXIT.
070700           EXIT.
070800       0310-INIT-CHECKPOINT-DEFAULT.
070900*  EVERY SLOT IS TOUCHED HERE REGARDLESS OF WHETHER 0320
071000*  WILL LATER OVERLAY IT -- A BRAND-NEW SYMBOL MUST STILL
071100*  END UP WITH A VALID, NON-GARBAGE DEFAULT ROW.
071200           MOVE WTB-SYMBOL(W-WLC-IDX) TO STT-SYMBOL(W-WLC-IDX).
071300           MOVE 'IDLE              ' TO STT-B-STATE(W-WLC-IDX).
071400           MOVE ZERO TO STT-B-LEVEL(W-WLC-IDX).
071500           MOVE ZERO TO STT-B-STARTED-AT(W-WLC-IDX).
071600       0310-EXIT.
071700           EXIT.
071800************************************************************
071900*  0320-MATCH-CHECKPOINT-LOOP -- FOR EACH RECORD ON THE
072000*  CHECKPOINT FILE, FIND THE MATCHING WATCHLIST SLOT AND
072100*  OVERLAY ITS SAVED STATE.  A SYMBOL DROPPED FROM THE
072200*  WATCHLIST SINCE THE LAST CYCLE IS SIMPLY IGNORED.
072300************************************************************
072400       0320-MATCH-CHECKPOINT-LOOP.
072500*  LINEAR SCAN FOR THE WATCHLIST SLOT MATCHING THIS
072600*  CHECKPOINT RECORD'S SYMBOL -- AT MOST 200 SLOTS, NEVER A
072700*  PERFORMANCE CONCERN.
072800           PERFORM 0330-FIND-WATCHLIST-SLOT THRU 0330-EXIT
072900               VARYING W-WLC-IDX FROM 1 BY 1
073000               UNTIL W-WLC-IDX > W-WLC-COUNT
073100               OR WTB-SYMBOL(W-WLC-IDX) = STB-SYMBOL.
073200*  A MATCH WAS FOUND -- OVERLAY THE DEFAULT SET IN 0310 WITH
073300*  WHATEVER THIS SYMBOL ACTUALLY HAD SAVED LAST CYCLE.
073400*  FALLING OFF THE END OF THE TABLE WITHOUT A MATCH MEANS
073500*  THE SYMBOL WAS DROPPED FROM THE WATCHLIST SINCE THEN --
073600*  THIS RECORD IS SIMPLY SKIPPED, NOT CARRIED FORWARD.
073700           IF W-WLC-IDX NOT GREATER THAN W-WLC-COUNT
073800               MOVE STB-SYMBOL TO STT-SYMBOL(W-WLC-IDX)
073900               MOVE STB-B-STATE TO STT-B-STATE(W-WLC-IDX)
074000               MOVE STB-B-LEVEL TO STT-B-LEVEL(W-WLC-IDX)
074100               MOVE STB-B-STARTED-AT TO
074200                   STT-B-STARTED-AT(W-WLC-IDX).
074300           READ STB-FILE
074400               AT END MOVE 'Y' TO W-STB-EOF-SW.
074500       0320-EXIT.
074600           EXIT.
074700*  NO BODY OF ITS OWN, SAME PATTERN AS 6210 IN PNL.TIP600 --
074800*  THE VARYING CLAUSE IN 0320 DOES ALL THE REAL WORK.
074900       0330-FIND-WATCHLIST-SLOT.
075000           CONTINUE.
075100       0330-EXIT.
075200           EXIT.
075300************************************************************
075400*  0400-LOAD-POSITION-MASTER -- LOADS THE WHOLE POSITION
075500*  MASTER INTO W-POS-TABLE.  1000 ROWS IS THE DESK'S CURRENT
075600*  CEILING -- TICKET SD-0715 WIDENED IT FROM 200.
075700************************************************************
075800       0400-LOAD-POSITION-MASTER.
075900           MOVE ZERO TO W-POS-COUNT.
076000           OPEN INPUT POS-FILE.
076100           MOVE 'N' TO W-POS-EOF-SW.
076200           READ POS-FILE
076300               AT END MOVE 'Y' TO W-POS-EOF-SW.
076400           PERFORM 0410-APPEND-POSITION-LOOP THRU 0410-EXIT
076500               UNTIL W-POS-AT-EOF.
076600           CLOSE POS-FILE.
076700*  SEEDS THE SEQUENCE COUNTER FROM HOW MANY ROWS ALREADY
076800*  EXIST -- THE FIRST NEW POSITION OPENED THIS CYCLE GETS
076900*  THE NEXT NUMBER IN LINE, NEVER A REUSED ONE.
077000           MOVE W-POS-COUNT TO W-NEXT-POSITION-SEQ.
077100       0400-EXIT.
077200           EXIT.
077300       0410-APPEND-POSITION-LOOP.
077400*  THE 1000-ROW CEILING (WIDENED FROM 200 BY SD-0715) IS A
077500*  HARD LIMIT ON THE IN-MEMORY TABLE -- A DESK THAT EVER
077600*  NEEDS MORE HISTORY THAN THIS SHOULD ARCHIVE OLD CLOSED
077700*  POSITIONS OFF THE FILE RATHER THAN WIDEN THIS AGAIN.
077800           IF W-POS-COUNT NOT LESS THAN 1000
077900               MOVE 'POSITION MASTER FULL AT 1000 ROWS - SKIP'
078000                   TO ERL-MESSAGE
078100               PERFORM 9900-LOG-ERROR THRU 9900-EXIT
078200           ELSE
078300               ADD 1 TO W-POS-COUNT
078400               PERFORM 0420-COPY-POS-TO-TABLE THRU 0420-EXIT.
078500           READ POS-FILE
078600               AT END MOVE 'Y' TO W-POS-EOF-SW.
078700       0410-EXIT.
078800           EXIT.
078900************************************************************
079000*  0420-COPY-POS-TO-TABLE -- EXPLICIT FIELD COPY, FD RECORD
079100*  TO THE TABLE ROW JUST OPENED AT W-POS-COUNT.
079200************************************************************
079300       0420-COPY-POS-TO-TABLE.
079400*  EVERY FIELD BELOW IS A ONE-FOR-ONE COPY FROM THE FD
079500*  RECORD JUST READ INTO THE NEW TABLE ROW AT W-POS-COUNT --
079600*  NO GROUP MOVE, SINCE THE TWO LAYOUTS ARE NOT BYTE-FOR-
079700*  BYTE IDENTICAL (THE TABLE ROW CARRIES NO FILLER OF ITS
079800*  OWN BETWEEN FIELDS).
079900           MOVE POS-POSITION-ID TO PST-POSITION-ID(W-POS-COUNT).
080000           MOVE POS-SYMBOL TO PST-SYMBOL(W-POS-COUNT).
080100           MOVE POS-SIDE TO PST-SIDE(W-POS-COUNT).
080200           MOVE POS-QTY TO PST-QTY(W-POS-COUNT).
080300           MOVE POS-ENTRY-TIME TO PST-ENTRY-TIME(W-POS-COUNT).
080400           MOVE POS-ENTRY-PRICE TO PST-ENTRY-PRICE(W-POS-COUNT).
080500           MOVE POS-EXIT-TIME TO PST-EXIT-TIME(W-POS-COUNT).
080600           MOVE POS-EXIT-PRICE TO PST-EXIT-PRICE(W-POS-COUNT).
080700           MOVE POS-STATUS TO PST-STATUS(W-POS-COUNT).
080800           MOVE POS-STRATEGY TO PST-STRATEGY(W-POS-COUNT).
080900           MOVE POS-STOP-LOSS TO PST-STOP-LOSS(W-POS-COUNT).
081000           MOVE POS-TRAILING-STOP TO
081100               PST-TRAILING-STOP(W-POS-COUNT).
081200           MOVE POS-TRAIL-MODE TO PST-TRAIL-MODE(W-POS-COUNT).
081300           MOVE POS-TOTAL-FEES TO PST-TOTAL-FEES(W-POS-COUNT).
081400           MOVE POS-TOTAL-SLIPPAGE TO
081500               PST-TOTAL-SLIPPAGE(W-POS-COUNT).
081600*  THE REMAINING NOTIONAL AND RETURN-PERCENT FIELDS BELOW
081700*  ARE CARRIED STRAIGHT THROUGH FROM THE FD RECORD RATHER
081800*  THAN RECOMPUTED HERE -- EXE.TIP500 ALREADY DID THE MATH
081900*  WHEN THE POSITION WAS ORIGINALLY WRITTEN.
082000           MOVE POS-GROSS-PNL TO PST-GROSS-PNL(W-POS-COUNT).
082100           MOVE POS-NET-PNL TO PST-NET-PNL(W-POS-COUNT).
082200           MOVE POS-ENTRY-NOTIONAL TO
082300               PST-ENTRY-NOTIONAL(W-POS-COUNT).
082400           MOVE POS-EXIT-NOTIONAL TO
082500               PST-EXIT-NOTIONAL(W-POS-COUNT).
082600           MOVE POS-AVG-NOTIONAL TO PST-AVG-NOTIONAL(W-POS-COUNT).
082700           MOVE POS-GROSS-RET-PCT TO
082800               PST-GROSS-RET-PCT(W-POS-COUNT).
082900           MOVE POS-NET-RET-PCT TO PST-NET-RET-PCT(W-POS-COUNT).
083000           MOVE POS-EXIT-REASON TO PST-EXIT-REASON(W-POS-COUNT).
083100       0420-EXIT.
083200           EXIT.
083300************************************************************
083400*  0500-CALC-DAILY-LOSS-ACCUM -- SUMS TODAY'S LOSING CLOSED
083500*  POSITIONS.  GAINS COUNT AS ZERO TOWARD THE TOTAL.
083600************************************************************
083700       0500-CALC-DAILY-LOSS-ACCUM.
083800*  RECOMPUTED FROM SCRATCH EVERY CYCLE BY SCANNING THE WHOLE
083900*  POSITION MASTER -- NOT INCREMENTALLY MAINTAINED, SO A
084000*  PRIOR CYCLE'S ROUNDING QUIRK CAN NEVER COMPOUND.
084100           MOVE ZERO TO W-DAILY-LOSS-ACCUM.
084200           PERFORM 0510-ACCUM-LOSS-LOOP THRU 0510-EXIT
084300               VARYING W-POS-IDX FROM 1 BY 1
084400               UNTIL W-POS-IDX > W-POS-COUNT.
084500       0500-EXIT.
084600           EXIT.
084700       0510-ACCUM-LOSS-LOOP.
084800*  ONLY TODAY'S CLOSED LOSING POSITIONS COUNT TOWARD THE
084900*  DAILY CEILING -- A LOSS CLOSED YESTERDAY IS ALREADY
085000*  YESTERDAY'S PROBLEM, AND A WINNING TRADE NEVER SUBTRACTS
085100*  FROM THE ACCUMULATOR, IT SIMPLY IS NOT ADDED.
085200           IF PST-STATUS-CLOSED(W-POS-IDX)
085300                   AND PST-EXIT-DATE(W-POS-IDX) = W-TODAY-DATE
085400                   AND PST-NET-PNL(W-POS-IDX) < ZERO
085500               COMPUTE W00-ABS-LOSS =
085600                   ZERO - PST-NET-PNL(W-POS-IDX)
085700               ADD W00-ABS-LOSS TO W-DAILY-LOSS-ACCUM.
085800       0510-EXIT.
085900           EXIT.
086000************************************************************
086100*  1000-PROCESS-WATCHLIST-LOOP -- STEP 4, ONE SYMBOL'S
086200*  WORTH.
086300************************************************************
086400       1000-PROCESS-WATCHLIST-LOOP.
086500*  THE FOUR SUB-STEPS RUN IN THIS FIXED ORDER FOR EVERY
086600*  SYMBOL -- CANDLES MUST BE CURRENT BEFORE INDICATORS CAN
086700*  BE RECOMPUTED, AND EXITS ARE ALWAYS CHECKED BEFORE ENTRIES
086800*  SO A SYMBOL NEVER OPENS A NEW POSITION ON THE SAME BAR IT
086900*  JUST CLOSED ONE ON.
087000           PERFORM 1100-READ-SYMBOL-CANDLES THRU 1100-EXIT.
087100           PERFORM 1200-RECOMPUTE-INDICATORS THRU 1200-EXIT.
087200           PERFORM 1300-EXIT-PROCESSING THRU 1300-EXIT.
087300           PERFORM 1400-ENTRY-PROCESSING THRU 1400-EXIT.
087400       1000-EXIT.
087500           EXIT.
087600************************************************************
087700*  1100-READ-SYMBOL-CANDLES -- STEP 4A.  THE CANDLE FEED IS
087800*  GROUPED BY SYMBOL; W-CDL CARRIES ONE RECORD OF LOOKAHEAD
087900*  ACROSS SYMBOLS SO THE FILE IS ONLY WALKED ONCE.
088000************************************************************
088100       1100-READ-SYMBOL-CANDLES.
088200*  HISTORY IS REBUILT FROM ZERO EVERY CYCLE FOR THIS ONE
088300*  SYMBOL -- CDH.TIP68 IS NOT CARRIED ACROSS SYMBOLS, SO THE
088400*  COUNT MUST RESET BEFORE THE DEDUP LOOP BELOW APPENDS TO IT.
088500           MOVE ZERO TO CDH-BAR-COUNT.
088600           PERFORM 1110-DEDUP-APPEND-CANDLE THRU 1110-EXIT
088700               UNTIL W-CDL-AT-EOF
088800               OR CDL-SYMBOL NOT = WTB-SYMBOL(W-WLC-IDX).
088900       1100-EXIT.
089000           EXIT.
089100************************************************************
089200*  1110-DEDUP-APPEND-CANDLE -- DISCARDS A BAR WHOSE CLOSE
089300*  TIME IS NOT STRICTLY NEWER THAN THE LAST ONE ABSORBED,
089400*  APPENDS THE REST, THEN READS THE NEXT CANDLE RECORD.
089500************************************************************
089600       1110-DEDUP-APPEND-CANDLE.
089700*  THE FIRST BAR FOR A SYMBOL ALWAYS GOES IN UNCONDITIONALLY;
089800*  EVERY BAR AFTER THAT MUST STRICTLY ADVANCE THE CLOCK OR
089900*  IT IS A DUPLICATE FEED RECORD AND IS SILENTLY DROPPED.
090000           IF CDH-BAR-COUNT = ZERO
090100              OR CDL-CLOSE-TIME > CDH-H-CLOSE-TIME(CDH-BAR-COUNT)
090200               ADD 1 TO CDH-BAR-COUNT
090300               MOVE CDL-OPEN-TIME TO
090400                   CDH-H-OPEN-TIME(CDH-BAR-COUNT)
090500               MOVE CDL-OPEN TO CDH-H-OPEN(CDH-BAR-COUNT)
090600               MOVE CDL-HIGH TO CDH-H-HIGH(CDH-BAR-COUNT)
090700               MOVE CDL-LOW TO CDH-H-LOW(CDH-BAR-COUNT)
090800               MOVE CDL-CLOSE TO CDH-H-CLOSE(CDH-BAR-COUNT)
090900               MOVE CDL-VOLUME TO CDH-H-VOLUME(CDH-BAR-COUNT)
091000               MOVE CDL-CLOSE-TIME TO
091100                   CDH-H-CLOSE-TIME(CDH-BAR-COUNT).
091200           READ CDL-FILE
091300               AT END MOVE 'Y' TO W-CDL-EOF-SW.
091400       1110-EXIT.
091500           EXIT.
091600************************************************************
091700*  1200-RECOMPUTE-INDICATORS -- STEP 4B.  ONLY RECOMPUTES
091800*  WHEN THE HISTORY HAS REACHED THE EMA PERIOD; OTHERWISE
091900*  THE CURRENT BAR'S INDICATOR FIELDS STAY AT ZERO AND THE
092000*  LATER STRATEGY CALLS SIMPLY FIND NOTHING TO FIRE ON.
092100************************************************************
092200       1200-RECOMPUTE-INDICATORS.
092300*  BELOW THE EMA PERIOD, THE CURRENT BAR'S INDICATOR FIELDS
092400*  ARE LEFT WHATEVER IND.TIP200 LEFT THEM ON A PRIOR CALL --
092500*  USUALLY ZERO FOR A BRAND-NEW SYMBOL -- SO NEITHER STRATEGY
092600*  WILL FIND ANYTHING TO FIRE ON UNTIL THERE IS ENOUGH
092700*  HISTORY TO TRUST THE MATH.
092800           IF CDH-BAR-COUNT NOT LESS THAN
092900                   WTB-EMA-PERIOD(W-WLC-IDX)
093000               MOVE WTB-EMA-PERIOD(W-WLC-IDX) TO W-IND-EMA-PERIOD
093100               MOVE WTB-ST-PERIOD(W-WLC-IDX) TO W-IND-ST-PERIOD
093200               MOVE WTB-ST-MULT(W-WLC-IDX) TO W-IND-ST-MULT
093300               MOVE WTB-RANGE-WINDOW(W-WLC-IDX) TO
093400                   W-IND-RANGE-WINDOW
093500               MOVE WTB-MAX-RANGE-WIDTH-PCT(W-WLC-IDX) TO
093600                   W-IND-MAX-RANGE-WIDTH-PCT
093700               CALL 'IND-INDICATOR-CALC' USING
093800                   CDH-HISTORY-TABLE W-IND-PARM-AREA
093900               IF W-IND-ERROR-CD NOT = SPACE
094000                   MOVE 'BAD INDICATOR PARAMETERS -- SEE CONFIG'
094100                       TO ERL-MESSAGE
094200                   PERFORM 9900-LOG-ERROR THRU 9900-EXIT.
094300       1200-EXIT.
094400           EXIT.
094500************************************************************
094600*  1300-EXIT-PROCESSING -- STEP 4C.  AT MOST ONE POSITION IS
094700*  CLOSED PER SYMBOL PER CYCLE -- THE SYMBOL CAN ONLY EVER
094800*  CARRY ONE OPEN POSITION AT A TIME, SO THE SEARCH BELOW
094900*  NEVER FINDS MORE THAN ONE ROW TO ACT ON.
095000************************************************************
095100       1300-EXIT-PROCESSING.
095200           PERFORM 1310-FIND-OPEN-POSITION THRU 1310-EXIT.
095300*  A SYMBOL WITH NO OPEN POSITION HAS NOTHING TO EXIT --
095400*  1320 IS SIMPLY SKIPPED RATHER THAN CALLED WITH DUMMY DATA.
095500           IF W-POS-FOUND-CD = 'Y'
095600               PERFORM 1320-RUN-EXIT-RULES THRU 1320-EXIT.
095700       1300-EXIT.
095800           EXIT.
095900************************************************************
096000*  1310-FIND-OPEN-POSITION -- LINEAR SEARCH OF THE POSITION
096100*  MASTER FOR AN OPEN ROW ON THE CURRENT SYMBOL.
096200************************************************************
096300       1310-FIND-OPEN-POSITION.
096400*  RESET BEFORE EVERY SEARCH -- THIS PARAGRAPH IS REUSED BY
096500*  BOTH THE EXIT PATH AND THE ENTRY PATH FOR THE SAME SYMBOL.
096600           MOVE 'N' TO W-POS-FOUND-CD.
096700           MOVE ZERO TO W-FOUND-POS-IDX.
096800           PERFORM 1315-SCAN-FOR-OPEN THRU 1315-EXIT
096900               VARYING W-POS-IDX FROM 1 BY 1
097000               UNTIL W-POS-IDX > W-POS-COUNT
097100               OR W-POS-FOUND-CD = 'Y'.
097200       1310-EXIT.
097300           EXIT.
097400       1315-SCAN-FOR-OPEN.
097500*  SYMBOL MATCH ALONE IS NOT ENOUGH -- A CLOSED ROW FOR THE
097600*  SAME SYMBOL MUST NOT BE MISTAKEN FOR AN OPEN POSITION.
097700           IF PST-SYMBOL(W-POS-IDX) = WTB-SYMBOL(W-WLC-IDX)
097800                   AND PST-STATUS-OPEN(W-POS-IDX)
097900               MOVE 'Y' TO W-POS-FOUND-CD
098000               MOVE W-POS-IDX TO W-FOUND-POS-IDX.
098100       1315-EXIT.
098200           EXIT.
098300************************************************************
098400*  1320-RUN-EXIT-RULES -- TRAILING-STOP/RATCHET/FLIP VIA
098500*  STR-STRATEGY-ENGINE, FUNCTION X.  CLOSES THE POSITION
098600*  WHEN IT COMES BACK WITH THE EXIT-FIRED FLAG SET.
098700************************************************************
098800*  FUNCTION X, NOT FUNCTION R -- THE ENTRY-ROUTING FUNCTION
098900*  USED AT 1420 BELOW NEVER RUNS FOR A SYMBOL THAT ALREADY
099000*  HAS A POSITION OPEN, SO THE TWO FUNCTIONS ARE MUTUALLY
099100*  EXCLUSIVE PER SYMBOL PER BAR.
099200       1320-RUN-EXIT-RULES.
099300           MOVE 'X' TO W-STR-FUNCTION-CD.
099400*  THE SEVEN CURR- FIELDS ARE THE SAME CANDLE SNAPSHOT 1420
099500*  BUILDS FOR ITS OWN CALL BELOW -- NOT FACTORED OUT TO A
099600*  SHARED PARAGRAPH SINCE THE TWO CALLERS PASS DIFFERENT
099700*  POSITION-AREA ARGUMENTS AND RUN AT DIFFERENT POINTS IN
099800*  THE CYCLE.
099900           MOVE CDH-H-HIGH(CDH-BAR-COUNT) TO W-STR-CURR-HIGH.
100000           MOVE CDH-H-LOW(CDH-BAR-COUNT) TO W-STR-CURR-LOW.
100100           MOVE CDH-H-CLOSE(CDH-BAR-COUNT) TO W-STR-CURR-CLOSE.
100200           MOVE CDH-H-EMA(CDH-BAR-COUNT) TO W-STR-CURR-EMA.
100300           MOVE CDH-H-ATR(CDH-BAR-COUNT) TO W-STR-CURR-ATR.
100400           MOVE CDH-H-ST-VALUE(CDH-BAR-COUNT) TO
100500               W-STR-CURR-ST-VALUE.
100600           MOVE CDH-H-ST-DIR(CDH-BAR-COUNT) TO W-STR-CURR-ST-DIR.
100700           MOVE CDH-BAR-COUNT TO W-STR-BAR-COUNT.
100800           CALL 'STR-STRATEGY-ENGINE' USING
100900               WTB-ENTRY(W-WLC-IDX) PST-ENTRY(W-FOUND-POS-IDX)
101000               STT-ENTRY(W-WLC-IDX) W-STR-PARM-AREA.
101100*  FUNCTION X ONLY EVALUATES THE EXIT RULE -- IT NEVER CLOSES
101200*  THE POSITION ITSELF, SO THIS CALLER MUST ACT ON THE FLAG.
101300           IF W-STR-EXIT-FIRED-CD = 'Y'
101400               PERFORM 1330-CLOSE-POSITION THRU 1330-EXIT.
101500       1320-EXIT.
101600           EXIT.
101700************************************************************
101800*  1330-CLOSE-POSITION -- APPENDS THE EXIT TRADE, REWRITES
101900*  THE POSITION ROW CLOSED, AND ROLLS A LOSS INTO TODAY'S
102000*  ACCUMULATOR SO A LATER SYMBOL IN THIS SAME CYCLE SEES IT.
102100************************************************************
102200       1330-CLOSE-POSITION.
102300*  THE CLOSING PRICE IS THE CURRENT BAR'S CLOSE, NOT WHATEVER
102400*  PRICE TRIGGERED THE EXIT RULE INSIDE STR.TIP300 -- THIS
102500*  SUITE FILLS AT THE BAR CLOSE, NEVER INTRABAR.
102600           MOVE 'C' TO W-EXE-FUNCTION-CD.
102700           MOVE CDH-H-CLOSE(CDH-BAR-COUNT) TO W-EXE-PRICE.
102800           MOVE W-NOW-TIMESTAMP TO W-EXE-TIMESTAMP.
102900*  DESK-WIDE FEE AND SLIPPAGE ASSUMPTIONS, THE SAME ONES
103000*  USED ON THE OPEN SIDE -- NEITHER VARIES BY SYMBOL IN
103100*  THIS SUITE.
103200           MOVE W-CFG-FEE-BPS TO W-EXE-FEE-BPS.
103300           MOVE W-CFG-SLIPPAGE-BPS TO W-EXE-SLIPPAGE-BPS.
103400           MOVE W-STR-EXIT-REASON-CD TO W-EXE-EXIT-REASON-CD.
103500*  PASSED EVEN THOUGH THIS IS A CLOSE CALL -- THE NEXT-
103600*  POSITION-SEQ FIELD IS UNUSED ON FUNCTION C, BUT THE
103700*  PARM AREA LAYOUT IS SHARED BETWEEN BOTH FUNCTIONS SO IT
103800*  MUST STILL BE POPULATED.
103900           MOVE W-NEXT-POSITION-SEQ TO W-EXE-NEXT-POSITION-SEQ.
104000           CALL 'EXE-EXECUTION-ENGINE' USING
104100               PST-ENTRY(W-FOUND-POS-IDX) TRD-TRADE-RECORD
104200               W-EXE-PARM-AREA.
104300*  THIS LOOKS LIKE A NO-OP MOVE BUT IS NOT -- THE CALL JUST
104400*  ABOVE ADVANCED THE SEQUENCE INSIDE THE PARM AREA, AND
104500*  THIS LINE SIMPLY LEAVES IT THERE FOR THE NEXT CLOSE CALL.
104600           MOVE W-EXE-NEXT-TRADE-SEQ TO W-EXE-NEXT-TRADE-SEQ.
104700           WRITE TRD-TRADE-RECORD.
104800*  ONLY A NET LOSS FEEDS THE DAILY CEILING -- THE W00-ABS-VIEW
104900*  REDEFINITION IS NOT USED HERE SINCE THE SOURCE FIELD IS
105000*  SIGNED PACKED AND THE SIGN MUST SURVIVE THE SUBTRACTION.
105100           IF PST-NET-PNL(W-FOUND-POS-IDX) < ZERO
105200               COMPUTE W00-ABS-LOSS =
105300                   ZERO - PST-NET-PNL(W-FOUND-POS-IDX)
105400               ADD W00-ABS-LOSS TO W-DAILY-LOSS-ACCUM.
105500           PERFORM 1340-APPEND-EXIT-SIGNAL THRU 1340-EXIT.
105600       1330-EXIT.
105700           EXIT.
105800************************************************************
105900*  1340-APPEND-EXIT-SIGNAL -- SIGNAL JOURNAL ENTRY FOR THE
106000*  EXIT JUST TAKEN.
106100************************************************************
106200       1340-APPEND-EXIT-SIGNAL.
106300*  ONE SIGNAL-JOURNAL ROW PER EXIT TAKEN -- SIG-FILE IS A
106400*  PURE AUDIT TRAIL, NEVER READ BACK BY THIS PROGRAM.
106500           MOVE W-NOW-TIMESTAMP TO SIG-TIMESTAMP.
106600           MOVE WTB-SYMBOL(W-WLC-IDX) TO SIG-SYMBOL.
106700           MOVE PST-STRATEGY(W-FOUND-POS-IDX) TO SIG-STRATEGY.
106800           MOVE 'EXIT       ' TO SIG-SIGNAL.
106900           MOVE CDH-H-CLOSE(CDH-BAR-COUNT) TO SIG-PRICE.
107000           MOVE CDH-H-EMA(CDH-BAR-COUNT) TO SIG-EMA.
107100           MOVE CDH-H-ST-DIR(CDH-BAR-COUNT) TO SIG-ST-DIR.
107200           MOVE CDH-H-ST-VALUE(CDH-BAR-COUNT) TO SIG-ST-VALUE.
107300           MOVE CDH-H-ATR(CDH-BAR-COUNT) TO SIG-ATR.
107400           MOVE W-STR-EXIT-REASON-CD TO SIG-REASON.
107500           WRITE SIG-SIGNAL-RECORD.
107600       1340-EXIT.
107700           EXIT.
107800************************************************************
107900*  1400-ENTRY-PROCESSING -- STEP 4D.  SKIPS THE SYMBOL IF IT
108000*  ALREADY CARRIES AN OPEN POSITION OR THE RISK GATE DENIES.
108100************************************************************
108200       1400-ENTRY-PROCESSING.
108300           PERFORM 1310-FIND-OPEN-POSITION THRU 1310-EXIT.
108400*  A SYMBOL ALREADY HOLDING A POSITION NEVER STACKS A SECOND
108500*  ONE -- ONE OPEN POSITION PER SYMBOL, NO PYRAMIDING.
108600           IF W-POS-FOUND-CD = 'Y'
108700               GO TO 1400-EXIT.
108800           PERFORM 1410-CHECK-RISK-GATE THRU 1410-EXIT.
108900*  THE GATE CAN DENY FOR EITHER THE OPEN-COUNT CEILING OR THE
109000*  DAILY-LOSS CEILING -- THIS CALLER DOES NOT CARE WHICH.
109100           IF W-RSK-RISK-DENY-CD = 'Y'
109200               GO TO 1400-EXIT.
109300           PERFORM 1420-ROUTE-STRATEGIES THRU 1420-EXIT.
109400*  NO SIGNAL MEANS NEITHER STRATEGY WANTED IN ON THIS BAR --
109500*  FALL THROUGH TO THE NEXT SYMBOL WITHOUT SIZING ANYTHING.
109600           IF W-STR-SIGNAL-CD = SPACE
109700               GO TO 1400-EXIT.
109800           PERFORM 1430-SIZE-AND-OPEN THRU 1430-EXIT.
109900       1400-EXIT.
110000           EXIT.
110100************************************************************
110200*  1410-CHECK-RISK-GATE -- OPEN-POSITION COUNT IS GLOBAL,
110300*  ACROSS EVERY SYMBOL, NOT JUST THIS ONE.
110400************************************************************
110500       1410-CHECK-RISK-GATE.
110600*  FUNCTION G IS A PURE YES/NO GATE -- IT NEVER SIZES AN
110700*  ORDER, IT ONLY SETS W-RSK-RISK-DENY-CD.
110800           MOVE 'G' TO W-RSK-FUNCTION-CD.
110900           PERFORM 1415-COUNT-OPEN-POSITIONS THRU 1415-EXIT.
111000*  BOTH CEILINGS ARE PASSED DOWN RATHER THAN COMPILED INTO
111100*  RSK.TIP400 ITSELF -- THE RISK MODULE HOLDS NO DESK
111200*  CONFIGURATION OF ITS OWN.
111300           MOVE W-OPEN-POSITION-COUNT TO
111400               W-RSK-OPEN-POSITION-COUNT.
111500           MOVE W-CFG-MAX-OPEN-POSITIONS TO
111600               W-RSK-MAX-OPEN-POSITIONS.
111700*  THE ACCUMULATOR 0500 BUILT AT CYCLE START, NOT RECOMPUTED
111800*  HERE -- A LOSS CLOSED EARLIER THIS CYCLE BY AN EARLIER
111900*  SYMBOL ALREADY COUNTS AGAINST THE NEXT SYMBOL'S GATE.
112000           MOVE W-DAILY-LOSS-ACCUM TO W-RSK-DAILY-LOSS-ACCUM.
112100           MOVE W-CFG-MAX-DAILY-LOSS TO W-RSK-MAX-DAILY-LOSS.
112200           CALL 'RSK-RISK-SIZING' USING
112300               WTB-ENTRY(W-WLC-IDX) W-RSK-PARM-AREA.
112400       1410-EXIT.
112500           EXIT.
112600*  RECOUNTED FRESH EVERY CALL RATHER THAN MAINTAINED AS A
112700*  RUNNING COUNTER -- THE POSITION TABLE CAN CHANGE UNDER
112800*  THIS LOOP'S FEET WHEN AN ENTRY OR EXIT FIRES MID-CYCLE.
112900       1415-COUNT-OPEN-POSITIONS.
113000           MOVE ZERO TO W-OPEN-POSITION-COUNT.
113100           PERFORM 1416-TALLY-OPEN-LOOP THRU 1416-EXIT
113200               VARYING W-POS-IDX FROM 1 BY 1
113300               UNTIL W-POS-IDX > W-POS-COUNT.
113400       1415-EXIT.
113500           EXIT.
113600       1416-TALLY-OPEN-LOOP.
113700           IF PST-STATUS-OPEN(W-POS-IDX)
113800               ADD 1 TO W-OPEN-POSITION-COUNT.
113900       1416-EXIT.
114000           EXIT.
114100************************************************************
114200*  1420-ROUTE-STRATEGIES -- STR-STRATEGY-ENGINE, FUNCTION R.
114300*  THE PREVIOUS BAR'S EMA/SUPERTREND VALUES ARE SIMPLY THE
114400*  BAR BEFORE THE LATEST ONE IN THE JUST-RECOMPUTED HISTORY.
114500*  THE POSITION AREA IS UNUSED ON THIS PATH -- THE FD'S OWN
114600*  RECORD AREA IS PASSED AS A HARMLESS PLACEHOLDER.
114700************************************************************
114800       1420-ROUTE-STRATEGIES.
114900*  FUNCTION R EVALUATES BOTH STRATEGIES' ENTRY RULES AND
115000*  RETURNS AT MOST ONE SIGNAL -- THE ENGINE ITSELF PICKS
115100*  WHICH STRATEGY OWNS THE SYMBOL PER WTB-STRATEGY-CD.
115200           MOVE 'R' TO W-STR-FUNCTION-CD.
115300           MOVE CDH-H-HIGH(CDH-BAR-COUNT) TO W-STR-CURR-HIGH.
115400           MOVE CDH-H-LOW(CDH-BAR-COUNT) TO W-STR-CURR-LOW.
115500           MOVE CDH-H-CLOSE(CDH-BAR-COUNT) TO W-STR-CURR-CLOSE.
115600           MOVE CDH-H-EMA(CDH-BAR-COUNT) TO W-STR-CURR-EMA.
115700           MOVE CDH-H-ATR(CDH-BAR-COUNT) TO W-STR-CURR-ATR.
115800           MOVE CDH-H-ST-VALUE(CDH-BAR-COUNT) TO
115900               W-STR-CURR-ST-VALUE.
116000           MOVE CDH-H-ST-DIR(CDH-BAR-COUNT) TO W-STR-CURR-ST-DIR.
116100*  ON THE VERY FIRST BAR THERE IS NO PRIOR BAR TO COMPARE
116200*  AGAINST, SO THE PREVIOUS-BAR FIELDS ARE SEEDED FROM THE
116300*  CURRENT BAR -- A FLAT COMPARISON THAT NEVER FALSELY FIRES
116400*  A CROSSOVER SIGNAL ON DAY ONE.
116500           IF CDH-BAR-COUNT > 1
116600               COMPUTE W00-TEMP-SEQ = CDH-BAR-COUNT - 1
116700               MOVE CDH-H-EMA(W00-TEMP-SEQ) TO W-STR-PREV-EMA
116800               MOVE CDH-H-ST-VALUE(W00-TEMP-SEQ) TO
116900                   W-STR-PREV-ST-VALUE
117000               MOVE CDH-H-ST-DIR(W00-TEMP-SEQ) TO
117100                   W-STR-PREV-ST-DIR
117200           ELSE
117300               MOVE W-STR-CURR-EMA TO W-STR-PREV-EMA
117400               MOVE W-STR-CURR-ST-VALUE TO W-STR-PREV-ST-VALUE
117500               MOVE W-STR-CURR-ST-DIR TO W-STR-PREV-ST-DIR.
117600           MOVE CDH-BAR-COUNT TO W-STR-BAR-COUNT.
117700           MOVE W-IND-RANGE-VALID-CD TO W-STR-RANGE-VALID-CD.
117800           MOVE W-IND-RANGE-HIGH TO W-STR-RANGE-HIGH.
117900           MOVE W-IND-RANGE-LOW TO W-STR-RANGE-LOW.
118000           MOVE SPACE TO W-STR-SIGNAL-CD.
118100           CALL 'STR-STRATEGY-ENGINE' USING
118200               WTB-ENTRY(W-WLC-IDX) POS-POSITION-RECORD
118300               STT-ENTRY(W-WLC-IDX) W-STR-PARM-AREA.
118400       1420-EXIT.
118500           EXIT.
118600************************************************************
118700*  1430-SIZE-AND-OPEN -- SIZES THE ORDER, ENFORCES THE
118800*  MINIMUM ORDER NOTIONAL, AND OPENS THE POSITION THROUGH
118900*  THE EXECUTION ENGINE.  A FULL POSITION MASTER BLOCKS OPEN
119000*  RATHER THAN OVERRUNNING THE TABLE.
119100************************************************************
119200       1430-SIZE-AND-OPEN.
119300*  FUNCTION S SIZES THE ORDER AGAINST CURRENT EQUITY -- A
119400*  SEPARATE CALL FROM THE FUNCTION G GATE CHECK ABOVE BECAUSE
119500*  SIZING NEEDS THE LIVE PRICE, NOT JUST A DENY FLAG.
119600           MOVE 'S' TO W-RSK-FUNCTION-CD.
119700           MOVE CDH-H-CLOSE(CDH-BAR-COUNT) TO W-RSK-PRICE.
119800           MOVE W-CFG-EQUITY TO W-RSK-EQUITY.
119900           CALL 'RSK-RISK-SIZING' USING
120000               WTB-ENTRY(W-WLC-IDX) W-RSK-PARM-AREA.
120100           MOVE W-RSK-QTY TO W-ORDER-QTY.
120200*  NOTIONAL IS PRICED AT THIS BAR'S CLOSE, THE SAME PRICE
120300*  THE ORDER WILL ACTUALLY FILL AT A FEW LINES BELOW.
120400           COMPUTE W-ORDER-NOTIONAL =
120500               W-ORDER-QTY * CDH-H-CLOSE(CDH-BAR-COUNT).
120600*  THE EXCHANGE'S MINIMUM-NOTIONAL RULE TAKES PRIORITY OVER
120700*  THE RISK ENGINE'S OWN SIZING -- A TOO-SMALL ORDER IS
120800*  BUMPED UP RATHER THAN REJECTED OUTRIGHT.
120900           IF W-ORDER-NOTIONAL < W-CFG-MIN-ORDER-NOTIONAL
121000               IF CDH-H-CLOSE(CDH-BAR-COUNT) > 0.00000001
121100                   COMPUTE W-ORDER-QTY ROUNDED =
121200                       W-CFG-MIN-ORDER-NOTIONAL /
121300                           CDH-H-CLOSE(CDH-BAR-COUNT)
121400               END-IF.
121500*  1000 IS THE HARD CEILING ON PST-ENTRY OCCURRENCES -- A
121600*  FULL TABLE LOGS AND SKIPS RATHER THAN ABENDING, SINCE A
121700*  MISSED ENTRY ON ONE SYMBOL SHOULD NOT HALT THE WHOLE RUN.
121800           COMPUTE W00-TEMP-SEQ = W-POS-COUNT + 1.
121900           IF W00-TEMP-SEQ > 1000
122000               MOVE 'POSITION MASTER FULL -- ENTRY SKIPPED'
122100                   TO ERL-MESSAGE
122200               PERFORM 9900-LOG-ERROR THRU 9900-EXIT
122300               GO TO 1430-EXIT.
122400*  THE NEW ROW'S SYMBOL IS SET HERE BEFORE THE EXECUTION-
122500*  ENGINE CALL BELOW FILLS IN THE REST -- THE CALL ITSELF
122600*  NEVER TOUCHES PST-SYMBOL.
122700           ADD 1 TO W-POS-COUNT.
122800           MOVE WTB-SYMBOL(W-WLC-IDX) TO PST-SYMBOL(W-POS-COUNT).
122900           MOVE 'O' TO W-EXE-FUNCTION-CD.
123000*  THE ONLY TWO SIGNALS FUNCTION R EVER RETURNS ARE
123100*  ENTER_LONG AND ENTER_SHORT -- ANYTHING ELSE WOULD HAVE
123200*  ALREADY FALLEN THROUGH THE SPACE CHECK ABOVE.
123300           IF W-STR-SIGNAL-CD = 'ENTER_LONG '
123400               MOVE 'LONG ' TO W-EXE-SIDE-CD
123500           ELSE
123600               MOVE 'SHORT' TO W-EXE-SIDE-CD.
123700           MOVE W-ORDER-QTY TO W-EXE-QTY.
123800           MOVE CDH-H-CLOSE(CDH-BAR-COUNT) TO W-EXE-PRICE.
123900           MOVE W-NOW-TIMESTAMP TO W-EXE-TIMESTAMP.
124000           MOVE W-CFG-FEE-BPS TO W-EXE-FEE-BPS.
124100           MOVE W-CFG-SLIPPAGE-BPS TO W-EXE-SLIPPAGE-BPS.
124200*  THE INITIAL STOP COMES FROM STR.TIP300'S OWN ENTRY-RULE
124300*  CALCULATION -- EXE.TIP500 DOES NOT SET THE FIRST STOP
124400*  ITSELF, IT ONLY RATCHETS ONE FORWARD ONCE A POSITION IS
124500*  ALREADY OPEN.
124600           MOVE W-STR-ENTRY-STOP-LOSS TO W-EXE-STOP-LOSS.
124700           MOVE WTB-TRAIL-MODE(W-WLC-IDX) TO W-EXE-TRAIL-MODE.
124800           MOVE W-STR-STRATEGY-CD TO W-EXE-STRATEGY-CD.
124900           MOVE W-NEXT-POSITION-SEQ TO W-EXE-NEXT-POSITION-SEQ.
125000           CALL 'EXE-EXECUTION-ENGINE' USING
125100               PST-ENTRY(W-POS-COUNT) TRD-TRADE-RECORD
125200               W-EXE-PARM-AREA.
125300*  BOTH SEQUENCE COUNTERS ARE REFRESHED FROM WHAT THE CALL
125400*  JUST ADVANCED THEM TO -- THE NEXT SYMBOL TO OPEN A
125500*  POSITION THIS CYCLE MUST NOT REUSE EITHER NUMBER.
125600           MOVE W-EXE-NEXT-POSITION-SEQ TO W-NEXT-POSITION-SEQ.
125700           MOVE W-EXE-NEXT-TRADE-SEQ TO W-EXE-NEXT-TRADE-SEQ.
125800           WRITE TRD-TRADE-RECORD.
125900           PERFORM 1440-APPEND-ENTRY-SIGNAL THRU 1440-EXIT.
126000       1430-EXIT.
126100           EXIT.
126200************************************************************
126300*  1440-APPEND-ENTRY-SIGNAL -- SIGNAL JOURNAL ENTRY FOR THE
126400*  ENTRY JUST TAKEN.
126500************************************************************
126600       1440-APPEND-ENTRY-SIGNAL.
126700*  SAME JOURNAL, ENTRY SIDE -- SIG-REASON IS LEFT BLANK SINCE
126800*  THE EXIT-REASON CODES FROM W-STR-EXIT-REASON-CD DO NOT
126900*  APPLY TO AN ENTRY ROW.
127000           MOVE W-NOW-TIMESTAMP TO SIG-TIMESTAMP.
127100           MOVE WTB-SYMBOL(W-WLC-IDX) TO SIG-SYMBOL.
127200           MOVE W-STR-STRATEGY-CD TO SIG-STRATEGY.
127300           MOVE W-STR-SIGNAL-CD TO SIG-SIGNAL.
127400*  PRICE/EMA/SUPERTREND/ATR SNAPSHOT AT THE MOMENT OF THE
127500*  SIGNAL -- LETS A DESK ANALYST RECONSTRUCT WHY THE SIGNAL
127600*  FIRED WITHOUT REPLAYING THE WHOLE CANDLE HISTORY.
127700           MOVE CDH-H-CLOSE(CDH-BAR-COUNT) TO SIG-PRICE.
127800           MOVE CDH-H-EMA(CDH-BAR-COUNT) TO SIG-EMA.
127900           MOVE CDH-H-ST-DIR(CDH-BAR-COUNT) TO SIG-ST-DIR.
128000           MOVE CDH-H-ST-VALUE(CDH-BAR-COUNT) TO SIG-ST-VALUE.
128100           MOVE CDH-H-ATR(CDH-BAR-COUNT) TO SIG-ATR.
128200           MOVE SPACE TO SIG-REASON.
128300           WRITE SIG-SIGNAL-RECORD.
128400       1440-EXIT.
128500           EXIT.
128600************************************************************
128700*  1600-REWRITE-POSITION-MASTER -- REWRITES THE WHOLE
128800*  POSITION FILE FROM THE IN-MEMORY TABLE.  RUNS AFTER THE
128900*  WATCHLIST PASS SO POS-FILE IS CLOSED BEFORE PNL.TIP600
129000*  OPENS ITS OWN COPY OF IT AT CYCLE END.
129100************************************************************
129200*  OUTPUT MODE, NOT EXTEND -- THE ENTIRE FILE IS REPLACED
129300*  FROM THE TABLE EVERY CYCLE, NEVER APPENDED TO.
129400       1600-REWRITE-POSITION-MASTER.
129500           OPEN OUTPUT POS-FILE.
129600           PERFORM 1610-WRITE-POSITION-LOOP THRU 1610-EXIT
129700               VARYING W-POS-IDX FROM 1 BY 1
129800               UNTIL W-POS-IDX > W-POS-COUNT.
129900           CLOSE POS-FILE.
130000       1600-EXIT.
130100           EXIT.
130200************************************************************
130300*  1610-WRITE-POSITION-LOOP -- EXPLICIT FIELD COPY, TABLE
130400*  ROW BACK TO THE FD RECORD, THEN WRITE.
130500************************************************************
130600       1610-WRITE-POSITION-LOOP.
130700*  MIRROR IMAGE OF 0420 ABOVE -- TABLE ROW BACK OUT TO THE
130800*  FD RECORD, FIELD BY FIELD, FOR THE WRITE BELOW.
130900           MOVE PST-POSITION-ID(W-POS-IDX) TO POS-POSITION-ID.
131000           MOVE PST-SYMBOL(W-POS-IDX) TO POS-SYMBOL.
131100           MOVE PST-SIDE(W-POS-IDX) TO POS-SIDE.
131200           MOVE PST-QTY(W-POS-IDX) TO POS-QTY.
131300           MOVE PST-ENTRY-TIME(W-POS-IDX) TO POS-ENTRY-TIME.
131400           MOVE PST-ENTRY-PRICE(W-POS-IDX) TO POS-ENTRY-PRICE.
131500           MOVE PST-EXIT-TIME(W-POS-IDX) TO POS-EXIT-TIME.
131600           MOVE PST-EXIT-PRICE(W-POS-IDX) TO POS-EXIT-PRICE.
131700           MOVE PST-STATUS(W-POS-IDX) TO POS-STATUS.
131800           MOVE PST-STRATEGY(W-POS-IDX) TO POS-STRATEGY.
131900           MOVE PST-STOP-LOSS(W-POS-IDX) TO POS-STOP-LOSS.
132000           MOVE PST-TRAILING-STOP(W-POS-IDX) TO POS-TRAILING-STOP.
132100           MOVE PST-TRAIL-MODE(W-POS-IDX) TO POS-TRAIL-MODE.
132200           MOVE PST-TOTAL-FEES(W-POS-IDX) TO POS-TOTAL-FEES.
132300           MOVE PST-TOTAL-SLIPPAGE(W-POS-IDX) TO
132400               POS-TOTAL-SLIPPAGE.
132500*  SAME FIELDS AS 0420, REVERSED -- THE TABLE ROW'S CURRENT
132600*  VALUES, WHICH MAY HAVE CHANGED SINCE LOAD IF THIS SYMBOL
132700*  HAD AN EXIT OR ENTRY THIS CYCLE, ARE COPIED BACK TO THE
132800*  FD RECORD FOR THE WRITE.
132900           MOVE PST-GROSS-PNL(W-POS-IDX) TO POS-GROSS-PNL.
133000           MOVE PST-NET-PNL(W-POS-IDX) TO POS-NET-PNL.
133100           MOVE PST-ENTRY-NOTIONAL(W-POS-IDX) TO
133200               POS-ENTRY-NOTIONAL.
133300           MOVE PST-EXIT-NOTIONAL(W-POS-IDX) TO POS-EXIT-NOTIONAL.
133400           MOVE PST-AVG-NOTIONAL(W-POS-IDX) TO POS-AVG-NOTIONAL.
133500           MOVE PST-GROSS-RET-PCT(W-POS-IDX) TO POS-GROSS-RET-PCT.
133600           MOVE PST-NET-RET-PCT(W-POS-IDX) TO POS-NET-RET-PCT.
133700           MOVE PST-EXIT-REASON(W-POS-IDX) TO POS-EXIT-REASON.
133800           WRITE POS-POSITION-RECORD.
133900       1610-EXIT.
134000           EXIT.
134100************************************************************
134200*  9100-WRITE-CHECKPOINT -- STEP 5.  ONE RECORD PER WATCHED
134300*  SYMBOL, SAME ORDER AS THE WATCHLIST TABLE.
134400************************************************************
134500*  SAME PATTERN AS THE POSITION MASTER REWRITE ABOVE --
134600*  STB.TIP65 IS A FULL REPLACEMENT FROM THE IN-MEMORY
134700*  CHECKPOINT TABLE, NOT AN INCREMENTAL UPDATE.
134800       9100-WRITE-CHECKPOINT.
134900           OPEN OUTPUT STB-FILE.
135000           PERFORM 9110-WRITE-CHECKPOINT-LOOP THRU 9110-EXIT
135100               VARYING W-WLC-IDX FROM 1 BY 1
135200               UNTIL W-WLC-IDX > W-WLC-COUNT.
135300           CLOSE STB-FILE.
135400       9100-EXIT.
135500           EXIT.
135600       9110-WRITE-CHECKPOINT-LOOP.
135700           MOVE STT-SYMBOL(W-WLC-IDX) TO STB-SYMBOL.
135800           MOVE STT-B-STATE(W-WLC-IDX) TO STB-B-STATE.
135900           MOVE STT-B-LEVEL(W-WLC-IDX) TO STB-B-LEVEL.
136000           MOVE STT-B-STARTED-AT(W-WLC-IDX) TO STB-B-STARTED-AT.
136100           WRITE STB-CHECKPOINT-RECORD.
136200       9110-EXIT.
136300           EXIT.
136400************************************************************
136500*  9200-CLOSE-RUNTIME-FILES -- CLOSES OUT WHAT 0150 OPENED.
136600************************************************************
136700*  WLC-FILE AND POS-FILE ARE NOT CLOSED HERE -- WLC WAS
136800*  ALREADY CLOSED AFTER THE 0200 LOAD AND POS IS CLOSED
136900*  INSIDE 1600 ABOVE AFTER ITS OWN REWRITE.
137000       9200-CLOSE-RUNTIME-FILES.
137100           CLOSE CDL-FILE.
137200           CLOSE TRD-FILE.
137300           CLOSE SIG-FILE.
137400           CLOSE ERL-FILE.
137500       9200-EXIT.
137600           EXIT.
137700************************************************************
137800*  9900-LOG-ERROR -- APPENDS ONE ERROR RECORD.  THE CALLER
137900*  MOVES ERL-MESSAGE BEFORE PERFORMING THIS PARAGRAPH.
138000************************************************************
138100*  THE CURRENT WATCHLIST SYMBOL IS STAMPED ON THE ERROR ROW
138200*  WHEN ONE IS IN CONTEXT SO A MAINTAINER CAN TELL WHICH
138300*  SYMBOL'S PROCESSING TRIPPED THE PROBLEM.
138400       9900-LOG-ERROR.
138500           MOVE W-NOW-TIMESTAMP TO ERL-TIMESTAMP.
138600           MOVE 'MSR.TIP100  ' TO ERL-MODULE.
138700           IF W-WLC-COUNT > ZERO AND W-WLC-IDX > ZERO
138800                   AND W-WLC-IDX NOT GREATER THAN W-WLC-COUNT
138900               MOVE WTB-SYMBOL(W-WLC-IDX) TO ERL-SYMBOL
139000           ELSE
139100               MOVE SPACE TO ERL-SYMBOL.
139200*  ALWAYS 'BATCH' -- THIS PROGRAM HAS NO ONLINE/INTERACTIVE
139300*  CALLERS, SO THE ERROR-TYPE CLASSIFICATION NEVER VARIES.
139400           MOVE 'BATCH     ' TO ERL-ERROR-TYPE.
139500           WRITE ERL-ERROR-RECORD.
139600       9900-EXIT.
139700           EXIT.
