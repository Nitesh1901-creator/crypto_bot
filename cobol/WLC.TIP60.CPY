000100*************************************************************
000200*  WLC.TIP60 -- WATCHLIST PARAMETER RECORD (COPY MEMBER)
000300*  SIGNAL DESK BATCH RULE ENGINE -- INSTRUMENT PARAMETER FILE
000400*************************************************************
000500*  ONE RECORD PER WATCHED INSTRUMENT.  ENABLED-CD GATES
000600*  WHETHER MSR.TIP100 WORKS THE SYMBOL THIS CYCLE.
000700*************************************************************
000800*  CHANGE LOG
000900*  ----------
001000*  07/14/91  RBW  ORIGINAL COPY MEMBER, DESK ROLLOUT.
001100*  02/02/93  RBW  ADDED ST-PERIOD / ST-MULT TREND BAND.
001200*  11/18/94  DKC  ADDED STRATEGY B RANGE-WINDOW PARMS.
001300*  09/03/96  LMF  TRAIL-MODE WIDENED, ADDED 88-LEVELS.
001400*  01/11/99  PQR  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.
001500*  06/27/03  DKC  ADDED RETEST-MAX-BARS FOR TIMEOUT.
001600*************************************************************
001700 01  WLC-WATCHLIST-RECORD.
001800     05  WLC-SYMBOL                PIC X(12).
001900     05  WLC-ENABLED-CD             PIC X(01).
002000         88  WLC-ENABLED-YES            VALUE '1'.
002100     05  WLC-LEVERAGE              PIC 9(03).
002200     05  WLC-QTY-MODE              PIC X(07).
002300         88  WLC-QTY-MODE-FIXED         VALUE 'FIXED  '.
002400         88  WLC-QTY-MODE-PERCENT       VALUE 'PERCENT'.
002500     05  WLC-QTY-VALUE             PIC S9(07)V9(04).
002600     05  WLC-EMA-PERIOD             PIC 9(04).
002700     05  WLC-ST-PERIOD              PIC 9(04).
002800     05  WLC-ST-MULT                PIC S9(03)V9(04).
002900     05  WLC-TRAIL-MODE             PIC X(10).
003000         88  WLC-TRAIL-MODE-ATR         VALUE 'ATR       '.
003100         88  WLC-TRAIL-MODE-PCT         VALUE 'PCT       '.
003200         88  WLC-TRAIL-MODE-STRND       VALUE 'SUPERTREND'.
003300     05  WLC-TRAIL-ATR-MULT         PIC S9(03)V9(04).
003400     05  WLC-TRAIL-PCT              PIC S9(01)V9(06).
003500     05  WLC-USE-STRAT-A-CD         PIC X(01).
003600         88  WLC-USE-STRAT-A-YES        VALUE '1'.
003700     05  WLC-USE-STRAT-B-CD         PIC X(01).
003800         88  WLC-USE-STRAT-B-YES        VALUE '1'.
003900     05  WLC-RANGE-WINDOW            PIC 9(04).
004000     05  WLC-MAX-RANGE-WIDTH-PCT    PIC S9(01)V9(06).
004100     05  WLC-RETEST-MAX-BARS        PIC 9(04).
004200     05  FILLER                    PIC X(20).
