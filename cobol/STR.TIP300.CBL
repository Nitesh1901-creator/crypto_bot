000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. STR-STRATEGY-ENGINE.
000300       AUTHOR. L M FELDER.
000400       INSTALLATION. SIGNAL DESK SYSTEMS.
000500       DATE-WRITTEN. 02/02/93.
000600       DATE-COMPILED.
000700       SECURITY. DESK-INTERNAL USE ONLY -- NOT FOR REDISTRIBUTION.
000800*************************************************************
000900*  STR.TIP300 -- STRATEGY A/B EVALUATION, STRATEGY ROUTER,
001000*  TRAILING STOP UPDATE, AND EXIT-RULE PRECEDENCE FOR ONE
001100*  SYMBOL.  CALLED BY MSR.TIP100 ONCE PER OPEN POSITION
001200*  DURING EXIT PROCESSING, AND ONCE PER SYMBOL DURING ENTRY
001300*  PROCESSING.  LK-FUNCTION-CD SELECTS WHICH OF THE TWO.
001400*************************************************************
001500*  CHANGE LOG
001600*  ----------
001700*  02/02/93  RBW  ORIGINAL PROGRAM -- STRATEGY A CROSS AND
001800*                 THE TRAILING-STOP RATCHET ONLY.
001900*  11/18/94  DKC  ADDED THE STRATEGY B BREAKOUT-RETEST STATE
002000*                 MACHINE (3200 AND ITS SUB-PARAGRAPHS).
002100*  09/03/96  LMF  ADDED 3300-ROUTE-STRATEGIES -- DESK WANTED
002200*                 B CHECKED AHEAD OF A PER INSTRUMENT FLAGS.
002300*  01/11/99  PQR  Y2K REVIEW -- NO DATE ARITHMETIC IN THIS
002400*                 PROGRAM, NO CHANGE REQUIRED.
002500*  06/27/03  LMF  STRATEGY-A STOP RATCHET WAS COMPARING THE
002600*                 RAW TREND VALUE INSTEAD OF THE RATCHETED
002700*                 STOP ON A COLD POSITION -- FIXED 3510 TO
002800*                 SEED FROM THE TREND VALUE WHEN STOP-LOSS
002900*                 IS STILL ZERO.  TICKET SD-0688.
003000*************************************************************
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500*  NO UPSI SWITCH HERE -- THE RISK DESK'S TRACE SWITCH LIVES
003600*  IN RSK.TIP400, NOT IN THIS PROGRAM.
003700       DATA DIVISION.
003800       WORKING-STORAGE SECTION.
003900*************************************************************
004000*  W00- SHARED SCRATCH -- THREE VIEWS, NONE OF WHICH ARE
004100*  LIVE AT THE SAME TIME WITHIN ONE CALL (TRAIL-VIEW DURING
004200*  EXIT CALLS ONLY, ARM/WAIT-VIEW DURING ENTRY CALLS ONLY,
004300*  AND ARM/WAIT NEVER RUN TOGETHER SINCE THE B-STATE MACHINE
004400*  IS IN EITHER IDLE OR A WAIT STATE, NEVER BOTH).
004500*************************************************************
004600*  SAME W00- SHARED-SCRATCH CONVENTION USED ACROSS THE WHOLE
004700*  MARKET-SIGNAL SUITE -- ONE RAW BYTE STRING, REDEFINED
004800*  INTO WHICHEVER VIEW THE CURRENT CALL ACTUALLY NEEDS.
004900       01  W00-CALC-WORK.
005000           05  W00-CALC-WORK-BYTES     PIC X(16).
005100       01  W00-TRAIL-VIEW REDEFINES W00-CALC-WORK.
005200*  THE STOP PRICE THE CURRENT BAR WOULD RATCHET TO, AND THE
005300*  DOLLAR OFFSET FROM CLOSE USED BY PCT TRAIL MODE.
005400           05  W00-CANDIDATE-STOP       PIC S9(07)V9(04).
005500           05  W00-TRAIL-OFFSET         PIC S9(07)V9(04).
005600           05  FILLER                   PIC X(02).
005700       01  W00-ARM-VIEW REDEFINES W00-CALC-WORK.
005800*  THE BREAKOUT TOLERANCE BAND'S TOP AND BOTTOM, USED ONLY
005900*  WHILE 3210-ARM-BREAKOUT DECIDES WHETHER TO ARM.
006000           05  W00-B-BREAK-HI           PIC S9(07)V9(04).
006100           05  W00-B-BREAK-LO           PIC S9(07)V9(04).
006200           05  FILLER                   PIC X(02).
006300       01  W00-WAIT-VIEW REDEFINES W00-CALC-WORK.
006400*  HOW MANY BARS THE STATE MACHINE HAS BEEN WAITING FOR A
006500*  RETEST, AND THE TWO ATR-SCALED OFFSETS THAT BOUND THE
006600*  RETEST WINDOW (0.25 ATR) AND THE BAIL-OUT WINDOW (0.30).
006700           05  W00-B-BARS-SINCE         PIC S9(09) COMP.
006800           05  W00-B-OFF25              PIC S9(07)V9(04).
006900           05  W00-B-OFF30              PIC S9(07)V9(04).
007000*  W01- IS SEPARATE FROM W00- BECAUSE BOTH FLAGS MUST SURVIVE
007100*  ACROSS THE 3400/3510 PERFORMS INSIDE 3500 -- A REDEFINED
007200*  SCRATCH AREA WOULD GET CLOBBERED BETWEEN THE TWO CALLS.
007300       01  W01-FLAGS.
007400*  SET BY 3400/3510 RESPECTIVELY, READ BY 3500 TO DECIDE THE
007500*  EXIT REASON WHEN NEITHER A TREND FLIP NOR A STOP RATCHET
007600*  HAS TAKEN PRECEDENCE.
007700           05  W01-TRAIL-HIT-CD         PIC X(01).
007800           05  W01-RATCHET-HIT-CD       PIC X(01).
007900*  0.05 * ATR TOLERANCE BAND WIDTH, SHARED BY THE ARM CHECK
008000*  AND BOTH RETEST CHECKS SO ALL THREE AGREE ON HOW WIDE A
008100*  "CLOSE ENOUGH" BREAKOUT LEVEL IS.
008200       01  W02-B-TOL                   PIC S9(05)V9(04).
008300       LINKAGE SECTION.
008400*  WATCHLIST ROW FOR THIS SYMBOL -- SUPPLIES THE STRATEGY
008500*  ENABLE FLAGS AND THE TRAIL-MODE TUNING CONSTANTS.
008600       COPY WLC.TIP60.
008700*  THE POSITION BEING EVALUATED -- ONLY MEANINGFUL ON AN
008800*  EXIT CALL; BLANK/UNUSED ON AN ENTRY CALL.
008900       COPY POS.TIP62.
009000*  STRATEGY B'S PER-SYMBOL CHECKPOINT STATE, RESTORED AT
009100*  CYCLE START AND RESAVED AT CYCLE END BY MSR.TIP100.
009200       COPY STB.TIP66.
009300*  ONE LINKAGE AREA SERVES BOTH CALL SHAPES -- THE EXIT-ONLY
009400*  AND ENTRY-ONLY FIELDS BELOW SIMPLY SIT UNUSED ON THE CALL
009500*  THEY DO NOT APPLY TO, RATHER THAN SPLITTING INTO TWO
009600*  SEPARATE COPYBOOKS FOR WHAT IS REALLY ONE SUBROUTINE.
009700       01  LK-STR-PARM-AREA.
009800*  'X' = EVALUATE EXIT RULES, 'R' = ROUTE ENTRY STRATEGIES.
009900           05  LK-FUNCTION-CD           PIC X(01).
010000               88  LK-FUNC-EXIT              VALUE 'X'.
010100               88  LK-FUNC-ENTRY             VALUE 'R'.
010200*  CURRENT BAR'S PRICE AND INDICATOR VALUES, AS COMPUTED BY
010300*  IND.TIP200 THIS SAME CYCLE.
010400           05  LK-CURR-HIGH             PIC S9(07)V9(04).
010500           05  LK-CURR-LOW              PIC S9(07)V9(04).
010600           05  LK-CURR-CLOSE            PIC S9(07)V9(04).
010700           05  LK-CURR-EMA              PIC S9(07)V9(04).
010800           05  LK-CURR-ATR              PIC S9(07)V9(04).
010900           05  LK-CURR-ST-VALUE         PIC S9(07)V9(04).
011000           05  LK-CURR-ST-DIR           PIC S9(01).
011100*  THE PRIOR BAR'S EMA AND SUPERTREND -- WHAT STRATEGY A'S
011200*  CROSS TEST COMPARES THE CURRENT BAR AGAINST.
011300           05  LK-PREV-EMA              PIC S9(07)V9(04).
011400           05  LK-PREV-ST-VALUE         PIC S9(07)V9(04).
011500           05  LK-PREV-ST-DIR           PIC S9(01).
011600*  RUNNING COUNT OF BARS OF HISTORY SEEN FOR THIS SYMBOL --
011700*  BOTH STRATEGY GATES (3100'S MINIMUM-2 CHECK, 3200'S
011800*  RANGE-WINDOW CHECK) KEY OFF THIS SAME FIELD.
011900           05  LK-BAR-COUNT             PIC 9(09) COMP.
012000*  RANGE-DETECTOR OUTPUT FROM IND.TIP200, CONSULTED ONLY BY
012100*  STRATEGY B'S ARM CHECK.
012200           05  LK-RANGE-VALID-CD        PIC X(01).
012300           05  LK-RANGE-HIGH            PIC S9(07)V9(04).
012400           05  LK-RANGE-LOW             PIC S9(07)V9(04).
012500*  SIGNAL RESULT FIELDS -- FILLED IN ON AN ENTRY CALL ONLY.
012600           05  LK-SIGNAL-CD             PIC X(11).
012700           05  LK-STRATEGY-CD           PIC X(16).
012800           05  LK-ENTRY-STOP-LOSS       PIC S9(07)V9(04).
012900*  EXIT RESULT FIELDS -- FILLED IN ON AN EXIT CALL ONLY.
013000           05  LK-EXIT-REASON-CD        PIC X(10).
013100           05  LK-EXIT-FIRED-CD         PIC X(01).
013200           05  LK-ERROR-CD              PIC X(01).
013300       PROCEDURE DIVISION USING WLC-WATCHLIST-RECORD
013400               POS-POSITION-RECORD STB-CHECKPOINT-RECORD
013500               LK-STR-PARM-AREA.
013600*************************************************************
013700*  0000-STR-MAIN -- ENTRY POINT, DISPATCHES ON FUNCTION.
013800*************************************************************
013900       0000-STR-MAIN.
014000*  CLEAR ANY ERROR LEFT OVER FROM A PRIOR CALL BEFORE
014100*  DISPATCHING -- THE CALLER TESTS THIS FLAG RIGHT AFTER
014200*  THE CALL RETURNS, SO IT MUST REFLECT THIS CALL ONLY.
014300           MOVE SPACE TO LK-ERROR-CD.
014400           IF LK-FUNC-EXIT
014500               PERFORM 3500-EXIT-RULES-FOR-SYMBOL THRU 3500-EXIT
014600           ELSE
014700               IF LK-FUNC-ENTRY
014800                   PERFORM 3300-ROUTE-STRATEGIES THRU 3300-EXIT
014900               ELSE
015000*  NEITHER 88-LEVEL FIRED -- THE DRIVER SENT A BAD CODE.
015100                   MOVE '1' TO LK-ERROR-CD.
015200           GOBACK.
015300*************************************************************
015400*  3100-STRATEGY-A-EVAL -- TREND-LINE/EMA CROSS ENTRY.
015500*  LOOKS FOR SUPERTREND FLIPPING DIRECTION WHILE THE TREND
015600*  LINE IS STILL ON THE WRONG SIDE OF THE EMA LAST BAR AND
015700*  CROSSES TO THE RIGHT SIDE THIS BAR, WITH CLOSE CONFIRMING.
015800*************************************************************
015900       3100-STRATEGY-A-EVAL.
016000*  START CLEAN EVERY CALL -- A LEFTOVER SIGNAL FROM A PRIOR
016100*  SYMBOL'S EVALUATION MUST NEVER CARRY FORWARD TO THIS ONE.
016200           MOVE SPACE TO LK-SIGNAL-CD.
016300*  NEED A PRIOR BAR TO COMPARE AGAINST -- NO CROSS IS
016400*  DETECTABLE ON THE VERY FIRST BAR OF HISTORY.
016500*  BAR-COUNT OF EXACTLY 1 HAS NO PRIOR-BAR VALUES TO BE
016600*  TRUSTED -- IND.TIP200 STILL WROTE SOMETHING TO LK-PREV-*
016700*  BUT IT IS THE SEEDED FIRST-BAR VALUE, NOT A REAL PRIOR BAR.
016800           IF LK-BAR-COUNT < 2
016900               GO TO 3100-EXIT.
017000*  LONG SIDE -- SUPERTREND FLIPS FROM DOWN TO UP, THE TREND
017100*  LINE WAS AT OR BELOW THE EMA LAST BAR AND IS NOW ABOVE
017200*  IT, AND THE CLOSE CONFIRMS BY ALSO BEING ABOVE THE EMA.
017300           IF LK-CURR-ST-DIR = 1 AND LK-PREV-ST-DIR = -1
017400                   AND LK-PREV-ST-VALUE
017500                       NOT GREATER THAN LK-PREV-EMA
017600                   AND LK-CURR-ST-VALUE > LK-CURR-EMA
017700                   AND LK-CURR-CLOSE > LK-CURR-EMA
017800               MOVE 'ENTER_LONG' TO LK-SIGNAL-CD
017900               MOVE LK-CURR-ST-VALUE TO LK-ENTRY-STOP-LOSS
018000           ELSE
018100*  SHORT SIDE IS THE EXACT MIRROR IMAGE OF THE LONG TEST.
018200               IF LK-CURR-ST-DIR = -1 AND LK-PREV-ST-DIR = 1
018300                       AND LK-PREV-ST-VALUE
018400                           NOT LESS THAN LK-PREV-EMA
018500                       AND LK-CURR-ST-VALUE < LK-CURR-EMA
018600                       AND LK-CURR-CLOSE < LK-CURR-EMA
018700                   MOVE 'ENTER_SHORT' TO LK-SIGNAL-CD
018800                   MOVE LK-CURR-ST-VALUE TO LK-ENTRY-STOP-LOSS.
018900*  THIS KEEPS THE TWO STRATEGIES' RISK MODEL CONSISTENT --
019000*  RSK.TIP400 DOES NOT CARE WHICH STRATEGY PRODUCED THE
019100*  SIGNAL, ONLY WHAT THE STOP-LOSS DISTANCE WORKS OUT TO.
019200*  THE INITIAL STOP-LOSS ON EITHER SIDE IS SIMPLY THE
019300*  SUPERTREND VALUE AT THE MOMENT OF ENTRY -- RSK.TIP400
019400*  NEVER OVERRIDES THIS, IT ONLY CHECKS IT AGAINST SIZE.
019500       3100-EXIT.
019600           EXIT.
019700*************************************************************
019800*  3200-STRATEGY-B-EVAL -- BREAKOUT/RETEST STATE MACHINE.
019900*  IDLE WAITS FOR A RANGE TO BREAK; A WAIT STATE THEN WAITS
020000*  UP TO WLC-RETEST-MAX-BARS FOR PRICE TO COME BACK AND
020100*  CONFIRM BEFORE FIRING THE ENTRY SIGNAL.
020200*************************************************************
020300       3200-STRATEGY-B-EVAL.
020400*  SAME HOUSEKEEPING AS 3100 -- CLEAR THE SIGNAL BEFORE ANY
020500*  OF THE STATE-MACHINE LOGIC BELOW CAN SET IT.
020600           MOVE SPACE TO LK-SIGNAL-CD.
020700*  A BLANK STATE MEANS THIS SYMBOL HAS NEVER RUN STRATEGY B
020800*  BEFORE -- INITIALIZE THE CHECKPOINT TO IDLE.
020900           IF STB-B-STATE = SPACE
021000               MOVE 'IDLE' TO STB-B-STATE
021100               MOVE ZERO TO STB-B-LEVEL
021200               MOVE ZERO TO STB-B-STARTED-AT.
021300*  IDENTICAL GUARD TO IND.TIP200'S OWN RANGE-DETECTOR GATE --
021400*  IF THE RANGE ITSELF IS NOT YET VALID THEN NEITHER ARMING
021500*  NOR RETESTING A BREAKOUT OF IT MEANS ANYTHING.
021600           IF LK-BAR-COUNT < WLC-RANGE-WINDOW
021700               GO TO 3200-EXIT.
021800*  THE TOLERANCE BAND IS RECOMPUTED EVERY CALL FROM THE
021900*  CURRENT ATR -- IT WIDENS AND NARROWS WITH VOLATILITY
022000*  RATHER THAN BEING A FIXED DOLLAR AMOUNT.
022100*  ROUNDED IS USED HERE AND ON BOTH OFFSET COMPUTES BELOW --
022200*  THE DESK'S BACK-TESTING TOOL ROUNDS THESE SAME WAY, AND
022300*  THIS PROGRAM MUST MATCH IT BAR FOR BAR.
022400           COMPUTE W02-B-TOL ROUNDED = 0.05 * LK-CURR-ATR.
022500           IF STB-B-STATE-IDLE
022600               PERFORM 3210-ARM-BREAKOUT THRU 3210-EXIT
022700           ELSE
022800*  ANY NON-IDLE STATE IS A WAIT STATE -- CHECK THE TIMEOUT
022900*  FIRST, THEN ROUTE TO THE MATCHING RETEST CHECK.
023000               PERFORM 3220-CHECK-TIMEOUT THRU 3220-EXIT
023100               IF STB-B-STATE-WAIT-LONG
023200                   PERFORM 3230-CHECK-RETEST-LONG THRU 3230-EXIT
023300               ELSE
023400                   IF STB-B-STATE-WAIT-SHORT
023500                       PERFORM 3240-CHECK-RETEST-SHORT
023600                           THRU 3240-EXIT.
023700       3200-EXIT.
023800           EXIT.
023900*  3210 RUNS ONLY OUT OF THE IDLE STATE -- ONCE ARMED, THE
024000*  SYMBOL MOVES TO A WAIT STATE AND 3210 IS NOT CALLED
024100*  AGAIN UNTIL THE WAIT STATE RESOLVES BACK TO IDLE.
024200       3210-ARM-BREAKOUT.
024300*  NO BREAKOUT CAN BE TRUSTED OUTSIDE A DETECTED RANGE --
024400*  THE RANGE DETECTOR (IND.TIP200) MUST HAVE FLAGGED ONE.
024500*  BELT AND SUSPENDERS -- 3200 ALREADY GATES ON BAR-COUNT
024600*  BEFORE CALLING DOWN HERE, BUT A VALID RANGE CAN STILL BE
024700*  ABSENT IF IND.TIP200 COULD NOT FIND A CLEAN ONE THIS BAR.
024800           IF LK-RANGE-VALID-CD NOT = 'Y'
024900               GO TO 3210-EXIT.
025000           COMPUTE W00-B-BREAK-HI = LK-RANGE-HIGH + W02-B-TOL.
025100           COMPUTE W00-B-BREAK-LO = LK-RANGE-LOW - W02-B-TOL.
025200*  A CLOSE ABOVE THE RANGE HIGH PLUS TOLERANCE, CONFIRMED BY
025300*  BOTH THE TREND DIRECTION AND THE EMA, ARMS A LONG RETEST.
025400           IF LK-CURR-CLOSE > W00-B-BREAK-HI
025500                   AND LK-CURR-ST-DIR = 1
025600                   AND LK-CURR-CLOSE > LK-CURR-EMA
025700               MOVE 'WAIT_RETEST_LONG' TO STB-B-STATE
025800               MOVE LK-RANGE-HIGH TO STB-B-LEVEL
025900               MOVE LK-BAR-COUNT TO STB-B-STARTED-AT
026000           ELSE
026100*  MIRROR IMAGE FOR A BREAK BELOW THE RANGE LOW.
026200               IF LK-CURR-CLOSE < W00-B-BREAK-LO
026300                       AND LK-CURR-ST-DIR = -1
026400                       AND LK-CURR-CLOSE < LK-CURR-EMA
026500                   MOVE 'WAIT_RETEST_SHORT' TO STB-B-STATE
026600                   MOVE LK-RANGE-LOW TO STB-B-LEVEL
026700                   MOVE LK-BAR-COUNT TO STB-B-STARTED-AT.
026800       3210-EXIT.
026900           EXIT.
027000*  3220 RUNS AHEAD OF BOTH RETEST CHECKS BELOW SO A STALE
027100*  WAIT STATE IS CLEARED BEFORE EITHER ONE EVER LOOKS AT IT.
027200       3220-CHECK-TIMEOUT.
027300*  A RETEST THAT TAKES TOO LONG IS TREATED AS A FAILED
027400*  BREAKOUT -- BACK TO IDLE SO A FRESH BREAK CAN BE ARMED.
027500           COMPUTE W00-B-BARS-SINCE =
027600               LK-BAR-COUNT - STB-B-STARTED-AT.
027700*  WLC-RETEST-MAX-BARS IS A PER-SYMBOL WATCHLIST CONSTANT --
027800*  A FAST-MOVING SYMBOL CAN BE GIVEN A SHORTER WINDOW THAN A
027900*  SLOW ONE.
028000           IF W00-B-BARS-SINCE > WLC-RETEST-MAX-BARS
028100               MOVE 'IDLE' TO STB-B-STATE
028200               MOVE ZERO TO STB-B-LEVEL
028300               MOVE ZERO TO STB-B-STARTED-AT.
028400       3220-EXIT.
028500           EXIT.
028600       3230-CHECK-RETEST-LONG.
028700*  THE 0.25/0.30 ATR OFFSETS ARE THE DESK'S OWN EMPIRICAL
028800*  WINDOW -- CLOSE ENOUGH TO THE BROKEN LEVEL TO CALL IT A
028900*  RETEST, BUT NOT SO CLOSE THE BREAKOUT NEVER HAPPENED.
029000           COMPUTE W00-B-OFF25 ROUNDED = 0.25 * LK-CURR-ATR.
029100           COMPUTE W00-B-OFF30 ROUNDED = 0.30 * LK-CURR-ATR.
029200*  A LOW THAT DIPS BACK INTO THE RETEST BAND WHILE THE CLOSE
029300*  HOLDS ABOVE THE BROKEN LEVEL (PLUS TOLERANCE) IS A VALID
029400*  RETEST -- CONFIRM WITH TREND AND EMA BEFORE FIRING.
029500           IF LK-CURR-LOW
029600                   NOT GREATER THAN STB-B-LEVEL + W00-B-OFF25
029700                   AND LK-CURR-CLOSE
029800                       NOT LESS THAN STB-B-LEVEL + W02-B-TOL
029900               IF LK-CURR-CLOSE > LK-CURR-EMA
030000                       AND LK-CURR-ST-DIR = 1
030100                   MOVE 'ENTER_LONG' TO LK-SIGNAL-CD
030200                   MOVE 'IDLE' TO STB-B-STATE
030300                   MOVE ZERO TO STB-B-LEVEL
030400                   MOVE ZERO TO STB-B-STARTED-AT
030500               ELSE
030600*  RETEST LOOKS RIGHT BUT THE CONFIRMATION FAILED -- STAY
030700*  IN THE WAIT STATE AND TRY AGAIN NEXT BAR.
030800                   CONTINUE
030900           ELSE
031000*  TREND FLIPPED, CLOSE FELL BACK BELOW THE EMA, OR PRICE
031100*  BROKE ALL THE WAY THROUGH THE BAIL-OUT WINDOW -- GIVE UP
031200*  ON THIS BREAKOUT AND RETURN TO IDLE.
031300               IF LK-CURR-ST-DIR = -1
031400                       OR LK-CURR-CLOSE < LK-CURR-EMA
031500                   OR LK-CURR-CLOSE
031600                       < STB-B-LEVEL - W00-B-OFF30
031700                   MOVE 'IDLE' TO STB-B-STATE
031800                   MOVE ZERO TO STB-B-LEVEL
031900                   MOVE ZERO TO STB-B-STARTED-AT.
032000       3230-EXIT.
032100           EXIT.
032200*  3240 MIRRORS 3230 ABOVE FIELD FOR FIELD -- KEPT AS ITS
032300*  OWN PARAGRAPH RATHER THAN A SHARED ONE BECAUSE THE LONG
032400*  AND SHORT COMPARES RUN IN OPPOSITE DIRECTIONS THROUGHOUT.
032500       3240-CHECK-RETEST-SHORT.
032600*  EXACT MIRROR OF 3230 ABOVE, FOR THE SHORT SIDE.
032700           COMPUTE W00-B-OFF25 ROUNDED = 0.25 * LK-CURR-ATR.
032800           COMPUTE W00-B-OFF30 ROUNDED = 0.30 * LK-CURR-ATR.
032900*  A HIGH THAT COMES BACK UP INTO THE RETEST BAND WHILE THE
033000*  CLOSE STILL HOLDS BELOW THE BROKEN LEVEL IS A VALID
033100*  SHORT RETEST -- SAME LOGIC AS 3230, SIGNS FLIPPED.
033200           IF LK-CURR-HIGH NOT LESS THAN STB-B-LEVEL - W00-B-OFF25
033300                   AND LK-CURR-CLOSE
033400                       NOT GREATER THAN STB-B-LEVEL - W02-B-TOL
033500               IF LK-CURR-CLOSE < LK-CURR-EMA
033600                       AND LK-CURR-ST-DIR = -1
033700                   MOVE 'ENTER_SHORT' TO LK-SIGNAL-CD
033800                   MOVE 'IDLE' TO STB-B-STATE
033900                   MOVE ZERO TO STB-B-LEVEL
034000                   MOVE ZERO TO STB-B-STARTED-AT
034100               ELSE
034200*  STAY IN THE WAIT STATE -- THE RETEST ITSELF LOOKS RIGHT
034300*  BUT TREND/EMA CONFIRMATION HAS NOT YET COME THROUGH.
034400                   CONTINUE
034500           ELSE
034600*  GIVE UP AND RETURN TO IDLE ON A FAILED SHORT SETUP, THE
034700*  SAME THREE CONDITIONS AS 3230 MIRRORED.
034800               IF LK-CURR-ST-DIR = 1
034900                       OR LK-CURR-CLOSE > LK-CURR-EMA
035000                   OR LK-CURR-CLOSE
035100                       > STB-B-LEVEL + W00-B-OFF30
035200                   MOVE 'IDLE' TO STB-B-STATE
035300                   MOVE ZERO TO STB-B-LEVEL
035400                   MOVE ZERO TO STB-B-STARTED-AT.
035500       3240-EXIT.
035600           EXIT.
035700*************************************************************
035800*  3300-ROUTE-STRATEGIES -- B BEFORE A, EACH GATED BY ITS
035900*  OWN WATCHLIST FLAG.  FIRST SIGNAL WINS.
036000*************************************************************
036100       3300-ROUTE-STRATEGIES.
036200*  CLEAR ALL THREE ENTRY-RESULT FIELDS UP FRONT SO A SYMBOL
036300*  WITH BOTH STRATEGIES DISABLED RETURNS CLEANLY BLANK
036400*  RATHER THAN SOME PRIOR SYMBOL'S LEFTOVER VALUES.
036500           MOVE SPACE TO LK-SIGNAL-CD.
036600           MOVE SPACE TO LK-STRATEGY-CD.
036700           MOVE ZERO TO LK-ENTRY-STOP-LOSS.
036800*  DESK PREFERENCE (09/03/96, LMF) IS TO CHECK B FIRST --
036900*  A BREAKOUT/RETEST SIGNAL IS CONSIDERED THE STRONGER OF
037000*  THE TWO WHEN BOTH ARE ENABLED ON THE SAME SYMBOL.
037100           IF WLC-USE-STRAT-B-YES
037200               PERFORM 3200-STRATEGY-B-EVAL THRU 3200-EXIT
037300               IF LK-SIGNAL-CD NOT = SPACE
037400                   MOVE 'B' TO LK-STRATEGY-CD
037500                   GO TO 3300-EXIT.
037600*  A IS ONLY EVER CHECKED IF B EITHER DID NOT FIRE OR IS
037700*  NOT ENABLED ON THIS SYMBOL -- THE GO TO ABOVE SKIPS THIS
037800*  BLOCK ENTIRELY ONCE B HAS ALREADY PRODUCED A SIGNAL.
037900           IF WLC-USE-STRAT-A-YES
038000               PERFORM 3100-STRATEGY-A-EVAL THRU 3100-EXIT
038100               IF LK-SIGNAL-CD NOT = SPACE
038200                   MOVE 'A' TO LK-STRATEGY-CD.
038300       3300-EXIT.
038400           EXIT.
038500*************************************************************
038600*  3400-UPDATE-TRAILING-STOP -- RATCHETS IN THE FAVOURABLE
038700*  DIRECTION ONLY, ATR / PCT / SUPERTREND MODES.
038800*************************************************************
038900       3400-UPDATE-TRAILING-STOP.
039000*  THE HIT FLAG STARTS 'N' EVERY CALL -- IT ONLY EVER GETS
039100*  SET 'Y' IF ONE OF THE TWO RATCHET TESTS BELOW FIRES.
039200           MOVE 'N' TO W01-TRAIL-HIT-CD.
039300           MOVE ZERO TO W00-CANDIDATE-STOP.
039400*  ATR MODE -- STOP SITS A FIXED NUMBER OF ATR UNITS BEHIND
039500*  THE CLOSE.  A ZERO ATR MEANS IND.TIP200 NEVER COMPUTED
039600*  ONE FOR THIS BAR -- TREAT AS A SETUP ERROR, NOT A ZERO
039700*  STOP, WHICH WOULD RATCHET TO A NONSENSE VALUE.
039800           IF POS-TRAIL-MODE = 'ATR       '
039900               IF LK-CURR-ATR = ZERO
040000                   MOVE '1' TO LK-ERROR-CD
040100                   GO TO 3400-EXIT
040200               ELSE
040300                   IF POS-SIDE-LONG
040400                       COMPUTE W00-CANDIDATE-STOP =
040500                           LK-CURR-CLOSE -
040600                           (WLC-TRAIL-ATR-MULT * LK-CURR-ATR)
040700                   ELSE
040800                       COMPUTE W00-CANDIDATE-STOP =
040900                           LK-CURR-CLOSE +
041000                           (WLC-TRAIL-ATR-MULT * LK-CURR-ATR)
041100           ELSE
041200*  PCT MODE -- STOP SITS A FIXED PERCENTAGE OF ENTRY PRICE
041300*  BEHIND THE CLOSE, REGARDLESS OF HOW VOLATILITY HAS
041400*  CHANGED SINCE ENTRY.
041500               IF POS-TRAIL-MODE = 'PCT       '
041600                   COMPUTE W00-TRAIL-OFFSET =
041700                       POS-ENTRY-PRICE * WLC-TRAIL-PCT
041800                   IF POS-SIDE-LONG
041900                       COMPUTE W00-CANDIDATE-STOP =
042000                           LK-CURR-CLOSE - W00-TRAIL-OFFSET
042100                   ELSE
042200                       COMPUTE W00-CANDIDATE-STOP =
042300                           LK-CURR-CLOSE + W00-TRAIL-OFFSET
042400               ELSE
042500*  SUPERTREND MODE -- THE STOP IS SIMPLY WHATEVER THE
042600*  SUPERTREND LINE ITSELF SAYS, NO SEPARATE OFFSET MATH.
042700                   IF POS-TRAIL-MODE = 'SUPERTREND'
042800                       MOVE LK-CURR-ST-VALUE TO W00-CANDIDATE-STOP
042900                   ELSE
043000*  THIS IS A HARD SETUP ERROR, NOT A TRADING CONDITION -- IT
043100*  MEANS WHOEVER MAINTAINS THE WATCHLIST TYPED A TRAIL-MODE
043200*  VALUE NONE OF THE THREE KNOWN MODES MATCH.
043300*  A FOURTH MODE STRING WOULD BE A WATCHLIST SETUP MISTAKE.
043400                       MOVE '1' TO LK-ERROR-CD
043500                       GO TO 3400-EXIT.
043600*  (SEE ALSO 3510 BELOW, WHICH SEEDS POS-STOP-LOSS THE SAME
043700*  WAY FOR A STRATEGY-A POSITION'S OWN RATCHETED STOP.)
043800*  A ZERO TRAILING STOP MEANS THIS IS THE FIRST TIME THIS
043900*  POSITION HAS BEEN TRAILED -- SEED IT AND MOVE ON WITHOUT
044000*  TESTING FOR A HIT ON THE SAME BAR IT WAS SEEDED.
044100           IF POS-TRAILING-STOP = ZERO
044200               MOVE W00-CANDIDATE-STOP TO POS-TRAILING-STOP
044300               GO TO 3400-EXIT.
044400*  THE RATCHET RULE -- A LONG'S STOP ONLY EVER MOVES UP, A
044500*  SHORT'S STOP ONLY EVER MOVES DOWN.  A CANDIDATE THAT
044600*  WOULD MOVE THE STOP THE WRONG WAY IS SIMPLY IGNORED.
044700           IF POS-SIDE-LONG
044800               IF W00-CANDIDATE-STOP > POS-TRAILING-STOP
044900                   MOVE W00-CANDIDATE-STOP TO POS-TRAILING-STOP
045000               END-IF
045100               IF LK-CURR-LOW NOT GREATER THAN POS-TRAILING-STOP
045200                   MOVE 'Y' TO W01-TRAIL-HIT-CD
045300               END-IF
045400*  SHORT SIDE IS THE MIRROR OF THE LONG BRANCH ABOVE -- A
045500*  LOWER CANDIDATE STOP RATCHETS IN, AND A HIGH THAT TRADES
045600*  UP THROUGH THE TRAILING STOP IS THE HIT TEST.
045700           ELSE
045800               IF W00-CANDIDATE-STOP < POS-TRAILING-STOP
045900                   MOVE W00-CANDIDATE-STOP TO POS-TRAILING-STOP
046000               END-IF
046100               IF LK-CURR-HIGH NOT LESS THAN POS-TRAILING-STOP
046200                   MOVE 'Y' TO W01-TRAIL-HIT-CD
046300               END-IF.
046400       3400-EXIT.
046500           EXIT.
046600*************************************************************
046700*  3500-EXIT-RULES-FOR-SYMBOL -- TRAILING UPDATE, STRATEGY-A
046800*  RATCHET, THEN TREND-FLIP, WHICH TAKES PRECEDENCE OVER A
046900*  PLAIN TRAILING-STOP HIT.
047000*************************************************************
047100       3500-EXIT-RULES-FOR-SYMBOL.
047200*  BOTH EXIT-RESULT FIELDS START CLEAR/NEGATIVE EVERY CALL --
047300*  THE CALLER (MSR.TIP100) ONLY ACTS ON THEM IF LK-EXIT-
047400*  FIRED-CD COMES BACK 'Y', SO A STALE 'Y' FROM SOME EARLIER
047500*  SYMBOL'S CALL WOULD BE A SERIOUS BUG.
047600           MOVE SPACE TO LK-EXIT-REASON-CD.
047700           MOVE 'N' TO LK-EXIT-FIRED-CD.
047800*  BOTH STOP MECHANISMS ARE UPDATED EVERY BAR REGARDLESS OF
047900*  WHICH ONE ENDS UP DECIDING THE EXIT -- A STRATEGY-A
048000*  POSITION STILL WANTS ITS GENERIC TRAIL TRACKED IN CASE
048100*  THE DESK SWITCHES ITS TRAIL MODE LATER.
048200*  ORDER BETWEEN THESE TWO PERFORMS DOES NOT MATTER -- THEY
048300*  WRITE TO TWO DIFFERENT FLAGS AND NEITHER READS THE OTHER'S
048400*  OUTPUT, SO 3510 COULD RUN FIRST WITH NO CHANGE IN RESULT.
048500           PERFORM 3400-UPDATE-TRAILING-STOP THRU 3400-EXIT.
048600           PERFORM 3510-STRAT-A-RATCHET THRU 3510-EXIT.
048700*  PRECEDENCE ORDER, HIGHEST FIRST: A TREND FLIP AGAINST THE
048800*  POSITION'S SIDE ALWAYS WINS, EVEN IF NEITHER STOP WAS HIT
048900*  YET -- RIDING A POSITION THROUGH A CONFIRMED TREND
049000*  REVERSAL IS WORSE THAN TAKING THE EXIT A BAR EARLY.
049100           IF POS-SIDE-LONG AND LK-CURR-ST-DIR = -1
049200               MOVE 'ST_FLIP' TO LK-EXIT-REASON-CD
049300           ELSE
049400               IF POS-SIDE-SHORT AND LK-CURR-ST-DIR = 1
049500                   MOVE 'ST_FLIP' TO LK-EXIT-REASON-CD.
049600*  WITH NO TREND FLIP, EITHER STOP MECHANISM HITTING IS
049700*  ENOUGH TO EXIT -- THE DESK DOES NOT DISTINGUISH WHICH OF
049800*  THE TWO FIRED IN THE EXIT-REASON CODE ITSELF.
049900           IF LK-EXIT-REASON-CD = SPACE
050000               IF W01-TRAIL-HIT-CD = 'Y'
050100                       OR W01-RATCHET-HIT-CD = 'Y'
050200                   MOVE 'TRAIL_HIT' TO LK-EXIT-REASON-CD.
050300           IF LK-EXIT-REASON-CD NOT = SPACE
050400               MOVE 'Y' TO LK-EXIT-FIRED-CD.
050500       3500-EXIT.
050600           EXIT.
050700       3510-STRAT-A-RATCHET.
050800*  DEFAULT TO 'NOT HIT' -- SET 'Y' ONLY IF THIS POSITION IS
050900*  STRATEGY A'S AND THE RATCHETED STOP IS ACTUALLY BREACHED.
051000           MOVE 'N' TO W01-RATCHET-HIT-CD.
051100*  THIS RATCHET ONLY APPLIES TO POSITIONS STRATEGY A OPENED
051200*  -- STRATEGY B POSITIONS RELY SOLELY ON 3400'S GENERIC
051300*  TRAIL, SINCE B HAS NO TREND-LINE STOP CONCEPT OF ITS OWN.
051400           IF POS-STRATEGY NOT = 'A'
051500               GO TO 3510-EXIT.
051600*  THIS PARAGRAPH IS WHERE THE 06/27/03 FIX LANDED -- SEE THE
051700*  CHANGE LOG AT THE TOP OF THE PROGRAM FOR THE FULL STORY OF
051800*  WHAT WAS WRONG BEFORE THIS PARAGRAPH EXISTED IN ITS
051900*  CURRENT FORM.
052000*  SD-0688 (06/27/03) -- ON A BRAND-NEW POSITION POS-STOP-
052100*  LOSS IS STILL ZERO (THE ENTRY STOP WAS SET IN LINKAGE,
052200*  NOT ON THE POSITION RECORD, UNTIL THE FIRST EXIT CALL),
052300*  SO SEED IT FROM THE CURRENT TREND VALUE RATHER THAN
052400*  COMPARING AGAINST A BOGUS ZERO STOP.
052500           IF LK-CURR-ST-DIR = 1 AND POS-SIDE-LONG
052600               IF POS-STOP-LOSS = ZERO
052700                   MOVE LK-CURR-ST-VALUE TO POS-STOP-LOSS
052800               ELSE
052900                   IF LK-CURR-ST-VALUE > POS-STOP-LOSS
053000                       MOVE LK-CURR-ST-VALUE TO POS-STOP-LOSS
053100                   END-IF
053200               END-IF
053300               IF LK-CURR-LOW NOT GREATER THAN POS-STOP-LOSS
053400                   MOVE 'Y' TO W01-RATCHET-HIT-CD
053500               END-IF
053600           ELSE
053700*  MIRROR IMAGE FOR A SHORT POSITION.
053800               IF LK-CURR-ST-DIR = -1 AND POS-SIDE-SHORT
053900                   IF POS-STOP-LOSS = ZERO
054000                       MOVE LK-CURR-ST-VALUE TO POS-STOP-LOSS
054100                   ELSE
054200                       IF LK-CURR-ST-VALUE < POS-STOP-LOSS
054300                           MOVE LK-CURR-ST-VALUE TO POS-STOP-LOSS
054400                       END-IF
054500                   END-IF
054600                   IF LK-CURR-HIGH NOT LESS THAN POS-STOP-LOSS
054700                       MOVE 'Y' TO W01-RATCHET-HIT-CD
054800                   END-IF.
054900*  NO BANNER COMMENT ABOVE 3510'S PARAGRAPH HEADER ITSELF --
055000*  IT IS CALLED ONLY FROM 3500 DIRECTLY ABOVE IT AND READS AS
055100*  A CONTINUATION OF THAT PARAGRAPH'S RATCHET STEP RATHER
055200*  THAN A SEPARATELY-ENTERED ROUTINE.
055300       3510-EXIT.
055400           EXIT.
