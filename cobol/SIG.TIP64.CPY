000100*************************************************************
000200*  SIG.TIP64 -- STRATEGY SIGNAL RECORD (COPY MEMBER)
000300*  SIGNAL DESK BATCH RULE ENGINE -- APPEND-ONLY JOURNAL OF
000400*  ENTRY/EXIT SIGNALS RAISED BY STR.TIP300.
000500*************************************************************
000600*  CHANGE LOG
000700*  ----------
000800*  02/02/93  RBW  ORIGINAL COPY MEMBER, STRATEGY A ROLLOUT.
000900*  11/18/94  DKC  ADDED ST-DIR / ST-VALUE / ATR FOR THE
001000*                 STRATEGY B BREAKOUT-RETEST ROLLOUT.
001100*  01/11/99  PQR  Y2K REVIEW -- X(19) FULL 4-DIGIT YEAR,
001200*                 NO CHANGE REQUIRED.
001300*************************************************************
001400 01  SIG-SIGNAL-RECORD.
001500     05  SIG-TIMESTAMP              PIC X(19).
001600     05  SIG-TIME-PARTS REDEFINES SIG-TIMESTAMP.
001700         10  SIG-TIME-DATE           PIC X(10).
001800         10  FILLER                  PIC X(01).
001900         10  SIG-TIME-CLOCK          PIC X(08).
002000     05  SIG-SYMBOL                 PIC X(12).
002100     05  SIG-STRATEGY               PIC X(16).
002200     05  SIG-SIGNAL                 PIC X(11).
002300         88  SIG-SIGNAL-ENTER-LONG       VALUE 'ENTER_LONG '.
002400         88  SIG-SIGNAL-ENTER-SHORT      VALUE 'ENTER_SHORT'.
002500         88  SIG-SIGNAL-EXIT             VALUE 'EXIT       '.
002600     05  SIG-PRICE                  PIC S9(07)V9(04).
002700     05  SIG-EMA                    PIC S9(07)V9(04).
002800     05  SIG-ST-DIR                 PIC S9(01).
002900     05  SIG-ST-VALUE               PIC S9(07)V9(04).
003000     05  SIG-ATR                    PIC S9(07)V9(04).
003100     05  SIG-REASON                 PIC X(10).
003200     05  FILLER                    PIC X(12).
