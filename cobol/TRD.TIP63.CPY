000100*************************************************************
000200*  TRD.TIP63 -- TRADE JOURNAL RECORD (COPY MEMBER)
000300*  SIGNAL DESK BATCH RULE ENGINE -- APPEND-ONLY EXECUTION
000400*  JOURNAL, ONE RECORD PER FILL.
000500*************************************************************
000600*  CHANGE LOG
000700*  ----------
000800*  07/14/91  RBW  ORIGINAL COPY MEMBER, DESK ROLLOUT.
000900*  11/18/94  DKC  ADDED TRD-TIME-PARTS REDEFINE TO MATCH
001000*                 THE POSITION-RECORD TIME-BREAKOUT STYLE.
001100*  01/11/99  PQR  Y2K REVIEW -- X(19) FULL 4-DIGIT YEAR,
001200*                 NO CHANGE REQUIRED.
001300*************************************************************
001400 01  TRD-TRADE-RECORD.
001500     05  TRD-TRADE-ID               PIC X(12).
001600     05  TRD-TIMESTAMP              PIC X(19).
001700     05  TRD-TIME-PARTS REDEFINES TRD-TIMESTAMP.
001800         10  TRD-TIME-DATE           PIC X(10).
001900         10  FILLER                  PIC X(01).
002000         10  TRD-TIME-CLOCK          PIC X(08).
002100     05  TRD-SYMBOL                 PIC X(12).
002200     05  TRD-SIDE                   PIC X(04).
002300         88  TRD-SIDE-BUY                VALUE 'BUY '.
002400         88  TRD-SIDE-SELL               VALUE 'SELL'.
002500     05  TRD-POSITION-SIDE          PIC X(05).
002600     05  TRD-QTY                    PIC S9(09)V9(06).
002700     05  TRD-PRICE                  PIC S9(07)V9(04).
002800     05  TRD-NOTIONAL               PIC S9(11)V9(04).
002900     05  TRD-FEE                    PIC S9(09)V9(04).
003000     05  TRD-SLIPPAGE               PIC S9(09)V9(04).
003100     05  TRD-REASON                 PIC X(06).
003200         88  TRD-REASON-ENTER            VALUE 'ENTER '.
003300         88  TRD-REASON-EXIT             VALUE 'EXIT  '.
003400     05  FILLER                    PIC X(14).
