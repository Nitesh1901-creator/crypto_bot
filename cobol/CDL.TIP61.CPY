000100*************************************************************
000200*  CDL.TIP61 -- PRICE CANDLE RECORD (COPY MEMBER)
000300*  SIGNAL DESK BATCH RULE ENGINE -- ONE BAR PER RECORD,
000400*  TIME-ASCENDING WITHIN SYMBOL.
000500*************************************************************
000600*  CHANGE LOG
000700*  ----------
000800*  07/14/91  RBW  ORIGINAL COPY MEMBER, DESK ROLLOUT.
000900*  04/09/95  DKC  ADDED CDL-HI-LO-ALT REDEFINE FOR THE
001000*                 RANGE-DETECTOR TABLE SCAN (IND.TIP200).
001100*  01/11/99  PQR  Y2K REVIEW -- TIMES ARE EPOCH MS, NO
001200*                 2-DIGIT YEAR FIELDS PRESENT, NO CHANGE.
001250*  06/27/03  LMF  HISTORY TABLE SPLIT OUT TO CDH.TIP68 --
001260*                 KEPT THIS MEMBER TO THE SINGLE BAR SHAPE.
001300*************************************************************
001400 01  CDL-CANDLE-RECORD.
001500     05  CDL-SYMBOL                PIC X(12).
001600     05  CDL-OPEN-TIME              PIC 9(15).
001700     05  CDL-PRICE-BLOCK.
001800         10  CDL-OPEN               PIC S9(07)V9(04).
001900         10  CDL-HIGH                PIC S9(07)V9(04).
002000         10  CDL-LOW                 PIC S9(07)V9(04).
002100         10  CDL-CLOSE               PIC S9(07)V9(04).
002200     05  CDL-HI-LO-ALT REDEFINES CDL-PRICE-BLOCK.
002300         10  CDL-ALT-OPEN            PIC S9(07)V9(04).
002400         10  CDL-ALT-HI-LO           PIC S9(07)V9(04)
002500                                     OCCURS 2 TIMES.
002600         10  CDL-ALT-CLOSE           PIC S9(07)V9(04).
002700     05  CDL-VOLUME                PIC S9(09)V9(04).
002800     05  CDL-CLOSE-TIME             PIC 9(15).
002900     05  FILLER                    PIC X(10).
