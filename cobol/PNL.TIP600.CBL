000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PNL-DAILY-SUMMARY.
000300       AUTHOR. L M FELDER.
000400       INSTALLATION. SIGNAL DESK SYSTEMS.
000500       DATE-WRITTEN. 02/02/93.
000600       DATE-COMPILED.
000700       SECURITY. DESK-INTERNAL USE ONLY -- NOT FOR REDISTRIBUTION.
000800*************************************************************
000900*  PNL.TIP600 -- DAILY P&L BUCKETING AND THE OPTIONAL
001000*  END-OF-RUN SUMMARY LISTING.  CALLED ONCE PER CYCLE AFTER
001100*  MSR.TIP100 HAS FINISHED WALKING THE WATCHLIST.  OWNS THE
001200*  POSITION FILE FOR READ AND THE DAILY-PNL FILE FOR A FULL
001300*  REWRITE -- THE ONLY SUBPROGRAM IN THIS JOB THAT OPENS ITS
001400*  OWN FILES RATHER THAN TAKING RECORD AREAS BY LINKAGE.
001500*************************************************************
001600*  CHANGE LOG
001700*  ----------
001800*  02/02/93  RBW  ORIGINAL PROGRAM, DAILY ROLLUP ONLY.
001900*  09/03/96  LMF  ADDED WIN/LOSS COUNTS AND AVERAGES.
002000*  11/02/98  LMF  ADDED PROFIT-FACTOR AND WIN-RATE, END OF
002100*                 RUN SUMMARY LISTING.
002200*  01/11/99  PQR  Y2K REVIEW -- BUCKET KEY IS THE FULL
002300*                 4-DIGIT EXIT DATE ALREADY, NO CHANGE.
002400*  06/27/03  LMF  BUCKET TABLE WIDENED TO 400 ROWS -- 200
002500*                 WAS RUNNING TIGHT ON THE BUSIEST DESK.
002600*  08/14/05  DKC  ZERO-TRADE DAYS WERE SILENTLY SKIPPED OUT
002700*                 OF THE BUCKET TABLE, WHICH LEFT GAPS IN THE
002800*                 LISTING ON A QUIET SESSION -- CONFIRMED THIS
002900*                 IS INTENTIONAL, A DAY WITH NOTHING CLOSED
003000*                 HAS NO ROW TO REPORT.  NO CODE CHANGE,
003100*                 DOCUMENTED HERE SO THE NEXT PERSON DOES NOT
003200*                 RAISE THE SAME QUESTION AGAIN.  TICKET
003300*                 SD-0741.
003400*************************************************************
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM.
003900*  NO UPSI SWITCH IN THIS PROGRAM -- THE RISK DESK'S TRACE
004000*  SWITCH LIVES IN RSK.TIP400, NOT HERE.
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300*  OWN, INDEPENDENT READ OF THE POSITION FILE -- SEPARATE FROM
004400*  AND OPENED/CLOSED AFTER MSR.TIP100'S OWN POSITION HANDLE,
004500*  NEVER OPEN AT THE SAME TIME AS MSR'S.
004600           SELECT POS-FILE ASSIGN TO "POSFILE".
004700*  FULL REWRITE EVERY CYCLE -- THE BUCKET TABLE IN MEMORY IS
004800*  THE ONLY SOURCE OF TRUTH WHILE THIS PROGRAM RUNS, SO
004900*  WHATEVER WAS ON THE FILE BEFORE THIS CALL IS DISCARDED.
005000           SELECT PNL-FILE ASSIGN TO "PNLFILE".
005100*  OPTIONAL LISTING -- NOT ONE OF THE EIGHT FILES-SECTION
005200*  FILES IN THE SPEC, PURELY A DESK CONVENIENCE REPORT.
005300           SELECT PRT-LISTING ASSIGN TO "PNLRPT".
005400       DATA DIVISION.
005500       FILE SECTION.
005600*  READ-ONLY HERE -- THIS PROGRAM NEVER REWRITES A POSITION
005700*  RECORD, IT ONLY READS CLOSED ONES TO BUILD THE BUCKETS.
005800       FD  POS-FILE.
005900       COPY POS.TIP62.
006000*  OUTPUT ONLY -- OPENED FRESH EACH CYCLE, SO THERE IS NO
006100*  EXISTING DAILY-PNL CONTENT THIS PROGRAM EVER READS BACK.
006200       FD  PNL-FILE.
006300       COPY PNL.TIP65.
006400       FD  PRT-LISTING.
006500*  PRINT LINE LAYOUT -- FILLER PADS EVERY GAP SO A FIELD
006600*  WIDENED LATER NEVER SHIFTS A COLUMN TO ITS RIGHT.
006700*  DETAIL AND TOTAL LINES SHARE THIS SAME LAYOUT -- 6920
006800*  SIMPLY MOVES THE LITERAL 'TOTAL' INTO PRT-DATE INSTEAD OF
006900*  A REAL BUCKET DATE.
007000       01  PRT-LISTING-LINE.
007100           05  PRT-DATE                  PIC X(10).
007200           05  FILLER                    PIC X(02).
007300           05  PRT-GROSS                 PIC -(7)9.9999.
007400           05  FILLER                    PIC X(02).
007500           05  PRT-NET                   PIC -(7)9.9999.
007600           05  FILLER                    PIC X(02).
007700           05  PRT-TRADE-COUNT           PIC ZZZZ9.
007800           05  FILLER                    PIC X(02).
007900           05  PRT-WIN-RATE              PIC ZZ9.99.
008000           05  FILLER                    PIC X(23).
008100       WORKING-STORAGE SECTION.
008200*************************************************************
008300*  W01-BUCKET-TABLE -- ONE ROW PER DISTINCT EXIT DATE SEEN
008400*  THIS CYCLE, BUILT UP IN 6200 AND FINISHED IN 6300.  400
008500*  ROWS IS THE WIDEST A SINGLE BACKFILL OR CATCH-UP RUN HAS ON
008600*  RECORD SINCE THE 06/27/03 WIDENING -- SEE THE CHANGE LOG.
008700*************************************************************
008800       01  W01-BUCKET-TABLE.
008900           05  W01-BUCKET-COUNT          PIC 9(05) COMP.
009000           05  W01-BUCKET-ENTRY OCCURS 400 TIMES
009100                             INDEXED BY W01-BKT-IDX.
009200               10  W01-BKT-DATE              PIC X(10).
009300               10  W01-BKT-GROSS-PNL         PIC S9(11)V9(04).
009400               10  W01-BKT-NET-PNL           PIC S9(11)V9(04).
009500               10  W01-BKT-FEES              PIC S9(09)V9(04).
009600               10  W01-BKT-SLIPPAGE          PIC S9(09)V9(04).
009700               10  W01-BKT-TRADED-NOTIONAL   PIC S9(13)V9(04).
009800               10  W01-BKT-EXIT-NOTIONAL     PIC S9(13)V9(04).
009900               10  W01-BKT-TRADE-COUNT       PIC 9(05) COMP.
010000               10  W01-BKT-WIN-COUNT         PIC 9(05) COMP.
010100               10  W01-BKT-LOSS-COUNT        PIC 9(05) COMP.
010200               10  W01-BKT-WIN-SUM           PIC S9(11)V9(04).
010300               10  W01-BKT-LOSS-SUM          PIC S9(11)V9(04).
010400               10  W01-BKT-AVG-WIN           PIC S9(09)V9(04).
010500               10  W01-BKT-AVG-LOSS          PIC S9(09)V9(04).
010600               10  W01-BKT-PROFIT-FACTOR     PIC S9(07)V9(04).
010700*  'Y' MEANS THIS BUCKET HAD NO LOSSES AT ALL -- PROFIT
010800*  FACTOR IS MATHEMATICALLY INFINITE, SO THE RATIO FIELD ITSELF
010900*  IS LEFT AT ZERO AND THIS FLAG CARRIES THE TRUE MEANING.
011000               10  W01-BKT-PF-INF-CD         PIC X(01).
011100               10  W01-BKT-WIN-RATE          PIC S9(03)V9(04).
011200*  GRAND TOTALS ACROSS ALL BUCKET ROWS -- ACCUMULATED ONLY
011300*  WHILE PRINTING THE OPTIONAL LISTING, NEVER WRITTEN TO THE
011400*  DAILY-PNL FILE ITSELF.
011500*  TRACKED AS COMP COUNTERS -- THESE ARE WHOLE TRADE COUNTS,
011600*  NEVER FRACTIONAL, UNLIKE THE DOLLAR FIELDS ABOVE THEM.
011700       01  W02-GRAND-TOTALS.
011800           05  W02-GRAND-GROSS-PNL       PIC S9(11)V9(04).
011900           05  W02-GRAND-NET-PNL         PIC S9(11)V9(04).
012000           05  W02-GRAND-TRADE-COUNT     PIC 9(07) COMP.
012100           05  W02-GRAND-WIN-COUNT       PIC 9(07) COMP.
012200*************************************************************
012300*  W00- SHARED SCRATCH, THREE VIEWS -- NONE LIVE AT THE SAME
012400*  TIME WITHIN ONE PARAGRAPH, SO ONE BYTE STRING SERVES ALL
012500*  THREE, THE SAME CONVENTION USED ACROSS THE WHOLE SUITE.
012600*************************************************************
012700       01  W00-CALC-WORK.
012800           05  W00-CALC-WORK-BYTES       PIC X(12).
012900       01  W00-ABS-VIEW REDEFINES W00-CALC-WORK.
013000*  ABSOLUTE VALUE OF A LOSING TRADE'S NET P&L, USED ONLY BY
013100*  6200 WHEN ROLLING A LOSS INTO THE BUCKET'S LOSS-SUM.
013200           05  W00-ABS-NET               PIC S9(09)V9(04).
013300           05  FILLER                    PIC X(04).
013400       01  W00-DIVISOR-VIEW REDEFINES W00-CALC-WORK.
013500*  DIVIDE-BY-ZERO GUARD -- A BUCKET OR GRAND TOTAL WITH ZERO
013600*  TRADES STILL NEEDS A WIN-RATE COMPUTED (IT COMES OUT ZERO),
013700*  SO THE DIVISOR IS FORCED TO 1 RATHER THAN LEFT AT ZERO.
013800           05  W00-SAFE-DIVISOR          PIC 9(05) COMP.
013900           05  FILLER                    PIC X(08).
014000       01  W00-PRINT-VIEW REDEFINES W00-CALC-WORK.
014100*  OVERALL WIN RATE FOR THE GRAND-TOTAL LISTING LINE ONLY --
014200*  THE PER-BUCKET WIN RATE LIVES ON THE TABLE ROW ITSELF.
014300           05  W00-OVERALL-WIN-RATE      PIC S9(03)V9(04).
014400           05  FILLER                    PIC X(08).
014500*  EOF SWITCH FOR THIS PROGRAM'S OWN POSITION-FILE READ LOOP.
014600*  SEPARATE FROM MSR.TIP100'S OWN EOF SWITCHES -- THIS
014700*  PROGRAM HAS ITS OWN INDEPENDENT READ OF THE POSITION FILE.
014800       01  W09-FILE-SWITCHES.
014900           05  W09-POS-EOF-SW            PIC X(01) VALUE 'N'.
015000               88  W09-POS-AT-EOF             VALUE 'Y'.
015100       LINKAGE SECTION.
015200*  SINGLE-FIELD PARM AREA -- THIS PROGRAM'S ONLY WAY TO SIGNAL
015300*  TROUBLE BACK TO MSR.TIP100, SINCE ITS REAL OUTPUT IS THE
015400*  REWRITTEN PNL-FILE ITSELF, NOT A LINKAGE RESULT FIELD.
015500       01  LK-PNL-PARM-AREA.
015600*  A NON-SPACE VALUE COMING BACK SIGNALS NOTHING TODAY --
015700*  THIS PROGRAM HAS NEVER ACTUALLY SET THIS FIELD TO
015800*  ANYTHING BUT SPACE, BUT IT STAYS IN THE LINKAGE AREA IN
015900*  CASE A FUTURE FILE-STATUS CHECK NEEDS SOMEWHERE TO REPORT.
016000           05  LK-ERROR-CD               PIC X(01).
016100       PROCEDURE DIVISION USING LK-PNL-PARM-AREA.
016200*************************************************************
016300*  0000-PNL-MAIN -- OPENS THE FILES, REBUCKETS, PRINTS THE
016400*  OPTIONAL LISTING, CLOSES THE FILES.
016500*************************************************************
016600       0000-PNL-MAIN.
016700*  CLEAR ANY ERROR FROM A PRIOR CYCLE AND RESET THE BUCKET
016800*  TABLE TO EMPTY BEFORE SCANNING THIS CYCLE'S POSITIONS.
016900*  A FRESH EMPTY TABLE EVERY CALL -- NOTHING CARRIES OVER
017000*  FROM THE PRIOR CYCLE'S RUN OF THIS SAME PROGRAM.
017100           MOVE SPACE TO LK-ERROR-CD.
017200           MOVE ZERO TO W01-BUCKET-COUNT.
017300*  OPENED AND CLOSED ENTIRELY WITHIN THIS ONE CALL -- NEITHER
017400*  FILE IS HELD OPEN ACROSS CYCLES THE WAY MSR.TIP100 HOLDS
017500*  ITS CANDLE/TRADE/SIGNAL/ERROR FILES OPEN.
017600           OPEN INPUT POS-FILE.
017700           OPEN OUTPUT PNL-FILE.
017800           PERFORM 6100-REBUCKET-DAILY-PNL THRU 6100-EXIT.
017900           CLOSE POS-FILE.
018000           CLOSE PNL-FILE.
018100*  THE LISTING IS PRINTED AFTER THE PNL-FILE IS ALREADY CLOSED
018200*  SO A FAILURE WRITING THE OPTIONAL REPORT CAN NEVER AFFECT
018300*  WHETHER THE REQUIRED FILE REWRITE WENT THROUGH CLEANLY.
018400           PERFORM 6900-PRINT-SUMMARY-LISTING THRU 6900-EXIT.
018500           GOBACK.
018600*************************************************************
018700*  6100-REBUCKET-DAILY-PNL -- SCANS EVERY CLOSED POSITION,
018800*  FINISHES THE RATIO MATH PER BUCKET, REWRITES THE FILE.
018900*************************************************************
019000       6100-REBUCKET-DAILY-PNL.
019100           READ POS-FILE
019200               AT END MOVE 'Y' TO W09-POS-EOF-SW.
019300           PERFORM 6110-SCAN-POSITION-LOOP THRU 6110-EXIT
019400               UNTIL W09-POS-AT-EOF.
019500*  EVERY BUCKET'S RATIO MATH IS FINISHED IN ONE PASS BEFORE ANY
019600*  ROW IS WRITTEN -- A ROW IS NEVER WRITTEN HALF-COMPUTED.
019700           PERFORM 6300-FINISH-BUCKET-MATH THRU 6300-EXIT
019800               VARYING W01-BKT-IDX FROM 1 BY 1
019900               UNTIL W01-BKT-IDX > W01-BUCKET-COUNT.
020000           PERFORM 6400-WRITE-BUCKET-LOOP THRU 6400-EXIT
020100               VARYING W01-BKT-IDX FROM 1 BY 1
020200               UNTIL W01-BKT-IDX > W01-BUCKET-COUNT.
020300       6100-EXIT.
020400           EXIT.
020500       6110-SCAN-POSITION-LOOP.
020600*  ONLY A CLOSED POSITION WITH AN ACTUAL EXIT TIME COUNTS --
020700*  A POSITION RECORD CAN BE MARKED CLOSED BY EXE.TIP500 BUT
020800*  STILL BE MID-CYCLE WHEN THIS PROGRAM HAPPENS TO RUN, IN
020900*  WHICH CASE EXIT-TIME HAS NOT YET BEEN STAMPED.
021000           IF POS-STATUS-CLOSED AND POS-EXIT-TIME NOT = SPACE
021100*  NEXT RECORD IS READ REGARDLESS OF WHETHER THIS ONE WAS
021200*  ACCUMULATED OR SKIPPED -- THE LOOP'S ONLY JOB IS TO WALK
021300*  EVERY POSITION RECORD ON THE FILE ONCE.
021400               PERFORM 6200-ACCUMULATE-BUCKET THRU 6200-EXIT.
021500           READ POS-FILE
021600               AT END MOVE 'Y' TO W09-POS-EOF-SW.
021700       6110-EXIT.
021800           EXIT.
021900*************************************************************
022000*  6200-ACCUMULATE-BUCKET -- FINDS THIS POSITION'S EXIT-DATE
022100*  BUCKET (ADDING ONE IF NOT SEEN BEFORE) AND ROLLS THE
022200*  POSITION'S TOTALS INTO IT.
022300*************************************************************
022400       6200-ACCUMULATE-BUCKET.
022500*  LINEAR SCAN FOR A MATCHING DATE -- THE BUCKET TABLE IS NOT
022600*  KEPT SORTED, SO THIS IS A SIMPLE FIRST-MATCH LOOKUP RATHER
022700*  THAN A BINARY SEARCH.  400 ROWS AT MOST, NEVER A BOTTLENECK.
022800           PERFORM 6210-FIND-BUCKET-LOOP THRU 6210-EXIT
022900               VARYING W01-BKT-IDX FROM 1 BY 1
023000               UNTIL W01-BKT-IDX > W01-BUCKET-COUNT
023100               OR W01-BKT-DATE(W01-BKT-IDX) = POS-EXIT-DATE.
023200*  THE LOOP FALLING OFF THE END OF THE TABLE MEANS NO MATCH --
023300*  APPEND A FRESH ROW AND ZERO EVERY ACCUMULATOR ON IT BEFORE
023400*  ROLLING THIS POSITION'S FIGURES IN BELOW.
023500           IF W01-BKT-IDX > W01-BUCKET-COUNT
023600               ADD 1 TO W01-BUCKET-COUNT
023700               MOVE W01-BUCKET-COUNT TO W01-BKT-IDX
023800               MOVE POS-EXIT-DATE TO W01-BKT-DATE(W01-BKT-IDX)
023900               MOVE ZERO TO W01-BKT-GROSS-PNL(W01-BKT-IDX)
024000               MOVE ZERO TO W01-BKT-NET-PNL(W01-BKT-IDX)
024100               MOVE ZERO TO W01-BKT-FEES(W01-BKT-IDX)
024200               MOVE ZERO TO W01-BKT-SLIPPAGE(W01-BKT-IDX)
024300               MOVE ZERO TO W01-BKT-TRADED-NOTIONAL(W01-BKT-IDX)
024400               MOVE ZERO TO W01-BKT-EXIT-NOTIONAL(W01-BKT-IDX)
024500               MOVE ZERO TO W01-BKT-TRADE-COUNT(W01-BKT-IDX)
024600               MOVE ZERO TO W01-BKT-WIN-COUNT(W01-BKT-IDX)
024700               MOVE ZERO TO W01-BKT-LOSS-COUNT(W01-BKT-IDX)
024800               MOVE ZERO TO W01-BKT-WIN-SUM(W01-BKT-IDX)
024900               MOVE ZERO TO W01-BKT-LOSS-SUM(W01-BKT-IDX).
025000*  ROLL THE RAW DOLLAR FIGURES IN FIRST -- THE RATIO FIELDS
025100*  BELOW (AVG WIN/LOSS, PROFIT FACTOR, WIN RATE) ARE LEFT
025200*  ALONE HERE AND ONLY COMPUTED ONCE PER BUCKET IN 6300, AFTER
025300*  ALL POSITIONS FOR THAT DATE HAVE BEEN ROLLED IN.
025400           ADD POS-GROSS-PNL TO W01-BKT-GROSS-PNL(W01-BKT-IDX).
025500           ADD POS-NET-PNL TO W01-BKT-NET-PNL(W01-BKT-IDX).
025600           ADD POS-TOTAL-FEES TO W01-BKT-FEES(W01-BKT-IDX).
025700           ADD POS-TOTAL-SLIPPAGE
025800               TO W01-BKT-SLIPPAGE(W01-BKT-IDX).
025900           ADD POS-ENTRY-NOTIONAL
026000               TO W01-BKT-TRADED-NOTIONAL(W01-BKT-IDX).
026100           ADD POS-EXIT-NOTIONAL
026200               TO W01-BKT-EXIT-NOTIONAL(W01-BKT-IDX).
026300           ADD 1 TO W01-BKT-TRADE-COUNT(W01-BKT-IDX).
026400*  A NET P&L OF EXACTLY ZERO IS COUNTED AS A WIN, NOT A LOSS --
026500*  A BREAKEVEN TRADE IS NOT A LOSING ONE BY THE DESK'S OWN
026600*  DEFINITION, AND COUNTING IT AS A LOSS WOULD UNDERSTATE THE
026700*  WIN RATE ON A QUIET, MOSTLY-FLAT DAY.
026800           IF POS-NET-PNL >= ZERO
026900               ADD 1 TO W01-BKT-WIN-COUNT(W01-BKT-IDX)
027000               ADD POS-NET-PNL TO W01-BKT-WIN-SUM(W01-BKT-IDX)
027100           ELSE
027200*  LOSS-SUM IS KEPT AS A POSITIVE MAGNITUDE, NOT A NEGATIVE
027300*  NUMBER -- THAT IS WHAT LETS 6300 DIVIDE WIN-SUM BY LOSS-SUM
027400*  DIRECTLY TO GET A PROFIT FACTOR GREATER THAN ZERO.
027500               ADD 1 TO W01-BKT-LOSS-COUNT(W01-BKT-IDX)
027600               COMPUTE W00-ABS-NET = ZERO - POS-NET-PNL
027700               ADD W00-ABS-NET TO W01-BKT-LOSS-SUM(W01-BKT-IDX).
027800       6200-EXIT.
027900           EXIT.
028000       6210-FIND-BUCKET-LOOP.
028100*  NO BODY OF ITS OWN -- THE VARYING CLAUSE IN 6200 DOES ALL
028200*  THE WORK OF ADVANCING THE SUBSCRIPT AND TESTING FOR A
028300*  MATCHING DATE; THIS PARAGRAPH EXISTS ONLY SO PERFORM ...
028400*  VARYING ... UNTIL HAS SOMETHING TO CALL EACH ITERATION.
028500       6210-EXIT.
028600           EXIT.
028700*************************************************************
028800*  6300-FINISH-BUCKET-MATH -- AVERAGES, PROFIT FACTOR AND
028900*  WIN RATE FOR ONE BUCKET ROW, INDEXED BY W01-BKT-IDX.
029000*************************************************************
029100       6300-FINISH-BUCKET-MATH.
029200*  A BUCKET WITH NO WINNING TRADES AT ALL HAS NO AVERAGE WIN
029300*  TO SPEAK OF -- LEAVE IT AT ZERO RATHER THAN DIVIDING ZERO
029400*  BY ZERO.
029500           IF W01-BKT-WIN-COUNT(W01-BKT-IDX) = ZERO
029600               MOVE ZERO TO W01-BKT-AVG-WIN(W01-BKT-IDX)
029700           ELSE
029800               COMPUTE W01-BKT-AVG-WIN(W01-BKT-IDX) ROUNDED =
029900                   W01-BKT-WIN-SUM(W01-BKT-IDX) /
030000                   W01-BKT-WIN-COUNT(W01-BKT-IDX).
030100*  MIRROR IMAGE OF THE AVERAGE-WIN GUARD ABOVE, FOR THE LOSS
030200*  SIDE OF THE SAME BUCKET.
030300           IF W01-BKT-LOSS-COUNT(W01-BKT-IDX) = ZERO
030400               MOVE ZERO TO W01-BKT-AVG-LOSS(W01-BKT-IDX)
030500           ELSE
030600               COMPUTE W01-BKT-AVG-LOSS(W01-BKT-IDX) ROUNDED =
030700                   W01-BKT-LOSS-SUM(W01-BKT-IDX) /
030800                   W01-BKT-LOSS-COUNT(W01-BKT-IDX).
030900*  PROFIT FACTOR IS WIN-SUM OVER LOSS-SUM.  A ZERO LOSS-SUM
031000*  MAKES THAT RATIO MATHEMATICALLY INFINITE -- RATHER THAN
031100*  COMPUTE A BOGUS LARGE NUMBER, THE RATIO IS LEFT AT ZERO AND
031200*  THE INF FLAG CARRIES THE TRUE MEANING FOR ANYTHING DOWNSTREAM
031300*  THAT READS THE DAILY-PNL RECORD.
031400           MOVE 'N' TO W01-BKT-PF-INF-CD(W01-BKT-IDX).
031500           IF W01-BKT-LOSS-SUM(W01-BKT-IDX) = ZERO
031600               MOVE ZERO TO W01-BKT-PROFIT-FACTOR(W01-BKT-IDX)
031700*  ONLY FLAG INFINITE IF THERE WERE ACTUALLY SOME WINS -- A
031800*  BUCKET WITH ZERO TRADES OF EITHER KIND HAS NO MEANINGFUL
031900*  PROFIT FACTOR, INFINITE OR OTHERWISE.
032000               IF W01-BKT-WIN-COUNT(W01-BKT-IDX) > ZERO
032100                   MOVE 'Y' TO W01-BKT-PF-INF-CD(W01-BKT-IDX)
032200               END-IF
032300           ELSE
032400               COMPUTE W01-BKT-PROFIT-FACTOR(W01-BKT-IDX)
032500                   ROUNDED =
032600                   W01-BKT-WIN-SUM(W01-BKT-IDX) /
032700                   W01-BKT-LOSS-SUM(W01-BKT-IDX).
032800*  WIN RATE AS A PERCENTAGE OF TOTAL TRADES IN THE BUCKET --
032900*  THE SAFE-DIVISOR GUARD BELOW COVERS THE THEORETICAL CASE OF
033000*  A BUCKET ROW THAT EXISTS WITH A ZERO TRADE COUNT, WHICH
033100*  SHOULD NEVER HAPPEN SINCE 6200 ONLY CREATES A ROW WHEN IT
033200*  HAS A POSITION TO ROLL INTO IT, BUT THE GUARD COSTS NOTHING.
033300           MOVE W01-BKT-TRADE-COUNT(W01-BKT-IDX)
033400               TO W00-SAFE-DIVISOR.
033500           IF W00-SAFE-DIVISOR = ZERO
033600               MOVE 1 TO W00-SAFE-DIVISOR.
033700           COMPUTE W01-BKT-WIN-RATE(W01-BKT-IDX) ROUNDED =
033800               (W01-BKT-WIN-COUNT(W01-BKT-IDX) /
033900                W00-SAFE-DIVISOR) * 100.
034000       6300-EXIT.
034100           EXIT.
034200*************************************************************
034300*  6400-WRITE-BUCKET-LOOP -- MOVES ONE FINISHED BUCKET ROW
034400*  INTO THE DAILY-PNL RECORD AND WRITES IT.
034500*************************************************************
034600       6400-WRITE-BUCKET-LOOP.
034700*  FIELD-BY-FIELD MOVE RATHER THAN A GROUP MOVE -- THE TABLE
034800*  ROW AND THE DAILY-PNL RECORD ARE NOT IDENTICALLY LAID OUT,
034900*  SO A GROUP MOVE WOULD SILENTLY MISALIGN SEVERAL FIELDS.
035000           MOVE W01-BKT-DATE(W01-BKT-IDX) TO PNL-DATE.
035100           MOVE W01-BKT-GROSS-PNL(W01-BKT-IDX) TO PNL-GROSS-PNL.
035200           MOVE W01-BKT-NET-PNL(W01-BKT-IDX) TO PNL-NET-PNL.
035300           MOVE W01-BKT-FEES(W01-BKT-IDX) TO PNL-FEES.
035400           MOVE W01-BKT-SLIPPAGE(W01-BKT-IDX) TO PNL-SLIPPAGE.
035500           MOVE W01-BKT-TRADED-NOTIONAL(W01-BKT-IDX)
035600               TO PNL-TRADED-NOTIONAL.
035700           MOVE W01-BKT-EXIT-NOTIONAL(W01-BKT-IDX)
035800               TO PNL-EXIT-NOTIONAL.
035900           MOVE W01-BKT-TRADE-COUNT(W01-BKT-IDX)
036000               TO PNL-TRADE-COUNT.
036100           MOVE W01-BKT-WIN-COUNT(W01-BKT-IDX) TO PNL-WIN-COUNT.
036200           MOVE W01-BKT-LOSS-COUNT(W01-BKT-IDX) TO PNL-LOSS-COUNT.
036300           MOVE W01-BKT-AVG-WIN(W01-BKT-IDX) TO PNL-AVG-WIN.
036400           MOVE W01-BKT-AVG-LOSS(W01-BKT-IDX) TO PNL-AVG-LOSS.
036500           MOVE W01-BKT-PROFIT-FACTOR(W01-BKT-IDX)
036600               TO PNL-PROFIT-FACTOR.
036700           MOVE W01-BKT-PF-INF-CD(W01-BKT-IDX)
036800               TO PNL-PROFIT-FACTOR-INF-CD.
036900           MOVE W01-BKT-WIN-RATE(W01-BKT-IDX) TO PNL-WIN-RATE.
037000*  ONE RECORD PER BUCKET ROW, WRITTEN IN THE ORDER THE ROWS
037100*  WERE FIRST SEEN DURING THE 6100 SCAN -- NOT RESORTED BY
037200*  DATE, SINCE THE DESK HAS NEVER ASKED FOR THAT.
037300           WRITE PNL-DAILY-RECORD.
037400       6400-EXIT.
037500           EXIT.
037600*************************************************************
037700*  6900-PRINT-SUMMARY-LISTING -- OPTIONAL END-OF-RUN REPORT,
037800*  ONE LINE PER BUCKET DATE PLUS A GRAND-TOTAL LINE.
037900*************************************************************
038000       6900-PRINT-SUMMARY-LISTING.
038100           OPEN OUTPUT PRT-LISTING.
038200*  GRAND TOTALS ARE ACCUMULATED FRESH EVERY CALL, LINE BY LINE,
038300*  AS EACH BUCKET ROW PRINTS -- THEY ARE NOT CARRIED OVER FROM
038400*  A PRIOR CYCLE'S RUN OF THIS SAME PARAGRAPH.
038500           MOVE ZERO TO W02-GRAND-GROSS-PNL W02-GRAND-NET-PNL
038600               W02-GRAND-TRADE-COUNT W02-GRAND-WIN-COUNT.
038700           PERFORM 6910-PRINT-DATE-LINE THRU 6910-EXIT
038800               VARYING W01-BKT-IDX FROM 1 BY 1
038900               UNTIL W01-BKT-IDX > W01-BUCKET-COUNT.
039000*  GRAND TOTAL PRINTS LAST, AFTER EVERY BUCKET DATE LINE --
039100*  IT DEPENDS ON THE ACCUMULATORS 6910 BUILT UP ACROSS ALL
039200*  OF THOSE LINES, SO IT CANNOT RUN AHEAD OF THEM.
039300           PERFORM 6920-PRINT-GRAND-TOTAL THRU 6920-EXIT.
039400           CLOSE PRT-LISTING.
039500       6900-EXIT.
039600           EXIT.
039700       6910-PRINT-DATE-LINE.
039800*  PRINT FIGURES COME STRAIGHT FROM THE BUCKET ROW, NOT FROM
039900*  THE DAILY-PNL RECORD JUST WRITTEN -- THE TABLE IS STILL
040000*  SITTING IN MEMORY, SO THERE IS NO NEED TO READ IT BACK.
040100           MOVE W01-BKT-DATE(W01-BKT-IDX) TO PRT-DATE.
040200           MOVE W01-BKT-GROSS-PNL(W01-BKT-IDX) TO PRT-GROSS.
040300           MOVE W01-BKT-NET-PNL(W01-BKT-IDX) TO PRT-NET.
040400           MOVE W01-BKT-TRADE-COUNT(W01-BKT-IDX)
040500               TO PRT-TRADE-COUNT.
040600           MOVE W01-BKT-WIN-RATE(W01-BKT-IDX) TO PRT-WIN-RATE.
040700           WRITE PRT-LISTING-LINE.
040800*  GRAND TOTALS PICK UP EACH BUCKET'S RAW FIGURES, NOT ITS
040900*  FINISHED RATIOS -- THE GRAND-TOTAL LINE COMPUTES ITS OWN
041000*  OVERALL WIN RATE BELOW IN 6920 RATHER THAN AVERAGING THE
041100*  PER-BUCKET WIN RATES, WHICH WOULD WEIGHT A QUIET DAY THE
041200*  SAME AS A BUSY ONE.
041300           ADD W01-BKT-GROSS-PNL(W01-BKT-IDX)
041400               TO W02-GRAND-GROSS-PNL.
041500           ADD W01-BKT-NET-PNL(W01-BKT-IDX) TO W02-GRAND-NET-PNL.
041600           ADD W01-BKT-TRADE-COUNT(W01-BKT-IDX)
041700               TO W02-GRAND-TRADE-COUNT.
041800           ADD W01-BKT-WIN-COUNT(W01-BKT-IDX)
041900               TO W02-GRAND-WIN-COUNT.
042000       6910-EXIT.
042100           EXIT.
042200       6920-PRINT-GRAND-TOTAL.
042300*  LITERAL 'TOTAL' IN THE DATE COLUMN IS HOW THE DESK HAS
042400*  ALWAYS MARKED THE FOOTER LINE ON THIS LISTING -- NOT A
042500*  REAL EXIT DATE, SO IT NEVER COLLIDES WITH A BUCKET ROW.
042600           MOVE 'TOTAL' TO PRT-DATE.
042700           MOVE W02-GRAND-GROSS-PNL TO PRT-GROSS.
042800           MOVE W02-GRAND-NET-PNL TO PRT-NET.
042900           MOVE W02-GRAND-TRADE-COUNT TO PRT-TRADE-COUNT.
043000           MOVE W02-GRAND-TRADE-COUNT TO W00-SAFE-DIVISOR.
043100*  SAME DIVIDE-BY-ZERO GUARD AS 6300 -- A CYCLE WITH NO CLOSED
043200*  POSITIONS AT ALL WOULD OTHERWISE DIVIDE BY ZERO HERE.
043300           IF W00-SAFE-DIVISOR = ZERO
043400               MOVE 1 TO W00-SAFE-DIVISOR.
043500           COMPUTE W00-OVERALL-WIN-RATE ROUNDED =
043600               (W02-GRAND-WIN-COUNT / W00-SAFE-DIVISOR) * 100.
043700           MOVE W00-OVERALL-WIN-RATE TO PRT-WIN-RATE.
043800           WRITE PRT-LISTING-LINE.
043900       6920-EXIT.
044000           EXIT.
