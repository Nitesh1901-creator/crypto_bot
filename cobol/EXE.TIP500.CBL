000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. EXE-EXECUTION-ENGINE.
000300       AUTHOR. R B WALSH.
000400       INSTALLATION. SIGNAL DESK SYSTEMS.
000500       DATE-WRITTEN. 07/14/91.
000600       DATE-COMPILED.
000700       SECURITY. DESK-INTERNAL USE ONLY -- NOT FOR REDISTRIBUTION.
000800*************************************************************
000900*  EXE.TIP500 -- TRADE COSTING AND POSITION OPEN/CLOSE.
001000*  NO FILE I/O LIVES HERE -- MSR.TIP100 OWNS THE POSITION
001100*  AND TRADE FDS; THIS PROGRAM JUST FILLS IN THE RECORD
001200*  AREAS PASSED DOWN BY REFERENCE AND THE DRIVER WRITES OR
001300*  REWRITES THEM.
001400*************************************************************
001500*  CHANGE LOG
001600*  ----------
001700*  07/14/91  RBW  ORIGINAL PROGRAM -- OPEN AND CLOSE, FLAT
001800*                 FEE-BPS COSTING ONLY.
001900*  02/02/93  RBW  ADDED SLIPPAGE-BPS ALONGSIDE FEE-BPS.
002000*  11/18/94  DKC  ADDED AVG-NOTIONAL AND RETURN-PCT FIELDS
002100*                 FOR THE DAILY P&L ROLLUP (PNL.TIP600).
002200*  01/11/99  PQR  Y2K REVIEW -- TIMESTAMPS ARE PASSED IN
002300*                 ALREADY FORMATTED, NO CHANGE REQUIRED.
002400*  06/27/03  DKC  POSITION-ID / TRADE-ID SEQUENCE COUNTERS
002500*                 MOVED UP TO THE DRIVER SO A RESTART DOES
002600*                 NOT DUPLICATE AN ID -- THIS PROGRAM NOW
002700*                 ONLY INCREMENTS WHAT IT IS HANDED.
002800*************************************************************
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SPECIAL-NAMES.
003200           C01 IS TOP-OF-FORM.
003300*  NO UPSI SWITCHES IN THIS PROGRAM -- EXE.TIP500 HAS NO
003400*  TRACE OR DEBUG PATH OF ITS OWN.  IF YOU NEED TO SEE WHAT
003500*  A GIVEN CALL DID, TURN ON MSR.TIP100'S UPSI-0 INSTEAD
003600*  AND WATCH THE LINKAGE AREA BEFORE AND AFTER THE CALL.
003700       DATA DIVISION.
003800       WORKING-STORAGE SECTION.
003900*************************************************************
004000*  W00- SHARED SCRATCH.  EACH VIEW IS BUILT, CONSUMED AND
004100*  MOVED OUT TO A LINKAGE FIELD BEFORE THE NEXT VIEW IS
004200*  TOUCHED, SO THE THREE NEVER COLLIDE WITHIN ONE CALL.
004300*************************************************************
004400       01  W00-CALC-WORK.
004500*  RAW BYTES ONLY -- THE THREE REDEFINED VIEWS BELOW ARE
004600*  THE ONLY WAY THIS STORAGE IS EVER ACTUALLY TOUCHED.
004700           05  W00-CALC-WORK-BYTES     PIC X(16).
004800       01  W00-ID-VIEW REDEFINES W00-CALC-WORK.
004900*  BUILDS A TWO-LETTER PREFIX PLUS A ZERO-PADDED SEQUENCE
005000*  NUMBER INTO ONE ID STRING -- 'PS' FOR POSITIONS, 'TR'
005100*  FOR TRADES.  SEE 5100/5200 BELOW FOR BOTH USES.
005200           05  W00-ID-PREFIX            PIC X(02).
005300           05  W00-ID-DIGITS            PIC 9(10).
005400           05  FILLER                   PIC X(04).
005500       01  W00-COST-VIEW REDEFINES W00-CALC-WORK.
005600*  HOLDS ONE FILL'S NOTIONAL WHILE 5300-COST-TRADE WORKS
005700*  OUT THE FEE AND SLIPPAGE THAT RIDE ON TOP OF IT.
005800           05  W00-NOTIONAL             PIC S9(11)V9(04).
005900           05  FILLER                   PIC X(04).
006000       01  W00-PNL-VIEW REDEFINES W00-CALC-WORK.
006100*  HOLDS THE GROSS AND NET REALIZED P&L WHILE
006200*  5200-CLOSE-POSITION WORKS OUT THE CLOSING ARITHMETIC.
006300           05  W00-GROSS-PNL            PIC S9(09)V9(04).
006400           05  W00-NET-PNL              PIC S9(09)V9(04).
006500       LINKAGE SECTION.
006600*  THE POSITION ROW THIS CALL IS OPENING OR CLOSING -- THE
006700*  DRIVER PASSES EITHER A FRESH BLANK ROW (OPEN) OR THE
006800*  MATCHING OPEN ROW IT ALREADY FOUND (CLOSE).
006900       COPY POS.TIP62.
007000*  THE TRADE ROW THIS CALL IS ABOUT TO BUILD -- THE DRIVER
007100*  WRITES IT TO TRD-FILE THE MOMENT THIS CALL RETURNS.
007200       COPY TRD.TIP63.
007300       01  LK-EXE-PARM-AREA.
007400*  'O' = OPEN A NEW POSITION, 'C' = CLOSE AN EXISTING ONE.
007500           05  LK-FUNCTION-CD           PIC X(01).
007600               88  LK-FUNC-OPEN              VALUE 'O'.
007700               88  LK-FUNC-CLOSE             VALUE 'C'.
007800           05  LK-SIDE-CD               PIC X(05).
007900           05  LK-QTY                   PIC S9(09)V9(06).
008000           05  LK-PRICE                 PIC S9(07)V9(04).
008100           05  LK-TIMESTAMP             PIC X(19).
008200           05  LK-FEE-BPS               PIC S9(03)V9(04).
008300           05  LK-SLIPPAGE-BPS          PIC S9(03)V9(04).
008400           05  LK-STOP-LOSS             PIC S9(07)V9(04).
008500           05  LK-TRAIL-MODE            PIC X(10).
008600           05  LK-STRATEGY-CD           PIC X(16).
008700           05  LK-EXIT-REASON-CD        PIC X(10).
008800           05  LK-POSITION-ID           PIC X(12).
008900           05  LK-TRADE-ID              PIC X(12).
009000           05  LK-NEXT-POSITION-SEQ     PIC 9(09) COMP.
009100           05  LK-NEXT-TRADE-SEQ        PIC 9(09) COMP.
009200           05  LK-ERROR-CD              PIC X(01).
009300*  LK-ERROR-CD COMES BACK SPACE ON A CLEAN CALL AND '1' IF
009400*  THE DRIVER SENT A FUNCTION CODE THIS PROGRAM DID NOT
009500*  RECOGNIZE -- THE DRIVER CHECKS IT RIGHT AFTER THE CALL
009600*  RETURNS AND ABENDS THE CYCLE IF IT IS NOT SPACE.
009700       PROCEDURE DIVISION USING POS-POSITION-RECORD
009800               TRD-TRADE-RECORD LK-EXE-PARM-AREA.
009900*************************************************************
010000*  0000-EXE-MAIN -- ENTRY POINT, DISPATCHES ON FUNCTION
010100*  CODE.  EXACTLY ONE OF OPEN OR CLOSE HAPPENS PER CALL --
010200*  THIS PROGRAM NEVER DECIDES FOR ITSELF WHETHER A GIVEN
010300*  SYMBOL SHOULD BE OPENED OR CLOSED, IT ONLY DOES WHAT THE
010400*  CALLER TELLS IT TO DO.
010500*************************************************************
010600       0000-EXE-MAIN.
010700*  CLEAR THE ERROR FLAG FIRST SO A PRIOR CALL'S LEFTOVER
010800*  '1' CANNOT BE MISTAKEN FOR THIS CALL'S RESULT.
010900           MOVE SPACE TO LK-ERROR-CD.
011000           IF LK-FUNC-OPEN
011100               PERFORM 5100-OPEN-POSITION THRU 5100-EXIT
011200           ELSE
011300               IF LK-FUNC-CLOSE
011400                   PERFORM 5200-CLOSE-POSITION THRU 5200-EXIT
011500               ELSE
011600*  NEITHER 88-LEVEL FIRED -- THE DRIVER SENT A BAD CODE.
011700                   MOVE '1' TO LK-ERROR-CD.
011800           GOBACK.
011900*************************************************************
012000*  5100-OPEN-POSITION -- APPENDS THE ENTRY TRADE AND BUILDS
012100*  A NEW OPEN POSITION RECORD FOR THE DRIVER TO WRITE.
012200*************************************************************
012300       5100-OPEN-POSITION.
012400*  POSITION-ID IS 'PS' PLUS THE NEXT SEQUENCE NUMBER THE
012500*  DRIVER HANDED DOWN -- BUILT THROUGH W00-ID-VIEW SO THE
012600*  ZERO-PADDED DIGITS LINE UP WITH THE PREFIX EVERY TIME.
012700*  (BEFORE THE 06/27/03 CHANGE THIS PROGRAM KEPT ITS OWN
012800*  SEQUENCE COUNTERS IN WORKING-STORAGE -- A MID-CYCLE
012900*  RESTART COULD THEN HAND OUT A POSITION-ID THAT HAD
013000*  ALREADY BEEN WRITTEN ON THE PRIOR, ABORTED PASS.)
013100           ADD 1 TO LK-NEXT-POSITION-SEQ.
013200           MOVE 'PS' TO W00-ID-PREFIX.
013300           MOVE LK-NEXT-POSITION-SEQ TO W00-ID-DIGITS.
013400           MOVE W00-ID-VIEW TO LK-POSITION-ID.
013500*  SAME TRICK FOR THE TRADE-ID, PREFIX 'TR' THIS TIME.
013600           ADD 1 TO LK-NEXT-TRADE-SEQ.
013700           MOVE 'TR' TO W00-ID-PREFIX.
013800           MOVE LK-NEXT-TRADE-SEQ TO W00-ID-DIGITS.
013900           MOVE W00-ID-VIEW TO LK-TRADE-ID.
014000*  STAMP THE NEW POSITION-ID ONTO THE POSITION RECORD ITSELF
014100*  -- THE CALLER'S BLANK ROW ARRIVES WITH NO KEY AT ALL.
014200           MOVE LK-POSITION-ID TO POS-POSITION-ID.
014300           MOVE LK-SIDE-CD TO POS-SIDE.
014400*  BUILD THE ENTRY TRADE LEG -- SIDE, QTY AND PRICE COME
014500*  STRAIGHT FROM THE CALLER; THE REASON IS ALWAYS 'ENTER'.
014600           MOVE LK-TRADE-ID TO TRD-TRADE-ID.
014700           MOVE LK-TIMESTAMP TO TRD-TIMESTAMP.
014800           MOVE POS-SYMBOL TO TRD-SYMBOL.
014900*  THE TRADE TICKET RECORDS THE ACTUAL MARKET SIDE OF THE
015000*  FILL (BUY/SELL), NOT THE POSITION'S LONG/SHORT SENSE --
015100*  OPENING A LONG IS A BUY, OPENING A SHORT IS A SELL.
015200           IF POS-SIDE-LONG
015300               MOVE 'BUY ' TO TRD-SIDE
015400           ELSE
015500               MOVE 'SELL' TO TRD-SIDE.
015600           MOVE LK-SIDE-CD TO TRD-POSITION-SIDE.
015700           MOVE LK-QTY TO TRD-QTY.
015800           MOVE LK-PRICE TO TRD-PRICE.
015900*  'ENTER' IS ALL THIS REASON CODE EVER HOLDS ON THE OPEN
016000*  LEG -- THE RICHER EXIT-REASON CODES (STOP-HIT, FLIP,
016100*  TIMEOUT, AND SO ON) ONLY EVER APPEAR ON THE CLOSE LEG.
016200           MOVE 'ENTER ' TO TRD-REASON.
016300*  HAND OFF TO THE SHARED COSTING PARAGRAPH -- IT FILLS IN
016400*  TRD-NOTIONAL, TRD-FEE AND TRD-SLIPPAGE FROM THE PRICE
016500*  AND QTY WE JUST SET ABOVE.
016600           PERFORM 5300-COST-TRADE THRU 5300-EXIT.
016700*  NOW BUILD THE POSITION ROW ITSELF -- OPEN, NO EXIT YET,
016800*  NO REALIZED P&L YET.  EVERY FIELD BELOW IS INITIALIZED
016900*  EXPLICITLY SO A REUSED WORKING-STORAGE ROW NEVER LEAKS
017000*  A STALE VALUE FROM SOME EARLIER SYMBOL INTO THIS ONE.
017100           MOVE LK-QTY TO POS-QTY.
017200           MOVE LK-TIMESTAMP TO POS-ENTRY-TIME.
017300           MOVE LK-PRICE TO POS-ENTRY-PRICE.
017400           MOVE SPACE TO POS-EXIT-TIME.
017500           MOVE ZERO TO POS-EXIT-PRICE.
017600           MOVE 'OPEN  ' TO POS-STATUS.
017700           MOVE LK-STRATEGY-CD TO POS-STRATEGY.
017800*  THE STOP-LOSS AND TRAIL MODE ARE CARRIED ON THE POSITION
017900*  SO STR.TIP300 CAN RATCHET THEM WITHOUT COMING BACK HERE.
018000           MOVE LK-STOP-LOSS TO POS-STOP-LOSS.
018100           MOVE ZERO TO POS-TRAILING-STOP.
018200           MOVE LK-TRAIL-MODE TO POS-TRAIL-MODE.
018300*  THE ENTRY LEG'S COSTS ARE MOVED IN HERE, NOT ADDED --
018400*  THIS IS THE FIRST LEG, SO THERE IS NOTHING YET TO ADD TO.
018500           MOVE TRD-FEE TO POS-TOTAL-FEES.
018600           MOVE TRD-SLIPPAGE TO POS-TOTAL-SLIPPAGE.
018700*  NO P&L AND NO RETURN PERCENTAGES EXIST UNTIL THE EXIT
018800*  LEG CLOSES THE ROUND TRIP -- ALL ZERO UNTIL THEN.
018900           MOVE ZERO TO POS-GROSS-PNL.
019000           MOVE ZERO TO POS-NET-PNL.
019100           MOVE TRD-NOTIONAL TO POS-ENTRY-NOTIONAL.
019200           MOVE ZERO TO POS-EXIT-NOTIONAL.
019300           MOVE ZERO TO POS-AVG-NOTIONAL.
019400           MOVE ZERO TO POS-GROSS-RET-PCT.
019500           MOVE ZERO TO POS-NET-RET-PCT.
019600           MOVE SPACE TO POS-EXIT-REASON.
019700       5100-EXIT.
019800           EXIT.
019900*************************************************************
020000*  5200-CLOSE-POSITION -- APPENDS THE EXIT TRADE AND
020100*  REWRITES THE POSITION RECORD PASSED IN AS CLOSED, WITH
020200*  TOTALS AND REALIZED P&L.  POS-POSITION-RECORD MUST
020300*  ALREADY BE THE OPEN POSITION LOOKED UP BY THE DRIVER.
020400*************************************************************
020500       5200-CLOSE-POSITION.
020600*  ONLY THE TRADE-ID ADVANCES HERE -- THE POSITION KEEPS
020700*  THE SAME POSITION-ID IT WAS OPENED UNDER.
020800           ADD 1 TO LK-NEXT-TRADE-SEQ.
020900           MOVE 'TR' TO W00-ID-PREFIX.
021000           MOVE LK-NEXT-TRADE-SEQ TO W00-ID-DIGITS.
021100           MOVE W00-ID-VIEW TO LK-TRADE-ID.
021200           MOVE LK-TRADE-ID TO TRD-TRADE-ID.
021300           MOVE LK-TIMESTAMP TO TRD-TIMESTAMP.
021400           MOVE POS-SYMBOL TO TRD-SYMBOL.
021500*  CLOSING A LONG IS A SELL, CLOSING A SHORT IS A BUY --
021600*  THE EXACT MIRROR OF THE OPEN-SIDE LOGIC ABOVE.
021700           IF POS-SIDE-LONG
021800               MOVE 'SELL' TO TRD-SIDE
021900           ELSE
022000               MOVE 'BUY ' TO TRD-SIDE.
022100           MOVE POS-SIDE TO TRD-POSITION-SIDE.
022200*  THE EXIT LEG CLOSES OUT THE WHOLE POSITION IN ONE SHOT --
022300*  THIS SHOP HAS NO PARTIAL-CLOSE CONCEPT, SO TRD-QTY IS
022400*  ALWAYS THE FULL POS-QTY, NEVER A FRACTION OF IT.
022500           MOVE POS-QTY TO TRD-QTY.
022600           MOVE LK-PRICE TO TRD-PRICE.
022700*  'EXIT' ON THE TRADE TICKET IS DELIBERATELY GENERIC --
022800*  THE FINER-GRAINED REASON (STOP-HIT, TREND-FLIP, AND SO
022900*  ON) GOES ONLY ONTO POS-EXIT-REASON BELOW, NOT THE TICKET.
023000           MOVE 'EXIT  ' TO TRD-REASON.
023100           PERFORM 5300-COST-TRADE THRU 5300-EXIT.
023200           MOVE LK-TIMESTAMP TO POS-EXIT-TIME.
023300           MOVE LK-PRICE TO POS-EXIT-PRICE.
023400           MOVE 'CLOSED' TO POS-STATUS.
023500           MOVE LK-EXIT-REASON-CD TO POS-EXIT-REASON.
023600*  FEES AND SLIPPAGE ACCUMULATE ACROSS BOTH LEGS OF THE
023700*  ROUND TRIP -- THE ENTRY LEG'S COST WAS ALREADY MOVED
023800*  IN AT 5100-OPEN-POSITION, SO THIS IS AN ADD, NOT A MOVE.
023900           ADD TRD-FEE TO POS-TOTAL-FEES.
024000           ADD TRD-SLIPPAGE TO POS-TOTAL-SLIPPAGE.
024100*  GROSS P&L IS THE PRICE MOVE TIMES SIZE, SIGNED FOR
024200*  DIRECTION -- A LONG MAKES MONEY WHEN THE EXIT PRICE IS
024300*  ABOVE ENTRY; A SHORT MAKES MONEY WHEN IT IS BELOW.
024400           IF POS-SIDE-LONG
024500               COMPUTE W00-GROSS-PNL ROUNDED =
024600                   (LK-PRICE - POS-ENTRY-PRICE) * POS-QTY
024700           ELSE
024800               COMPUTE W00-GROSS-PNL ROUNDED =
024900                   (POS-ENTRY-PRICE - LK-PRICE) * POS-QTY.
025000*  NET P&L BACKS OUT BOTH LEGS' FEES AND SLIPPAGE FROM THE
025100*  GROSS FIGURE -- THIS IS WHAT ACTUALLY HITS THE BOOK.
025200           COMPUTE W00-NET-PNL ROUNDED =
025300               W00-GROSS-PNL - POS-TOTAL-FEES
025400               - POS-TOTAL-SLIPPAGE.
025500           MOVE W00-GROSS-PNL TO POS-GROSS-PNL.
025600           MOVE W00-NET-PNL TO POS-NET-PNL.
025700*  TRD-NOTIONAL STILL HOLDS THE EXIT LEG'S FILL VALUE FROM
025800*  THE 5300-COST-TRADE CALL JUST ABOVE.
025900           MOVE TRD-NOTIONAL TO POS-EXIT-NOTIONAL.
026000*  AVG-NOTIONAL IS THE SIMPLE AVERAGE OF THE TWO LEGS --
026100*  PNL.TIP600 USES IT TO SCALE THE DAILY RETURN BUCKETS.
026200           COMPUTE POS-AVG-NOTIONAL ROUNDED =
026300               (POS-ENTRY-NOTIONAL + POS-EXIT-NOTIONAL) / 2.
026400*  GUARD THE RETURN-PERCENT DIVIDE -- AN ENTRY NOTIONAL OF
026500*  ZERO SHOULD NEVER HAPPEN IN PRACTICE, BUT A DIVIDE BY
026600*  ZERO HERE WOULD TAKE DOWN THE WHOLE CYCLE FOR NOTHING.
026700           IF POS-ENTRY-NOTIONAL = ZERO
026800               MOVE ZERO TO POS-GROSS-RET-PCT
026900               MOVE ZERO TO POS-NET-RET-PCT
027000           ELSE
027100               COMPUTE POS-GROSS-RET-PCT ROUNDED =
027200                   (POS-GROSS-PNL / POS-ENTRY-NOTIONAL) * 100
027300               COMPUTE POS-NET-RET-PCT ROUNDED =
027400                   (POS-NET-PNL / POS-ENTRY-NOTIONAL) * 100.
027500*  RETURN-PCT IS QUOTED AGAINST ENTRY NOTIONAL, NOT AVERAGE
027600*  NOTIONAL -- THAT MATCHES HOW THE DESK HAS ALWAYS READ A
027700*  TRADE'S RETURN, EVEN THOUGH AVG-NOTIONAL IS WHAT
027800*  PNL.TIP600 USES FOR ITS OWN BUCKET MATH.
027900       5200-EXIT.
028000           EXIT.
028100*************************************************************
028200*  5300-COST-TRADE -- NOTIONAL, FEE AND SLIPPAGE FOR ONE
028300*  FILL.  SHARED BY BOTH THE ENTRY AND EXIT TRADE LEGS SO
028400*  THE COSTING FORMULA ONLY EVER LIVES IN ONE PLACE.
028500*************************************************************
028600       5300-COST-TRADE.
028700*  NOTIONAL IS JUST PRICE TIMES SIZE -- THE DOLLAR AMOUNT
028800*  OF THIS ONE FILL, BEFORE ANY COSTS ARE SUBTRACTED.
028900           COMPUTE W00-NOTIONAL ROUNDED = LK-PRICE * LK-QTY.
029000           MOVE W00-NOTIONAL TO TRD-NOTIONAL.
029100*  BOTH FEE AND SLIPPAGE ARE QUOTED IN BASIS POINTS OF
029200*  NOTIONAL -- DIVIDE BY 10,000 TO TURN BPS INTO DOLLARS.
029300           COMPUTE TRD-FEE ROUNDED =
029400               (W00-NOTIONAL * LK-FEE-BPS) / 10000.
029500           COMPUTE TRD-SLIPPAGE ROUNDED =
029600               (W00-NOTIONAL * LK-SLIPPAGE-BPS) / 10000.
029700       5300-EXIT.
029800           EXIT.
