000100*************************************************************
000200*  ERL.TIP67 -- RUN ERROR LOG RECORD (COPY MEMBER)
000300*  SIGNAL DESK BATCH RULE ENGINE -- APPEND-ONLY, ONE RECORD
000400*  PER SOFT ERROR ENCOUNTERED DURING THE CYCLE.
000500*************************************************************
000600*  CHANGE LOG
000700*  ----------
000800*  07/14/91  RBW  ORIGINAL COPY MEMBER, DESK ROLLOUT.
000900*  01/11/99  PQR  Y2K REVIEW -- X(19) FULL 4-DIGIT YEAR,
001000*                 NO CHANGE REQUIRED.
001100*************************************************************
001200 01  ERL-ERROR-RECORD.
001300     05  ERL-TIMESTAMP              PIC X(19).
001400     05  ERL-TIME-PARTS REDEFINES ERL-TIMESTAMP.
001500         10  ERL-TIME-DATE           PIC X(10).
001600         10  FILLER                  PIC X(01).
001700         10  ERL-TIME-CLOCK          PIC X(08).
001800     05  ERL-MODULE                 PIC X(12).
001900     05  ERL-SYMBOL                 PIC X(12).
002000     05  ERL-ERROR-TYPE             PIC X(12).
002100     05  ERL-MESSAGE                PIC X(60).
002200     05  FILLER                    PIC X(08).
