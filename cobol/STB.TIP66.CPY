000100*************************************************************
000200*  STB.TIP66 -- STRATEGY B CHECKPOINT RECORD (COPY MEMBER)
000300*  SIGNAL DESK BATCH RULE ENGINE -- ONE RECORD PER WATCHED
000400*  SYMBOL, READ AT CYCLE START, REWRITTEN AT CYCLE END.
000500*************************************************************
000600*  CHANGE LOG
000700*  ----------
000800*  11/18/94  DKC  ORIGINAL COPY MEMBER, BREAKOUT-RETEST
000900*                 STATE MACHINE ROLLOUT.
001000*  01/11/99  PQR  Y2K REVIEW -- NO DATE FIELDS PRESENT,
001100*                 NO CHANGE REQUIRED.
001200*************************************************************
001300 01  STB-CHECKPOINT-RECORD.
001400     05  STB-SYMBOL                 PIC X(12).
001500     05  STB-B-STATE                PIC X(18).
001600         88  STB-B-STATE-IDLE      VALUE 'IDLE              '.
001700         88  STB-B-STATE-WAIT-LONG
001800                 VALUE 'WAIT_RETEST_LONG  '.
001900         88  STB-B-STATE-WAIT-SHORT
002000                 VALUE 'WAIT_RETEST_SHORT '.
002100     05  STB-B-LEVEL                PIC S9(07)V9(04).
002200     05  STB-B-STARTED-AT           PIC 9(09).
002300     05  FILLER                    PIC X(10).
