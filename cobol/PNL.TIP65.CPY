000100*************************************************************
000200*  PNL.TIP65 -- DAILY P&L SUMMARY RECORD (COPY MEMBER)
000300*  SIGNAL DESK BATCH RULE ENGINE -- ONE RECORD PER CLOSE
000400*  DATE, FULL FILE REWRITTEN EACH BUCKETING PASS.
000500*************************************************************
000600*  CHANGE LOG
000700*  ----------
000800*  02/02/93  RBW  ORIGINAL COPY MEMBER, DAILY ROLLUP.
000900*  09/03/96  LMF  ADDED WIN/LOSS COUNTS AND AVERAGES.
001000*  11/02/98  LMF  ADDED PROFIT-FACTOR AND WIN-RATE.
001100*  01/11/99  PQR  Y2K REVIEW -- PNL-DATE REDEFINED BELOW
001200*                 CARRIES A FULL 4-DIGIT YEAR, NO CHANGE.
001300*************************************************************
001400 01  PNL-DAILY-RECORD.
001500     05  PNL-DATE                  PIC X(10).
001600     05  PNL-DATE-PARTS REDEFINES PNL-DATE.
001700         10  PNL-YEAR                PIC X(04).
001800         10  FILLER                  PIC X(01).
001900         10  PNL-MONTH               PIC X(02).
002000         10  FILLER                  PIC X(01).
002100         10  PNL-DAY                 PIC X(02).
002200     05  PNL-GROSS-PNL              PIC S9(11)V9(04).
002300     05  PNL-NET-PNL                PIC S9(11)V9(04).
002400     05  PNL-FEES                   PIC S9(09)V9(04).
002500     05  PNL-SLIPPAGE               PIC S9(09)V9(04).
002600     05  PNL-TRADED-NOTIONAL        PIC S9(13)V9(04).
002700     05  PNL-EXIT-NOTIONAL          PIC S9(13)V9(04).
002800     05  PNL-TRADE-COUNT            PIC 9(05).
002900     05  PNL-WIN-COUNT              PIC 9(05).
003000     05  PNL-LOSS-COUNT             PIC 9(05).
003100     05  PNL-AVG-WIN                PIC S9(09)V9(04).
003200     05  PNL-AVG-LOSS               PIC S9(09)V9(04).
003300     05  PNL-PROFIT-FACTOR          PIC S9(07)V9(04).
003400     05  PNL-PROFIT-FACTOR-INF-CD   PIC X(01).
003500         88  PNL-PROFIT-FACTOR-INFINITE  VALUE 'Y'.
003600     05  PNL-WIN-RATE               PIC S9(03)V9(04).
003700     05  FILLER                    PIC X(10).
