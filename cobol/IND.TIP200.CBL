000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. IND-INDICATOR-CALC.
000300       AUTHOR. D K CHANG.
000400       INSTALLATION. SIGNAL DESK SYSTEMS.
000500       DATE-WRITTEN. 04/09/95.
000600       DATE-COMPILED.
000700       SECURITY. DESK-INTERNAL USE ONLY -- NOT FOR REDISTRIBUTION.
000800*************************************************************
000900*  IND.TIP200 -- EMA / ATR / SUPERTREND / RANGE CALCULATOR.
001000*  CALLED ONCE PER SYMBOL, PER CYCLE, BY MSR.TIP100 AFTER A
001100*  NEW BAR HAS BEEN APPENDED TO THE SYMBOL'S HISTORY TABLE.
001200*  RECOMPUTES THE FULL TABLE -- THIS DESK DOES NOT TRUST AN
001300*  INCREMENTAL CARRY-FORWARD OF THE SUPERTREND DIRECTION
001400*  FLAG ACROSS A COLD RESTART.
001500*************************************************************
001600*  CHANGE LOG
001700*  ----------
001800*  04/09/95  DKC  ORIGINAL PROGRAM -- EMA AND ATR ONLY.
001900*  11/18/94  DKC  ADDED 2300-CALC-SUPERTREND FOR THE
002000*                 BREAKOUT-RETEST STRATEGY B ROLLOUT.
002100*                 (BACKDATED ENTRY -- SEE TICKET SD-0442.)
002200*  09/03/96  LMF  ADDED 2400-DETECT-RANGE FOR THE RANGE
002300*                 BOUND FILTER FOR STRATEGY B'S ARM CHECK.
002400*  01/11/99  PQR  Y2K REVIEW -- NO DATE FIELDS MANIPULATED
002500*                 IN THIS PROGRAM, NO CHANGE REQUIRED.
002600*  03/21/01  LMF  WILDER ATR SMOOTHING WAS AVERAGING THE
002700*                 FIRST N BARS WITH A SIMPLE MEAN BUT THEN
002800*                 RESETTING TO ZERO NEXT CALL -- FIXED
002900*                 TO ACCUMULATE INTO CLEARED FIELD. SD-0701.
003000*  06/27/03  LMF  SWITCHED TO THE SPLIT-OUT CDH.TIP68
003100*                 HISTORY TABLE COPY MEMBER (SEE CDL.TIP61).
003200*************************************************************
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700*  NO UPSI TRACE SWITCH IN THIS PROGRAM -- IF YOU NEED TO
003800*  SEE WHAT A GIVEN SYMBOL'S INDICATORS LOOKED LIKE BAR BY
003900*  BAR, DUMP THE CDH-HISTORY-TABLE LINKAGE AREA FROM THE
004000*  CALLING SIDE IN MSR.TIP100 INSTEAD.
004100       DATA DIVISION.
004200       WORKING-STORAGE SECTION.
004300*************************************************************
004400*  W00- SCRATCH WORK AREA.  THE THREE VIEWS BELOW SHARE ONE
004500*  BLOCK OF STORAGE BECAUSE THE EMA, RANGE AND SUPERTREND
004600*  PASSES NEVER RUN AT THE SAME TIME WITHIN A CALL -- DESK
004700*  PRACTICE SINCE THE TSO REGION SIZES WERE TIGHT.
004800*************************************************************
004900       01  W00-CALC-WORK.
005000           05  W00-CALC-WORK-BYTES    PIC X(12).
005100       01  W00-EMA-K-VIEW REDEFINES W00-CALC-WORK.
005200*  THE EMA SMOOTHING CONSTANT -- A FRACTION BETWEEN 0 AND
005300*  1, RECOMPUTED EVERY CALL FROM LK-EMA-PERIOD, NEVER
005400*  CARRIED OVER FROM THE LAST CALL.
005500           05  W00-EMA-K               PIC S9(01)V9(08).
005600           05  FILLER                  PIC X(03).
005700       01  W00-RANGE-VIEW REDEFINES W00-CALC-WORK.
005800*  MIDPOINT AND WIDTH PERCENT OF THE TRAILING RANGE WINDOW,
005900*  USED ONLY BY 2400-DETECT-RANGE.
006000           05  W00-RANGE-MID            PIC S9(07)V9(04).
006100           05  W00-RANGE-WIDTH-PCT      PIC S9(01)V9(06).
006200       01  W00-ST-MID-VIEW REDEFINES W00-CALC-WORK.
006300*  ONE BAR'S (HIGH+LOW)/2 MIDPOINT, USED ONLY WHILE BUILDING
006400*  THAT BAR'S SUPERTREND UPPER/LOWER BANDS.
006500           05  W00-ST-MID               PIC S9(07)V9(04).
006600           05  FILLER                  PIC X(04).
006700*  W01-ATR-WORK IS ITS OWN BLOCK, NOT FOLDED INTO W00 --
006800*  THE ATR PASS RUNS A RUNNING ACCUMULATOR PLUS A 500-ENTRY
006900*  TRUE-RANGE TABLE AT THE SAME TIME THE EMA PASS'S K VALUE
007000*  IS STILL CONCEPTUALLY "IN SCOPE" FOR THE CALLER, SO THIS
007100*  ONE IS KEPT SEPARATE TO AVOID ANY DOUBT ABOUT OVERLAP.
007200       01  W01-ATR-WORK.
007300           05  W01-ATR-ACCUM           PIC S9(09)V9(04).
007400*  THE THREE CANDIDATE TRUE-RANGE VALUES PER WILDER'S
007500*  ORIGINAL DEFINITION -- THE TABLE ENTRY TAKES WHICHEVER
007600*  OF THE THREE IS LARGEST.
007700           05  W01-TR-CAND1            PIC S9(07)V9(04).
007800           05  W01-TR-CAND2            PIC S9(07)V9(04).
007900           05  W01-TR-CAND3            PIC S9(07)V9(04).
008000*  ONE TRUE-RANGE VALUE PER BAR, KEPT ACROSS THE WHOLE PASS
008100*  SO THE WILDER CARRY-FORWARD LOOP CAN REACH BACK TO ANY
008200*  EARLIER BAR'S TRUE RANGE WITHOUT RECOMPUTING IT.
008300           05  W01-TR-TABLE OCCURS 500 TIMES
008400                           PIC S9(07)V9(04).
008500       01  W02-ST-WORK.
008600*  UPPER AND LOWER BAND VALUES PER BAR -- KEPT IN FULL
008700*  BECAUSE 2320-ST-DIR-LOOP LOOKS BACK ONE BAR AT A TIME
008800*  TO DECIDE WHETHER THE DIRECTION FLIPS.
008900           05  W02-ST-UPPER-TABLE OCCURS 500 TIMES
009000                               PIC S9(07)V9(04).
009100           05  W02-ST-LOWER-TABLE OCCURS 500 TIMES
009200                               PIC S9(07)V9(04).
009300       01  W03-RANGE-WORK.
009400*  RUNNING HIGH/LOW OF THE TRAILING RANGE WINDOW WHILE
009500*  2410-RANGE-SCAN-LOOP WALKS IT BAR BY BAR.
009600           05  W03-RANGE-HIGH          PIC S9(07)V9(04).
009700           05  W03-RANGE-LOW           PIC S9(07)V9(04).
009800       01  W04-SUBSCRIPTS.
009900*  GENERAL-PURPOSE SUBSCRIPT, REUSED ACROSS ALL FOUR
010000*  CALCULATORS -- NEVER TRUSTED TO SURVIVE FROM ONE
010100*  PARAGRAPH TO THE NEXT, ALWAYS SET FRESH BEFORE USE.
010200           05  W04-SUB1                PIC 9(05) COMP.
010300       LINKAGE SECTION.
010400*  THE SYMBOL'S WHOLE CANDLE HISTORY, BUILT UP BY
010500*  MSR.TIP100 ACROSS EVERY CYCLE THIS SYMBOL HAS SEEN.
010600       COPY CDH.TIP68.
010700       01  LK-PARM-AREA.
010800*  WATCHLIST-SUPPLIED TUNING PARAMETERS FOR THIS SYMBOL --
010900*  SEE THE WATCHLIST RECORD LAYOUT (WLC.TIP60) FOR WHERE
011000*  THESE VALUES ORIGINATE.
011100           05  LK-EMA-PERIOD           PIC 9(04).
011200           05  LK-ST-PERIOD            PIC 9(04).
011300           05  LK-ST-MULT              PIC S9(03)V9(04).
011400           05  LK-RANGE-WINDOW         PIC 9(04).
011500           05  LK-MAX-RANGE-WIDTH-PCT  PIC S9(01)V9(06).
011600*  RANGE RESULT FIELDS -- FILLED IN BY 2400-DETECT-RANGE,
011700*  UNTOUCHED BY THE OTHER THREE CALCULATORS.
011800           05  LK-RANGE-HIGH           PIC S9(07)V9(04).
011900           05  LK-RANGE-LOW            PIC S9(07)V9(04).
012000           05  LK-RANGE-VALID-CD       PIC X(01).
012100           05  LK-ERROR-CD             PIC X(01).
012200*  LK-ERROR-CD COMES BACK SPACE ON A GOOD CALL, '1' IF THE
012300*  WATCHLIST SUPPLIED A BAD PERIOD FOR EMA OR SUPERTREND --
012400*  THE CALLER CHECKS IT IMMEDIATELY AFTER THE CALL RETURNS.
012500       PROCEDURE DIVISION USING CDH-HISTORY-TABLE LK-PARM-AREA.
012600*************************************************************
012700*  0000-IND-MAIN -- ENTRY POINT.  RUNS ALL FOUR CALCULATORS
012800*  IN SEQUENCE OVER THE WHOLE HISTORY TABLE PASSED IN.  THE
012900*  ORDER MATTERS -- SUPERTREND NEEDS THE ATR VALUES THE ATR
013000*  PASS JUST FILLED IN, SO ATR ALWAYS RUNS BEFORE IT.
013100*************************************************************
013200       0000-IND-MAIN.
013300*  CLEAR THE ERROR FLAG FIRST -- A PRIOR CALL'S LEFTOVER
013400*  '1' MUST NEVER BE MISTAKEN FOR THIS CALL'S RESULT.
013500           MOVE SPACE TO LK-ERROR-CD.
013600           PERFORM 2100-CALC-EMA THRU 2100-EXIT.
013700*  ATR MUST RUN BEFORE SUPERTREND -- SUPERTREND'S BAND
013800*  WIDTH IS A MULTIPLE OF THE ATR VALUE FOR THAT SAME BAR.
013900           PERFORM 2200-CALC-ATR THRU 2200-EXIT.
014000           PERFORM 2300-CALC-SUPERTREND THRU 2300-EXIT.
014100*  RANGE DETECTION IS INDEPENDENT OF THE OTHER THREE AND
014200*  COULD IN THEORY RUN FIRST, BUT IT IS KEPT LAST SO THE
014300*  PARAGRAPH NUMBERING READS TOP TO BOTTOM WITH THE SOURCE.
014400           PERFORM 2400-DETECT-RANGE THRU 2400-EXIT.
014500           GOBACK.
014600*************************************************************
014700*  2100-CALC-EMA -- EXPONENTIAL MOVING AVERAGE, SMOOTHING
014800*  CONSTANT K = 2 / (PERIOD + 1), SEEDED WITH BAR 1'S CLOSE.
014900*************************************************************
015000       2100-CALC-EMA.
015100*  A ZERO OR NEGATIVE PERIOD IS A WATCHLIST SETUP ERROR --
015200*  BAIL OUT RATHER THAN DIVIDE BY SOMETHING BOGUS BELOW.
015300           IF LK-EMA-PERIOD NOT GREATER THAN ZERO
015400               MOVE '1' TO LK-ERROR-CD
015500               GO TO 2100-EXIT.
015600*  NOTHING TO DO ON AN EMPTY HISTORY TABLE -- CAN HAPPEN ON
015700*  A SYMBOL'S VERY FIRST CYCLE BEFORE ANY CANDLE EXISTS.
015800           IF CDH-BAR-COUNT = ZERO
015900               GO TO 2100-EXIT.
016000           COMPUTE W00-EMA-K ROUNDED = 2 / (LK-EMA-PERIOD + 1).
016100*  THE SEED BAR'S EMA IS JUST ITS OWN CLOSE -- THERE IS NO
016200*  PRIOR EMA TO BLEND WITH ON BAR 1.
016300           MOVE CDH-H-CLOSE(1) TO CDH-H-EMA(1).
016400           IF CDH-BAR-COUNT = 1
016500               GO TO 2100-EXIT.
016600           PERFORM 2110-EMA-BAR-LOOP THRU 2110-EXIT
016700               VARYING CDH-BAR-IDX FROM 2 BY 1
016800               UNTIL CDH-BAR-IDX > CDH-BAR-COUNT.
016900       2100-EXIT.
017000           EXIT.
017100*  2110 IS THE VARYING-LOOP BODY FOR 2100 -- KEPT AS ITS
017200*  OWN PARAGRAPH SO THE PERFORM...VARYING CLAUSE ABOVE CAN
017300*  NAME A RANGE RATHER THAN AN INLINE BLOCK.
017400       2110-EMA-BAR-LOOP.
017500*  STANDARD EMA RECURRENCE -- THIS BAR'S CLOSE WEIGHTED BY
017600*  K, BLENDED WITH THE PRIOR BAR'S EMA WEIGHTED BY (1-K).
017700           COMPUTE CDH-H-EMA(CDH-BAR-IDX) ROUNDED =
017800               (CDH-H-CLOSE(CDH-BAR-IDX) * W00-EMA-K) +
017900               (CDH-H-EMA(CDH-BAR-IDX - 1) * (1 - W00-EMA-K)).
018000       2110-EXIT.
018100           EXIT.
018200*************************************************************
018300*  2200-CALC-ATR -- WILDER-SMOOTHED AVERAGE TRUE RANGE.
018400*  FIRST VALUE IS A SIMPLE MEAN OF THE FIRST LK-ST-PERIOD
018500*  TRUE-RANGE VALUES, THEN CARRIED FORWARD BY THE WILDER
018600*  FORMULA.  BARS BEFORE THE SEED ARE BACK-FILLED FROM IT
018700*  SO THE SUPERTREND PASS ALWAYS HAS AN ATR TO WORK WITH.
018800*************************************************************
018900       2200-CALC-ATR.
019000           IF LK-ST-PERIOD NOT GREATER THAN ZERO
019100               MOVE '1' TO LK-ERROR-CD
019200               GO TO 2200-EXIT.
019300*  NEED AT LEAST A FULL PERIOD OF BARS BEFORE ANY ATR VALUE
019400*  CAN BE SEEDED -- TOO SHORT A HISTORY LEAVES THE TABLE
019500*  BLANK UNTIL MORE CANDLES HAVE ACCUMULATED.
019600           IF CDH-BAR-COUNT < LK-ST-PERIOD
019700               GO TO 2200-EXIT.
019800*  BAR 1 HAS NO PRIOR CLOSE, SO ITS TRUE RANGE IS JUST
019900*  HIGH MINUS LOW -- THE OTHER TWO WILDER CANDIDATES NEED
020000*  A PRIOR CLOSE AND DO NOT APPLY YET.
020100           COMPUTE W01-TR-TABLE(1) = CDH-H-HIGH(1) - CDH-H-LOW(1).
020200           IF CDH-BAR-COUNT = 1
020300               GO TO 2200-EXIT.
020400           PERFORM 2210-TR-BAR-LOOP THRU 2210-EXIT
020500               VARYING CDH-BAR-IDX FROM 2 BY 1
020600               UNTIL CDH-BAR-IDX > CDH-BAR-COUNT.
020700*  SEED VALUE -- THE PLAIN ARITHMETIC MEAN OF THE FIRST
020800*  LK-ST-PERIOD TRUE-RANGE ENTRIES.  SD-0701 (03/21/01)
020900*  FIXED THIS ACCUMULATOR TO START FROM A CLEARED FIELD
021000*  EVERY CALL INSTEAD OF CARRYING OVER A STALE TOTAL.
021100           MOVE ZERO TO W01-ATR-ACCUM.
021200           PERFORM 2220-SUM-TR-LOOP THRU 2220-EXIT
021300               VARYING CDH-BAR-IDX FROM 1 BY 1
021400               UNTIL CDH-BAR-IDX > LK-ST-PERIOD.
021500           COMPUTE CDH-H-ATR(LK-ST-PERIOD) ROUNDED =
021600               W01-ATR-ACCUM / LK-ST-PERIOD.
021700*  FROM THE BAR RIGHT AFTER THE SEED ONWARD, EACH ATR VALUE
021800*  CARRIES FORWARD FROM THE ONE BEFORE IT PER THE WILDER
021900*  SMOOTHING FORMULA -- SEE 2230-ATR-BAR-LOOP BELOW.
022000           MOVE LK-ST-PERIOD TO W04-SUB1.
022100           ADD 1 TO W04-SUB1.
022200           PERFORM 2230-ATR-BAR-LOOP THRU 2230-EXIT
022300               VARYING CDH-BAR-IDX FROM W04-SUB1 BY 1
022400               UNTIL CDH-BAR-IDX > CDH-BAR-COUNT.
022500*  BARS 1 THROUGH (PERIOD-1) NEVER GET A TRUE WILDER VALUE
022600*  OF THEIR OWN -- THEY ARE BACK-FILLED WITH THE SEED SO
022700*  SUPERTREND NEVER SEES A BLANK ATR ON AN EARLY BAR.
022800           MOVE LK-ST-PERIOD TO W04-SUB1.
022900           SUBTRACT 1 FROM W04-SUB1.
023000           IF W04-SUB1 > ZERO
023100               PERFORM 2240-BACKFILL-LOOP THRU 2240-EXIT
023200                   VARYING CDH-BAR-IDX FROM 1 BY 1
023300                   UNTIL CDH-BAR-IDX > W04-SUB1.
023400       2200-EXIT.
023500           EXIT.
023600       2210-TR-BAR-LOOP.
023700*  THIS IS WILDER'S ORIGINAL THREE-WAY TRUE-RANGE TEST --
023800*  A GAP DAY CAN MAKE THE HIGH-MINUS-LOW SPAN LOOK SMALL
023900*  EVEN THOUGH THE MARKET ACTUALLY MOVED A LOT OVERNIGHT,
024000*  SO THE OTHER TWO CANDIDATES CATCH THAT CASE.
024100*  CANDIDATE 1 -- TODAY'S HIGH MINUS TODAY'S LOW.
024200           COMPUTE W01-TR-CAND1 =
024300               CDH-H-HIGH(CDH-BAR-IDX) - CDH-H-LOW(CDH-BAR-IDX).
024400*  CANDIDATE 2 -- TODAY'S HIGH MINUS YESTERDAY'S CLOSE,
024500*  ABSOLUTE VALUE (CAPTURES A GAP UP).
024600           COMPUTE W01-TR-CAND2 =
024700               CDH-H-HIGH(CDH-BAR-IDX)
024800                   - CDH-H-CLOSE(CDH-BAR-IDX - 1).
024900           IF W01-TR-CAND2 < ZERO
025000               COMPUTE W01-TR-CAND2 = ZERO - W01-TR-CAND2.
025100*  CANDIDATE 3 -- TODAY'S LOW MINUS YESTERDAY'S CLOSE,
025200*  ABSOLUTE VALUE (CAPTURES A GAP DOWN).
025300           COMPUTE W01-TR-CAND3 =
025400               CDH-H-LOW(CDH-BAR-IDX)
025500                   - CDH-H-CLOSE(CDH-BAR-IDX - 1).
025600           IF W01-TR-CAND3 < ZERO
025700               COMPUTE W01-TR-CAND3 = ZERO - W01-TR-CAND3.
025800*  THE TRUE RANGE IS WHICHEVER OF THE THREE CANDIDATES IS
025900*  LARGEST -- THIS CHAIN OF COMPARES PICKS THE MAXIMUM.
026000           MOVE W01-TR-CAND1 TO W01-TR-TABLE(CDH-BAR-IDX).
026100           IF W01-TR-CAND2 > W01-TR-TABLE(CDH-BAR-IDX)
026200               MOVE W01-TR-CAND2 TO W01-TR-TABLE(CDH-BAR-IDX).
026300           IF W01-TR-CAND3 > W01-TR-TABLE(CDH-BAR-IDX)
026400               MOVE W01-TR-CAND3 TO W01-TR-TABLE(CDH-BAR-IDX).
026500       2210-EXIT.
026600           EXIT.
026700       2220-SUM-TR-LOOP.
026800*  PLAIN ARITHMETIC SUM -- THE DIVIDE BY LK-ST-PERIOD THAT
026900*  TURNS THIS INTO A MEAN HAPPENS BACK IN 2200 ITSELF.
027000           ADD W01-TR-TABLE(CDH-BAR-IDX) TO W01-ATR-ACCUM.
027100       2220-EXIT.
027200           EXIT.
027300       2230-ATR-BAR-LOOP.
027400*  WILDER'S CARRY-FORWARD FORMULA -- THE PRIOR ATR WEIGHTED
027500*  BY (PERIOD-1), PLUS THIS BAR'S TRUE RANGE, ALL DIVIDED BY
027600*  PERIOD.  THIS IS WHAT MAKES WILDER SMOOTHING DIFFERENT
027700*  FROM A PLAIN MOVING AVERAGE OF TRUE RANGE.
027800           COMPUTE CDH-H-ATR(CDH-BAR-IDX) ROUNDED =
027900               (CDH-H-ATR(CDH-BAR-IDX - 1) * (LK-ST-PERIOD - 1)
028000                 + W01-TR-TABLE(CDH-BAR-IDX)) / LK-ST-PERIOD.
028100       2230-EXIT.
028200           EXIT.
028300       2240-BACKFILL-LOOP.
028400*  EVERY EARLY BAR GETS THE SAME SEED VALUE -- THERE IS NO
028500*  ATTEMPT TO ESTIMATE WHAT THEIR TRUE ATR WOULD HAVE BEEN.
028600           MOVE CDH-H-ATR(LK-ST-PERIOD) TO CDH-H-ATR(CDH-BAR-IDX).
028700       2240-EXIT.
028800           EXIT.
028900*************************************************************
029000*  2300-CALC-SUPERTREND -- BASIC UPPER/LOWER BANDS AROUND
029100*  THE BAR MIDPOINT, RATCHETED THE USUAL SUPERTREND WAY --
029200*  DIRECTION FLIPS ON A CLOSE THROUGH THE OPPOSITE BAND.
029300*************************************************************
029400       2300-CALC-SUPERTREND.
029500*  NEEDS AN ATR VALUE FOR EVERY BAR IN THE WINDOW, SO IT
029600*  WAITS FOR THE SAME MINIMUM HISTORY AS THE ATR PASS DOES.
029700           IF CDH-BAR-COUNT < LK-ST-PERIOD
029800               GO TO 2300-EXIT.
029900           PERFORM 2310-ST-BAND-LOOP THRU 2310-EXIT
030000               VARYING CDH-BAR-IDX FROM 1 BY 1
030100               UNTIL CDH-BAR-IDX > CDH-BAR-COUNT.
030200*  BAR 1 STARTS THE TREND ARBITRARILY "UP" (DIRECTION 1) --
030300*  THERE IS NO PRIOR BAR TO COMPARE AGAINST YET.
030400           MOVE W02-ST-UPPER-TABLE(1) TO CDH-H-ST-VALUE(1).
030500           MOVE 1 TO CDH-H-ST-DIR(1).
030600           IF CDH-BAR-COUNT = 1
030700               GO TO 2300-EXIT.
030800           PERFORM 2320-ST-DIR-LOOP THRU 2320-EXIT
030900               VARYING CDH-BAR-IDX FROM 2 BY 1
031000               UNTIL CDH-BAR-IDX > CDH-BAR-COUNT.
031100       2300-EXIT.
031200           EXIT.
031300*  2310 COMPUTES BOTH BANDS FOR EVERY BAR UP FRONT, SO
031400*  2320'S DIRECTION LOGIC CAN FREELY LOOK BACK ONE BAR
031500*  WITHOUT WORRYING WHETHER THAT BAR'S BANDS EXIST YET.
031600       2310-ST-BAND-LOOP.
031700*  MIDPOINT OF THE BAR, THEN THE UPPER AND LOWER BANDS SIT
031800*  LK-ST-MULT ATR-WIDTHS ABOVE AND BELOW THAT MIDPOINT.
031900           COMPUTE W00-ST-MID =
032000               (CDH-H-HIGH(CDH-BAR-IDX)
032100                   + CDH-H-LOW(CDH-BAR-IDX)) / 2.
032200           COMPUTE W02-ST-UPPER-TABLE(CDH-BAR-IDX) ROUNDED =
032300               W00-ST-MID + (LK-ST-MULT * CDH-H-ATR(CDH-BAR-IDX)).
032400           COMPUTE W02-ST-LOWER-TABLE(CDH-BAR-IDX) ROUNDED =
032500               W00-ST-MID - (LK-ST-MULT * CDH-H-ATR(CDH-BAR-IDX)).
032600       2310-EXIT.
032700           EXIT.
032800       2320-ST-DIR-LOOP.
032900*  THIS IS THE WHOLE OF THE SUPERTREND INDICATOR -- EVERY
033000*  OTHER PARAGRAPH IN THIS PROGRAM EXISTS ONLY TO FEED IT
033100*  AN ATR VALUE AND A PAIR OF BANDS TO COMPARE AGAINST.
033200*  DIRECTION CARRIES FORWARD FROM THE PRIOR BAR UNLESS THE
033300*  CLOSE BREAKS THROUGH THE OPPOSITE BAND -- THAT IS THE
033400*  ENTIRE SUPERTREND FLIP RULE.
033500           MOVE CDH-H-ST-DIR(CDH-BAR-IDX - 1)
033600               TO CDH-H-ST-DIR(CDH-BAR-IDX).
033700           IF CDH-H-CLOSE(CDH-BAR-IDX) >
033800                           W02-ST-UPPER-TABLE(CDH-BAR-IDX - 1)
033900               MOVE 1 TO CDH-H-ST-DIR(CDH-BAR-IDX)
034000           ELSE
034100               IF CDH-H-CLOSE(CDH-BAR-IDX) <
034200                           W02-ST-LOWER-TABLE(CDH-BAR-IDX - 1)
034300                   MOVE -1 TO CDH-H-ST-DIR(CDH-BAR-IDX).
034400*  WHEN TRENDING UP, THE PLOTTED LINE IS THE LOWER BAND,
034500*  RATCHETED UP SO IT NEVER FALLS BACK BELOW WHERE IT WAS.
034600           IF CDH-H-ST-DIR(CDH-BAR-IDX) = 1
034700               MOVE W02-ST-LOWER-TABLE(CDH-BAR-IDX)
034800                   TO CDH-H-ST-VALUE(CDH-BAR-IDX)
034900               IF CDH-H-ST-VALUE(CDH-BAR-IDX - 1) >
035000                           CDH-H-ST-VALUE(CDH-BAR-IDX)
035100                   MOVE CDH-H-ST-VALUE(CDH-BAR-IDX - 1)
035200                       TO CDH-H-ST-VALUE(CDH-BAR-IDX)
035300*  WHEN TRENDING DOWN, THE MIRROR IMAGE -- THE UPPER BAND,
035400*  RATCHETED DOWN SO IT NEVER RISES BACK ABOVE WHERE IT WAS.
035500           ELSE
035600               MOVE W02-ST-UPPER-TABLE(CDH-BAR-IDX)
035700                   TO CDH-H-ST-VALUE(CDH-BAR-IDX)
035800               IF CDH-H-ST-VALUE(CDH-BAR-IDX - 1) <
035900                           CDH-H-ST-VALUE(CDH-BAR-IDX)
036000                   MOVE CDH-H-ST-VALUE(CDH-BAR-IDX - 1)
036100                       TO CDH-H-ST-VALUE(CDH-BAR-IDX).
036200       2320-EXIT.
036300           EXIT.
036400*************************************************************
036500*  2400-DETECT-RANGE -- TRUE OVER THE TRAILING WINDOW WHEN
036600*  (HIGH-LOW)/MIDPOINT DOES NOT EXCEED THE WATCHLIST'S MAX
036700*  RANGE WIDTH -- FEEDS STRATEGY B'S BREAKOUT ARM CHECK.
036800*************************************************************
036900       2400-DETECT-RANGE.
037000*  DEFAULT TO 'NOT A RANGE' -- ONLY SET TO 'Y' AT THE VERY
037100*  BOTTOM IF THE WIDTH TEST ACTUALLY PASSES.
037200           MOVE 'N' TO LK-RANGE-VALID-CD.
037300           IF CDH-BAR-COUNT < LK-RANGE-WINDOW
037400               GO TO 2400-EXIT.
037500*  WORK OUT WHERE THE TRAILING WINDOW STARTS, THEN SEED THE
037600*  RUNNING HIGH/LOW FROM THAT FIRST BAR.
037700           MOVE CDH-BAR-COUNT TO W04-SUB1.
037800           SUBTRACT LK-RANGE-WINDOW FROM W04-SUB1.
037900           ADD 1 TO W04-SUB1.
038000           MOVE CDH-H-HIGH(W04-SUB1) TO W03-RANGE-HIGH.
038100           MOVE CDH-H-LOW(W04-SUB1) TO W03-RANGE-LOW.
038200           PERFORM 2410-RANGE-SCAN-LOOP THRU 2410-EXIT
038300               VARYING CDH-BAR-IDX FROM W04-SUB1 BY 1
038400               UNTIL CDH-BAR-IDX > CDH-BAR-COUNT.
038500*  PUBLISH THE WINDOW'S HIGH/LOW TO THE LINKAGE AREA EVEN
038600*  WHEN THE RANGE TEST BELOW FAILS -- THE CALLER MAY STILL
038700*  WANT THEM FOR DISPLAY OR LOGGING.
038800           MOVE W03-RANGE-HIGH TO LK-RANGE-HIGH.
038900           MOVE W03-RANGE-LOW TO LK-RANGE-LOW.
039000           COMPUTE W00-RANGE-MID =
039100               (W03-RANGE-HIGH + W03-RANGE-LOW) / 2.
039200*  A ZERO MIDPOINT WOULD BLOW UP THE WIDTH-PERCENT DIVIDE
039300*  BELOW -- SHOULD NEVER HAPPEN ON REAL PRICE DATA, BUT THE
039400*  CHECK COSTS NOTHING.
039500           IF W00-RANGE-MID = ZERO
039600               GO TO 2400-EXIT.
039700           COMPUTE W00-RANGE-WIDTH-PCT =
039800               (W03-RANGE-HIGH - W03-RANGE-LOW) / W00-RANGE-MID.
039900           IF W00-RANGE-WIDTH-PCT NOT GREATER THAN
040000                           LK-MAX-RANGE-WIDTH-PCT
040100               MOVE 'Y' TO LK-RANGE-VALID-CD.
040200       2400-EXIT.
040300           EXIT.
040400       2410-RANGE-SCAN-LOOP.
040500*  INCLUDES THE SEED BAR ITSELF IN THE SCAN, NOT JUST THE
040600*  BARS AFTER IT -- THE SEED'S OWN HIGH/LOW MAY STILL BE
040700*  THE WIDEST POINT OF THE WHOLE WINDOW.
040800*  WIDEN THE RUNNING HIGH/LOW AS WE SCAN FORWARD THROUGH
040900*  THE WINDOW -- A PLAIN RUNNING-MAX / RUNNING-MIN.
041000           IF CDH-H-HIGH(CDH-BAR-IDX) > W03-RANGE-HIGH
041100               MOVE CDH-H-HIGH(CDH-BAR-IDX) TO W03-RANGE-HIGH.
041200           IF CDH-H-LOW(CDH-BAR-IDX) < W03-RANGE-LOW
041300               MOVE CDH-H-LOW(CDH-BAR-IDX) TO W03-RANGE-LOW.
041400       2410-EXIT.
041500           EXIT.
