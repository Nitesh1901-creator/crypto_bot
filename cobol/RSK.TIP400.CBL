000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RSK-RISK-SIZING.
000300       AUTHOR. R B WALSH.
000400       INSTALLATION. SIGNAL DESK SYSTEMS.
000500       DATE-WRITTEN. 07/14/91.
000600       DATE-COMPILED.
000700       SECURITY. DESK-INTERNAL USE ONLY -- NOT FOR REDISTRIBUTION.
000800*************************************************************
000900*  RSK.TIP400 -- POSITION SIZING AND RISK GATE.  CALLED BY
001000*  MSR.TIP100 DURING ENTRY PROCESSING, BEFORE THE STRATEGY
001100*  ROUTER IS EVEN ASKED FOR A SIGNAL ON THE RISK-GATE SIDE,
001200*  AND AFTER A SIGNAL IS CONFIRMED ON THE SIZING SIDE.
001300*************************************************************
001400*  CHANGE LOG
001500*  ----------
001600*  07/14/91  RBW  ORIGINAL PROGRAM -- FIXED-NOTIONAL SIZING
001700*                 AND THE OPEN-POSITION COUNT GATE ONLY.
001800*  02/02/93  RBW  ADDED PERCENT-OF-EQUITY SIZING MODE.
001900*  09/03/96  LMF  ADDED THE DAILY-LOSS GATE -- DESK RISK
002000*                 WANTED A HARD STOP AFTER A BAD SESSION.
002100*  01/11/99  PQR  Y2K REVIEW -- NO DATE FIELDS IN THIS
002200*                 PROGRAM, NO CHANGE REQUIRED.
002300*  06/27/03  DKC  ADDED THE UPSI-0 TRACE SWITCH SO DESK RISK
002400*                 CAN WATCH SIZED QUANTITIES WITHOUT A DEBUG
002500*                 BUILD.  ALSO ADDED W77-CALL-COUNT BELOW SO
002600*                 THE TRACE LINE CAN SHOW HOW MANY TIMES THIS
002700*                 MODULE RAN IN THE CYCLE.  TICKET SD-0714.
002800*************************************************************
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100*  UPSI-0 IS THE DESK'S STANDARD RUN-TIME TRACE SWITCH.  ON
003200*  MEANS SHOW THE SIZING MATH ON SYSOUT; OFF IS THE NORMAL
003300*  PRODUCTION SETTING AND COSTS NOTHING EXTRA AT RUN TIME.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM
003600           UPSI-0 ON STATUS IS RSK-TRACE-ON
003700                  OFF STATUS IS RSK-TRACE-OFF.
003800       DATA DIVISION.
003900       WORKING-STORAGE SECTION.
004000*  W77-CALL-COUNT -- A STAND-ALONE 77-LEVEL COUNTER, THE OLD
004100*  WAY, FOR HOW MANY TIMES 0000-RSK-MAIN HAS BEEN ENTERED
004200*  THIS RUN.  ONLY EVER DISPLAYED WHEN THE TRACE SWITCH IS
004300*  ON, SO IT COSTS NOTHING WHEN DESK RISK ISN'T WATCHING.
004400       77  W77-CALL-COUNT           PIC 9(07) COMP VALUE ZERO.
004500*************************************************************
004600*  W00- SHARED SCRATCH.  EACH VIEW BELONGS TO ONE PARAGRAPH
004700*  AND IS NEVER LIVE WHEN ANOTHER VIEW IS IN USE.
004800*************************************************************
004900       01  W00-CALC-WORK.
005000*  RAW BYTES ONLY -- NEVER REFERENCED DIRECTLY, JUST GIVES
005100*  THE THREE REDEFINED VIEWS BELOW SOMETHING TO SHARE.
005200           05  W00-CALC-WORK-BYTES     PIC X(12).
005300       01  W00-SIZE-VIEW REDEFINES W00-CALC-WORK.
005400*  HOLDS THE PERCENT-OF-EQUITY FRACTION (QTY-VALUE / 100)
005500*  WHILE 4100-SIZE-POSITION WORKS OUT THE PERCENT BRANCH.
005600           05  W00-QTY-FRACTION         PIC S9(03)V9(06).
005700           05  FILLER                   PIC X(06).
005800       01  W00-GATE-VIEW REDEFINES W00-CALC-WORK.
005900*  HOLDS THE OPEN-POSITION HEADROOM (MAX MINUS CURRENT)
006000*  WHILE 4200-CHECK-RISK-GATE DECIDES WHETHER TO DENY.
006100           05  W00-POS-HEADROOM         PIC S9(05) COMP.
006200           05  FILLER                   PIC X(08).
006300       01  W00-PRINT-VIEW REDEFINES W00-CALC-WORK.
006400*  EDITED VIEW OF THE SIZED QUANTITY FOR THE TRACE DISPLAY
006500*  ONLY -- NEVER MOVED INTO OR USED FOR ARITHMETIC.
006600           05  W00-PRINT-QTY            PIC -(7)9.9999.
006700       LINKAGE SECTION.
006800*  THE CALLER'S CURRENT WATCHLIST ROW -- ONLY THE QTY-MODE
006900*  AND QTY-VALUE FIELDS ARE ACTUALLY READ HERE.
007000       COPY WLC.TIP60.
007100       01  LK-RSK-PARM-AREA.
007200*  'S' = SIZE AN ORDER, 'G' = CHECK THE RISK GATE.  ANY
007300*  OTHER VALUE IS A CALLER BUG, RETURNED AS ERROR-CD '1'.
007400           05  LK-FUNCTION-CD           PIC X(01).
007500               88  LK-FUNC-SIZE              VALUE 'S'.
007600               88  LK-FUNC-GATE              VALUE 'G'.
007700           05  LK-PRICE                 PIC S9(07)V9(04).
007800           05  LK-EQUITY                PIC S9(11)V9(04).
007900           05  LK-QTY                   PIC S9(09)V9(06).
008000           05  LK-OPEN-POSITION-COUNT   PIC 9(05) COMP.
008100           05  LK-MAX-OPEN-POSITIONS    PIC 9(05) COMP.
008200           05  LK-DAILY-LOSS-ACCUM      PIC S9(11)V9(04).
008300           05  LK-MAX-DAILY-LOSS        PIC S9(11)V9(04).
008400           05  LK-RISK-DENY-CD          PIC X(01).
008500           05  LK-ERROR-CD              PIC X(01).
008600       PROCEDURE DIVISION USING WLC-WATCHLIST-RECORD
008700               LK-RSK-PARM-AREA.
008800*************************************************************
008900*  0000-RSK-MAIN -- ENTRY POINT, DISPATCHES ON FUNCTION.
009000*  ONE CALL HANDLES EXACTLY ONE SIZE REQUEST OR ONE GATE
009100*  CHECK -- MSR.TIP100 CALLS THIS TWICE PER SYMBOL ON THE
009200*  ENTRY SIDE, ONCE FOR THE GATE AND ONCE FOR THE SIZE.
009300*************************************************************
009400       0000-RSK-MAIN.
009500*  BUMP THE CALL COUNTER FIRST SO A TRACE LINE PRINTED
009600*  LATER IN THIS SAME CALL SHOWS THE RIGHT RUNNING COUNT.
009700           ADD 1 TO W77-CALL-COUNT.
009800           MOVE SPACE TO LK-ERROR-CD.
009900*  SIZE REQUESTS AND GATE CHECKS ARE MUTUALLY EXCLUSIVE ON
010000*  ONE CALL -- THE FUNCTION CODE PICKS WHICH.
010100           IF LK-FUNC-SIZE
010200               PERFORM 4100-SIZE-POSITION THRU 4100-EXIT
010300           ELSE
010400               IF LK-FUNC-GATE
010500                   PERFORM 4200-CHECK-RISK-GATE THRU 4200-EXIT
010600               ELSE
010700*  NEITHER 88-LEVEL FIRED -- THE CALLER SENT A BAD CODE.
010800                   MOVE '1' TO LK-ERROR-CD.
010900           GOBACK.
011000*************************************************************
011100*  4100-SIZE-POSITION -- FIXED-NOTIONAL OR PERCENT-OF-EQUITY
011200*  QUANTITY, FLOORED AT ZERO.  A BAD QTY-MODE IS AN ERROR.
011300*************************************************************
011400       4100-SIZE-POSITION.
011500*  START FROM ZERO SO ANY EARLY-OUT BELOW LEAVES A SAFE,
011600*  NON-TRADING ANSWER RATHER THAN WHATEVER LK-QTY HELD.
011700           MOVE ZERO TO LK-QTY.
011800           IF WLC-QTY-MODE-FIXED
011900*  A ZERO OR NEAR-ZERO PRICE WOULD BLOW UP THE DIVIDE
012000*  BELOW -- TREAT IT AS "CAN'T SIZE" RATHER THAN ABENDING.
012100               IF LK-PRICE NOT GREATER THAN 0.00000001
012200                   MOVE ZERO TO LK-QTY
012300               ELSE
012400*  FIXED-NOTIONAL MODE -- WLC-QTY-VALUE IS A DOLLAR AMOUNT,
012500*  NOT A SHARE COUNT, SO DIVIDE BY PRICE TO GET SHARES.
012600                   COMPUTE LK-QTY ROUNDED =
012700                       WLC-QTY-VALUE / LK-PRICE
012800*  ROUNDING CAN'T ACTUALLY DRIVE THIS NEGATIVE GIVEN
012900*  POSITIVE INPUTS, BUT THE FLOOR IS CHEAP INSURANCE.
013000                   IF LK-QTY < ZERO
013100                       MOVE ZERO TO LK-QTY
013200                   END-IF
013300               END-IF
013400           ELSE
013500               IF WLC-QTY-MODE-PERCENT
013600                   IF LK-PRICE NOT GREATER THAN 0.00000001
013700                       MOVE ZERO TO LK-QTY
013800                   ELSE
013900*  PERCENT MODE -- WLC-QTY-VALUE IS A PERCENT OF EQUITY,
014000*  SO CONVERT TO A FRACTION FIRST, THEN A DOLLAR NOTIONAL,
014100*  THEN SHARES THE SAME WAY THE FIXED BRANCH DOES.
014200                       COMPUTE W00-QTY-FRACTION =
014300                           WLC-QTY-VALUE / 100
014400                       COMPUTE LK-QTY ROUNDED =
014500                           (W00-QTY-FRACTION * LK-EQUITY)
014600                               / LK-PRICE
014700                       IF LK-QTY < ZERO
014800                           MOVE ZERO TO LK-QTY
014900                       END-IF
015000                   END-IF
015100               ELSE
015200*  NOT 'FIXED' AND NOT 'PERCENT' -- THE WATCHLIST ROW
015300*  ITSELF IS BAD.  LEAVE LK-QTY AT ZERO AND FLAG IT.
015400                   MOVE '1' TO LK-ERROR-CD.
015500*  OFF BY DEFAULT ON THE PRODUCTION UPSI CARD -- THIS
015600*  DISPLAY NEVER FIRES UNLESS DESK RISK ASKS FOR IT.
015700           IF RSK-TRACE-ON
015800               MOVE LK-QTY TO W00-PRINT-QTY
015900               DISPLAY 'RSK0400 TRACE SIZED QTY= ' W00-PRINT-QTY
016000                   ' CALL NO. ' W77-CALL-COUNT.
016100       4100-EXIT.
016200           EXIT.
016300*************************************************************
016400*  4200-CHECK-RISK-GATE -- DENY ON OPEN-POSITION COUNT OR
016500*  ACCUMULATED DAILY LOSS.  BOTH LIMITS ARE DESK CONSTANTS
016600*  PASSED DOWN FROM MSR.TIP100'S CONFIG LOAD.
016700*************************************************************
016800       4200-CHECK-RISK-GATE.
016900*  DEFAULT TO "ALLOWED" -- BOTH CHECKS BELOW ONLY EVER FLIP
017000*  THIS TO A DENY, NEVER BACK TO ALLOW.
017100           MOVE 'N' TO LK-RISK-DENY-CD.
017200*  HEADROOM IS HOW MANY MORE POSITIONS THE DESK WILL LET
017300*  THIS CYCLE OPEN BEFORE HITTING MAX-OPEN-POSITIONS.
017400           COMPUTE W00-POS-HEADROOM =
017500               LK-MAX-OPEN-POSITIONS - LK-OPEN-POSITION-COUNT.
017600*  NO HEADROOM LEFT -- DENY AND SKIP THE LOSS CHECK, NO
017700*  POINT SIZING AN ORDER THAT CAN'T OPEN ANYWAY.
017800           IF W00-POS-HEADROOM NOT GREATER THAN ZERO
017900               MOVE 'Y' TO LK-RISK-DENY-CD
018000               GO TO 4200-EXIT.
018100*  STILL ROOM FOR A NEW POSITION -- BUT IF TODAY'S
018200*  REALIZED LOSSES HAVE ALREADY REACHED THE DESK'S DAILY
018300*  STOP, DENY ANYWAY.  THE HARD STOP LMF ADDED IN 1996.
018400           IF LK-DAILY-LOSS-ACCUM NOT LESS THAN LK-MAX-DAILY-LOSS
018500               MOVE 'Y' TO LK-RISK-DENY-CD.
018600       4200-EXIT.
018700           EXIT.
