000100*************************************************************
000200*  POS.TIP62 -- OPEN/CLOSED POSITION RECORD (COPY MEMBER)
000300*  SIGNAL DESK BATCH RULE ENGINE -- REWRITTEN IN FULL ON
000400*  EVERY STATE CHANGE.  LOOKED UP BY POSITION-ID AND BY
000500*  SYMBOL + STATUS.
000600*************************************************************
000700*  CHANGE LOG
000800*  ----------
000900*  07/14/91  RBW  ORIGINAL COPY MEMBER, DESK ROLLOUT.
001000*  02/02/93  RBW  ADDED TRAILING-STOP AND TRAIL-MODE.
001100*  11/18/94  DKC  ADDED ENTRY/EXIT TIME REDEFINES FOR THE
001200*                 DAILY P&L BUCKETING SCAN (PNL.TIP600).
001300*  09/03/96  LMF  ADDED NOTIONAL / RETURN-PCT FIELDS.
001400*  01/11/99  PQR  Y2K REVIEW -- TIME FIELDS ARE X(19) FULL
001500*                 4-DIGIT YEAR, NO CHANGE REQUIRED.
001600*  06/27/03  DKC  ADDED EXIT-REASON FOR ST_FLIP/TRAIL_HIT.
001700*************************************************************
001800 01  POS-POSITION-RECORD.
001900     05  POS-POSITION-ID            PIC X(12).
002000     05  POS-SYMBOL                 PIC X(12).
002100     05  POS-SIDE                   PIC X(05).
002200         88  POS-SIDE-LONG               VALUE 'LONG '.
002300         88  POS-SIDE-SHORT              VALUE 'SHORT'.
002400     05  POS-QTY                    PIC S9(09)V9(06).
002500     05  POS-ENTRY-TIME             PIC X(19).
002600     05  POS-ENTRY-TIME-PARTS REDEFINES POS-ENTRY-TIME.
002700         10  POS-ENTRY-DATE          PIC X(10).
002800         10  FILLER                  PIC X(01).
002900         10  POS-ENTRY-CLOCK         PIC X(08).
003000     05  POS-ENTRY-PRICE            PIC S9(07)V9(04).
003100     05  POS-EXIT-TIME              PIC X(19).
003200     05  POS-EXIT-TIME-PARTS REDEFINES POS-EXIT-TIME.
003300         10  POS-EXIT-DATE           PIC X(10).
003400         10  FILLER                  PIC X(01).
003500         10  POS-EXIT-CLOCK          PIC X(08).
003600     05  POS-EXIT-PRICE             PIC S9(07)V9(04).
003700     05  POS-STATUS                 PIC X(06).
003800         88  POS-STATUS-OPEN             VALUE 'OPEN  '.
003900         88  POS-STATUS-CLOSED           VALUE 'CLOSED'.
004000     05  POS-STRATEGY               PIC X(16).
004100     05  POS-STOP-LOSS              PIC S9(07)V9(04).
004200     05  POS-TRAILING-STOP          PIC S9(07)V9(04).
004300     05  POS-TRAIL-MODE             PIC X(10).
004400     05  POS-TOTAL-FEES             PIC S9(09)V9(04).
004500     05  POS-TOTAL-SLIPPAGE         PIC S9(09)V9(04).
004600     05  POS-GROSS-PNL              PIC S9(09)V9(04).
004700     05  POS-NET-PNL                PIC S9(09)V9(04).
004800     05  POS-ENTRY-NOTIONAL         PIC S9(11)V9(04).
004900     05  POS-EXIT-NOTIONAL          PIC S9(11)V9(04).
005000     05  POS-AVG-NOTIONAL           PIC S9(11)V9(04).
005100     05  POS-GROSS-RET-PCT          PIC S9(05)V9(04).
005200     05  POS-NET-RET-PCT            PIC S9(05)V9(04).
005300     05  POS-EXIT-REASON            PIC X(10).
005400         88  POS-EXIT-REASON-STFLIP      VALUE 'ST_FLIP   '.
005500         88  POS-EXIT-REASON-TRLHIT      VALUE 'TRAIL_HIT '.
005600     05  FILLER                    PIC X(15).
