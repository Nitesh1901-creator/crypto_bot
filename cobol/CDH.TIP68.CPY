000100*************************************************************
000200*  CDH.TIP68 -- PER-SYMBOL CANDLE HISTORY TABLE (COPY MEMBER)
000300*  SIGNAL DESK BATCH RULE ENGINE -- IN-MEMORY BAR HISTORY,
000400*  ONE TABLE PER WATCHED SYMBOL, REBUILT EACH CYCLE FROM THE
000500*  CANDLE FILE (CDL.TIP61) AND WALKED BY IND.TIP200 AND
000600*  STR.TIP300.  SIZED FOR THE LONGEST EMA/ST LOOKBACK IN USE.
000700*************************************************************
000800*  CHANGE LOG
000900*  ----------
001000*  06/27/03  LMF  SPLIT OUT OF CDL.TIP61 SO THE CALCULATOR AND
001100*                 STRATEGY MODULES CAN COPY THE TABLE SHAPE
001200*                 WITHOUT THE SINGLE-BAR FD RECORD.
001300*************************************************************
001400 01  CDH-HISTORY-TABLE.
001500     05  CDH-BAR-COUNT              PIC 9(05) COMP.
001600     05  CDH-BAR-ENTRY OCCURS 500 TIMES
001700                       INDEXED BY CDH-BAR-IDX.
001800         10  CDH-H-OPEN-TIME        PIC 9(15).
001900         10  CDH-H-OPEN             PIC S9(07)V9(04).
002000         10  CDH-H-HIGH             PIC S9(07)V9(04).
002100         10  CDH-H-LOW              PIC S9(07)V9(04).
002200         10  CDH-H-CLOSE            PIC S9(07)V9(04).
002300         10  CDH-H-VOLUME           PIC S9(09)V9(04).
002400         10  CDH-H-CLOSE-TIME       PIC 9(15).
002500         10  CDH-H-EMA              PIC S9(07)V9(04).
002600         10  CDH-H-ATR              PIC S9(07)V9(04).
002700         10  CDH-H-ST-VALUE         PIC S9(07)V9(04).
002800         10  CDH-H-ST-DIR           PIC S9(01).
